000100******************************************************************
000200*                                                                *
000300*    QCTABLES  --  WORKING STORAGE FOR QCAGGR                    *
000400*                                                                *
000500*    ONE COPY MEMBER HOLDING EVERY ROLL-UP TABLE QCAGGR BUILDS   *
000600*    WHILE QCBATCH FEEDS IT CLEANSED RECORDS (FN-ACCUM), AND THE *
000700*    RESULT AREA QCAGGR HANDS BACK ONCE QCBATCH CALLS IT WITH    *
000800*    FN-RANK AFTER END OF FILE.  SAME COPYBOOK IS COPIED INTO    *
000900*    QCAGGR'S WORKING-STORAGE (FOR THE RAW TABLES) AND INTO      *
001000*    QCAGGR'S LINKAGE SECTION PLUS QCBATCH'S WORKING-STORAGE     *
001100*    (FOR QCAGGR-RESULT-AREA, THE ONE THING PASSED ON THE CALL). *
001200*                                                                *
001300*    TABLE SIZES ARE SET FOR ONE REPORTING PERIOD'S WORTH OF SS  *
001400*    STREAM VOLUME.  IF A TABLE FILLS, THE APPROPRIATE -FULL-SW  *
001500*    IS SET AND THE OVERFLOW ROW IS DROPPED RATHER THAN ABENDING *
001600*    -- SEE QCAGGR PARAGRAPHS 350/360/365/370/390.  00-00 RFB.   *
001700*                                                                *
001800******************************************************************
001900*
002000 01  WS-COLOR-CODE-TABLE.
002110     05  FILLER PIC X(2) VALUE "BK".
002120     05  FILLER PIC X(2) VALUE "CB".
002130     05  FILLER PIC X(2) VALUE "MC".
002140     05  FILLER PIC X(2) VALUE "MA".
002150     05  FILLER PIC X(2) VALUE "MB".
002160     05  FILLER PIC X(2) VALUE "MT".
002170     05  FILLER PIC X(2) VALUE "RG".
002180     05  FILLER PIC X(2) VALUE "WD".
002190     05  FILLER PIC X(2) VALUE "WG".
002210     05  FILLER PIC X(2) VALUE "TB".
002220     05  FILLER PIC X(2) VALUE "TD".
002230     05  FILLER PIC X(2) VALUE "TJ".
002240     05  FILLER PIC X(2) VALUE "RD".
002250     05  FILLER PIC X(2) VALUE "ML".
002260     05  FILLER PIC X(2) VALUE "NG".
002270     05  FILLER PIC X(2) VALUE "NP".
002280     05  FILLER PIC X(2) VALUE "RT".
002950     05  FILLER PIC X(2) VALUE SPACES.
003000 01  WS-COLOR-CODE-REDEF REDEFINES WS-COLOR-CODE-TABLE.
003100     05  WS-COLOR-CODE-ENTRY  PIC X(02) OCCURS 17 TIMES
003150                               INDEXED BY CLR-IDX.
003175     05  FILLER                PIC X(02).
003200*
003300 01  WS-SKU-EXCEPTION-TABLE.
003400     05  FILLER PIC X(20) VALUE "PI-CB".
003500     05  FILLER PIC X(20) VALUE "MI-556-TR".
003600     05  FILLER PIC X(20) VALUE "MI-556-SN".
003650     05  FILLER PIC X(04) VALUE SPACES.
003700 01  WS-SKU-EXCEPTION-REDEF REDEFINES WS-SKU-EXCEPTION-TABLE.
003800     05  WS-SKU-EXCEPTION-ENTRY PIC X(20) OCCURS 3 TIMES
003850                               INDEXED BY EXC-IDX.
003875     05  FILLER                 PIC X(04).
003900*
004000******************************************************************
004100*    PARENT-SKU ROLL-UP TABLE (U2/U4/U7/U10 FEEDS FROM HERE)     *
004200******************************************************************
004300 01  WS-SKU-TABLE-CONTROLS.
004400     05  WS-SKU-TABLE-COUNT       PIC 9(04) COMP VALUE ZERO.
004500     05  WS-SKU-TABLE-FULL-SW     PIC X(01) VALUE "N".
004600         88  SKU-TABLE-FULL           VALUE "Y".
004700     05  WS-SKU-SUB               PIC 9(04) COMP VALUE ZERO.
004750     05  FILLER                   PIC X(01) VALUE SPACE.
004800 01  WS-SKU-TABLE.
004850     05  FILLER                   PIC X(01) VALUE SPACE.
004900     05  WS-SKU-ENTRY OCCURS 1 TO 200 TIMES
004950                      DEPENDING ON WS-SKU-TABLE-COUNT
005000                      INDEXED BY SKU-IDX.
005100         10  SKU-KEY              PIC X(20).
005200         10  SKU-QUANTITY-TL      PIC S9(09) COMP-3 VALUE 0.
005300         10  SKU-FINAL-QTY-TL     PIC S9(09) COMP-3 VALUE 0.
005400         10  SKU-REPAIRS-TL       PIC S9(09) COMP-3 VALUE 0.
005500         10  SKU-SCRAP-TL         PIC S9(09) COMP-3 VALUE 0.
005600         10  SKU-QC-FAIL-TL       PIC S9(09) COMP-3 VALUE 0.
005700         10  SKU-SEWING-FAIL-TL   PIC S9(09) COMP-3 VALUE 0.
005800         10  SKU-REDFLAG-CT       PIC 9(05) COMP VALUE 0.
005900         10  SKU-ORDERS-CT        PIC 9(05) COMP VALUE 0.
006000         10  SKU-ORDERS-FULL-SW   PIC X(01) VALUE "N".
006100         10  SKU-ORDERS-SEEN OCCURS 80 TIMES
006150                     INDEXED BY SKU-ORD-IDX PIC X(10).
006200         10  SKU-RF-ORDERS-CT     PIC 9(05) COMP VALUE 0.
006300         10  SKU-RF-ORDERS-FULL-SW PIC X(01) VALUE "N".
006400         10  SKU-RF-ORDERS-SEEN OCCURS 40 TIMES
006450                     INDEXED BY SKU-RF-IDX PIC X(10).
006500*
006600******************************************************************
006700*    INSPECTOR ROLL-UP TABLE (U5 FEEDS FROM HERE)                *
006800******************************************************************
006900 01  WS-INSPECTOR-TABLE-CONTROLS.
007000     05  WS-INSPECTOR-TABLE-COUNT PIC 9(04) COMP VALUE ZERO.
007100     05  WS-INSPECTOR-FULL-SW     PIC X(01) VALUE "N".
007200         88  INSPECTOR-TABLE-FULL     VALUE "Y".
007300     05  WS-INSPECTOR-SUB         PIC 9(04) COMP VALUE ZERO.
007400     05  WS-LATEST-MONTH-TAG      PIC X(05) VALUE SPACES.
007410     05  WS-OVERALL-LATEST-YEAR   PIC 9(04) COMP VALUE ZERO.
007420     05  WS-OVERALL-LATEST-NUM    PIC 9(02) COMP VALUE ZERO.
007450     05  FILLER                   PIC X(01) VALUE SPACE.
007500 01  WS-INSPECTOR-TABLE.
007550     05  FILLER                   PIC X(01) VALUE SPACE.
007600     05  WS-INSPECTOR-ENTRY OCCURS 1 TO 60 TIMES
007650                      DEPENDING ON WS-INSPECTOR-TABLE-COUNT
007700                      INDEXED BY INSP-IDX.
007800         10  INSP-KEY             PIC X(20).
007900         10  INSP-QUANTITY-TL     PIC S9(09) COMP-3 VALUE 0.
008000         10  INSP-FINAL-QTY-TL    PIC S9(09) COMP-3 VALUE 0.
008100         10  INSP-REPAIRS-TL      PIC S9(09) COMP-3 VALUE 0.
008200         10  INSP-SCRAP-TL        PIC S9(09) COMP-3 VALUE 0.
008300         10  INSP-QC-FAIL-TL      PIC S9(09) COMP-3 VALUE 0.
008400         10  INSP-SEWING-FAIL-TL  PIC S9(09) COMP-3 VALUE 0.
008500         10  INSP-REDFLAG-CT      PIC 9(05) COMP VALUE 0.
008600         10  INSP-ORDERS-CT       PIC 9(05) COMP VALUE 0.
008700         10  INSP-ORDERS-FULL-SW  PIC X(01) VALUE "N".
008800         10  INSP-ACTIVE-SW       PIC X(01) VALUE "N".
008900             88  INSP-ACTIVE          VALUE "Y".
008910         10  INSP-LATEST-YEAR     PIC 9(04) COMP VALUE 0.
008920         10  INSP-LATEST-NUM      PIC 9(02) COMP VALUE 0.
009000         10  INSP-ORDERS-SEEN OCCURS 400 TIMES
009050                     INDEXED BY INSP-ORD-IDX PIC X(10).
009100*
009200******************************************************************
009300*    MONTHLY TREND TABLE (U6 FEEDS FROM HERE)                    *
009400******************************************************************
009500 01  WS-MONTH-TABLE-CONTROLS.
009600     05  WS-MONTH-TABLE-COUNT     PIC 9(04) COMP VALUE ZERO.
009700     05  WS-MONTH-FULL-SW         PIC X(01) VALUE "N".
009800         88  MONTH-TABLE-FULL         VALUE "Y".
009900     05  WS-MONTH-SUB             PIC 9(04) COMP VALUE ZERO.
009950     05  FILLER                   PIC X(01) VALUE SPACE.
010000 01  WS-MONTH-TABLE.
010050     05  FILLER                   PIC X(01) VALUE SPACE.
010100     05  WS-MONTH-ENTRY OCCURS 1 TO 36 TIMES
010150                      DEPENDING ON WS-MONTH-TABLE-COUNT
010200                      INDEXED BY MONTH-IDX.
010300         10  MONTH-KEY            PIC X(05).
010400         10  MONTH-SORT-YEAR      PIC 9(04).
010500         10  MONTH-SORT-NUMBER    PIC 9(02).
010600         10  MONTH-QUANTITY-TL    PIC S9(09) COMP-3 VALUE 0.
010700         10  MONTH-FINAL-QTY-TL   PIC S9(09) COMP-3 VALUE 0.
010800         10  MONTH-REPAIRS-TL     PIC S9(09) COMP-3 VALUE 0.
010900         10  MONTH-SCRAP-TL       PIC S9(09) COMP-3 VALUE 0.
011000         10  MONTH-QC-FAIL-TL     PIC S9(09) COMP-3 VALUE 0.
011100         10  MONTH-SEWING-FAIL-TL PIC S9(09) COMP-3 VALUE 0.
011200         10  MONTH-REDFLAG-CT     PIC 9(05) COMP VALUE 0.
011300         10  MONTH-NCR-CT         PIC 9(05) COMP VALUE 0.
011400         10  MONTH-ORDERS-CT      PIC 9(05) COMP VALUE 0.
011500         10  MONTH-ORDERS-FULL-SW PIC X(01) VALUE "N".
011600         10  MONTH-ORDERS-SEEN OCCURS 600 TIMES
011650                     INDEXED BY MONTH-ORD-IDX PIC X(10).
011700*
011800******************************************************************
011900*    INSPECTOR X PARENT-SKU CROSS TABLE (U11 FEEDS FROM HERE)    *
012000******************************************************************
012100 01  WS-INSP-SKU-TABLE-CONTROLS.
012200     05  WS-INSP-SKU-TABLE-COUNT  PIC 9(04) COMP VALUE ZERO.
012300     05  WS-INSP-SKU-FULL-SW      PIC X(01) VALUE "N".
012400         88  INSP-SKU-TABLE-FULL      VALUE "Y".
012500     05  WS-INSP-SKU-SUB          PIC 9(04) COMP VALUE ZERO.
012550     05  FILLER                   PIC X(01) VALUE SPACE.
012600 01  WS-INSP-SKU-TABLE.
012650     05  FILLER                   PIC X(01) VALUE SPACE.
012700     05  WS-INSP-SKU-ENTRY OCCURS 1 TO 500 TIMES
012750                      DEPENDING ON WS-INSP-SKU-TABLE-COUNT
012800                      INDEXED BY INSP-SKU-IDX.
012900         10  IS-INSPECTOR         PIC X(20).
013000         10  IS-PARENT-SKU        PIC X(20).
013100         10  IS-ORDERS-CT         PIC 9(05) COMP VALUE 0.
013200         10  IS-ORDERS-FULL-SW    PIC X(01) VALUE "N".
013300         10  IS-ORDERS-SEEN OCCURS 60 TIMES
013350                     INDEXED BY IS-ORD-IDX PIC X(10).
013400*
013410******************************************************************
013420*    MONTH X PARENT-SKU TABLE (U10 FEEDS FROM HERE)              *
013430*    ONE SUB-TABLE PER SELECTED MONTH SEEN ON FN-ACCUM; EACH     *
013440*    MONTH'S SKUS ARE AGGREGATED INDEPENDENTLY OF THE OVERALL    *
013450*    WS-SKU-TABLE ABOVE, PER U10'S "INDEPENDENTLY AGGREGATE THAT *
013460*    MONTH'S RECORDS" RULE.  ON FN-RANK, 390 PICKS THE TRAILING  *
013470*    6 MONTHS OF THIS TABLE (CHRONOLOGICALLY) AS THE LOOKBACK    *
013480*    WINDOW -- SEE QCAGGR PARAGRAPH 860.  00-00 RFB.             *
013490******************************************************************
013500 01  WS-MONTH-SKU-CONTROLS.
013510     05  WS-MONTH-SKU-COUNT       PIC 9(02) COMP VALUE ZERO.
013520     05  WS-MONTH-SKU-FULL-SW     PIC X(01) VALUE "N".
013530         88  MONTH-SKU-TABLE-FULL     VALUE "Y".
013540     05  WS-MS-SUB                PIC 9(02) COMP VALUE ZERO.
013550     05  WS-MS-SKU-SUB            PIC 9(04) COMP VALUE ZERO.
013560     05  WS-MS-WINDOW-START       PIC 9(02) COMP VALUE ZERO.
013570     05  WS-MS-WIN-SUB            PIC 9(02) COMP VALUE ZERO.
013580     05  WS-MS-SKU-FND-SW         PIC X(01) VALUE "N".
013590         88  MS-SKU-ENTRY-FOUND       VALUE "Y".
013600     05  WS-MS-APPEAR-CT          PIC 9(02) COMP VALUE ZERO.
013605     05  FILLER                   PIC X(01) VALUE SPACE.
013610 01  WS-MONTH-SKU-TABLE.
013612     05  FILLER                   PIC X(01) VALUE SPACE.
013615     05  WS-MONTH-SKU-MONTH OCCURS 1 TO 36 TIMES
013617                      DEPENDING ON WS-MONTH-SKU-COUNT
013620                      INDEXED BY MS-IDX.
014900         10  MS-MONTH-TAG         PIC X(05).
014920         10  MS-SORT-YEAR         PIC 9(04) COMP VALUE 0.
014940         10  MS-SORT-NUM          PIC 9(02) COMP VALUE 0.
015000         10  MS-SKU-COUNT         PIC 9(04) COMP VALUE 0.
015100         10  MS-SKU-FULL-SW       PIC X(01) VALUE "N".
015200         10  MS-SKU-ENTRY OCCURS 150 TIMES
015300                      INDEXED BY MS-SKU-IDX.
015400             15  MS-SKU-KEY       PIC X(20).
015500             15  MS-SKU-QUANTITY  PIC S9(09) COMP-3 VALUE 0.
015600             15  MS-SKU-SCRAP     PIC S9(09) COMP-3 VALUE 0.
015650             15  MS-SKU-PICKED    PIC X(01) VALUE "N".
015700*
015800******************************************************************
015900*    NOTE -- QCAGGR-RESULT-AREA, THE ONE CALL PARAMETER BETWEEN  *
016000*    QCBATCH AND QCAGGR, LIVES IN ITS OWN MEMBER, QCRESULT.  KEPT*
016100*    OUT OF HERE SO THE RAW WORK TABLES ABOVE NEVER HAVE TO CROSS*
016200*    A CALL BOUNDARY.  00-00 RFB.                                *
016300******************************************************************
