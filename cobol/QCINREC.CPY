000100******************************************************************
000200*                                                                *
000300*    QCINREC  --  QC INSPECTION RECORD LAYOUT                    *
000400*                                                                *
000500*    ONE RECORD PER INSPECTED WORK ORDER LINE, SS (IN-HOUSE      *
000600*    SEWING) PRODUCTION STREAM ONLY.  FILE IS ALREADY RESTRICTED *
000700*    TO THE SS STREAM BEFORE THIS PROGRAM EVER SEES IT.          *
000800*                                                                *
000900*    NUMERIC FIELDS ARRIVE AS TEXT BECAUSE THE UPSTREAM MONTHLY  *
001000*    SHEET EXTRACT DOES NOT GUARANTEE NUMERIC CONTENT -- EVERY   *
001100*    QUANTITY-BEARING FIELD CARRIES A REDEFINES SO THE LOADER    *
001200*    CAN TEST "IS NUMERIC" BEFORE TRUSTING IT.  SEE QCBATCH      *
001300*    PARAGRAPH 210-DEFAULT-NUMERIC-FIELDS.                       *
001400*                                                                *
001500*    REPAIR-PCT / PASS-PCT FROM THE SOURCE SHEET ARE DROPPED --  *
001600*    THEY ARE PRE-COMPUTED DISPLAY COLUMNS, NOT INPUT TO ANY     *
001700*    CALCULATION HERE.  99-14 RFB.                               *
001800*                                                                *
001900******************************************************************
002000 01  QC-INSPECTION-RECORD.
002100     05  QCI-ORDER-NUMBER          PIC X(10).
002200     05  QCI-LOT-NUMBER            PIC X(10).
002300     05  QCI-DUE-DATE              PIC X(08).
002400     05  QCI-DUE-DATE-NUM REDEFINES QCI-DUE-DATE
002500                                   PIC 9(08).
002600     05  QCI-FINISHED-DATE         PIC X(08).
002700     05  QCI-FINISHED-DATE-NUM REDEFINES QCI-FINISHED-DATE
002800                                   PIC 9(08).
002900     05  QCI-SKU                   PIC X(20).
003000     05  QCI-QUANTITY              PIC X(07).
003100     05  QCI-QUANTITY-NUM REDEFINES QCI-QUANTITY
003200                                   PIC 9(07).
003300     05  QCI-REPAIRS               PIC X(07).
003400     05  QCI-REPAIRS-NUM REDEFINES QCI-REPAIRS
003500                                   PIC 9(07).
003600     05  QCI-SCRAP                 PIC X(07).
003700     05  QCI-SCRAP-NUM REDEFINES QCI-SCRAP
003800                                   PIC 9(07).
003900     05  QCI-FINAL-QTY             PIC X(07).
004000     05  QCI-FINAL-QTY-NUM REDEFINES QCI-FINAL-QTY
004100                                   PIC 9(07).
004200     05  QCI-INSPECTOR             PIC X(20).
004300     05  QCI-RED-FLAG              PIC X(01).
004400         88  QCI-RED-FLAG-RAW-X        VALUE "X" "x".
004500     05  QCI-NCR-COMPLETE          PIC X(01).
004600         88  QCI-NCR-RAW-X             VALUE "X" "x".
004700     05  QCI-QC-FAIL               PIC X(07).
004800     05  QCI-QC-FAIL-NUM REDEFINES QCI-QC-FAIL
004900                                   PIC 9(07).
005000     05  QCI-SEWING-FAIL           PIC X(07).
005100     05  QCI-SEWING-FAIL-NUM REDEFINES QCI-SEWING-FAIL
005200                                   PIC 9(07).
005300     05  QCI-STREAM                PIC X(04).
005400     05  QCI-NOTES                 PIC X(15).
005500     05  QCI-MONTH                 PIC X(05).
005550     05  FILLER                    PIC X(01) VALUE SPACE.
005600*                                                                *
005700******************************************************************
005800*    WS-QC-CLEAN-RECORD -- THE LOGICAL RECORD AFTER U1 LOADER/   *
005900*    CLEANSER HAS RUN.  ALL QUANTITY FIELDS ARE TRUE NUMERIC,    *
006000*    FLAGS ARE NORMALIZED TO "X" OR SPACE, TEXT IS TRIMMED, AND  *
006100*    WS-PARENT-SKU HAS BEEN DERIVED (U2).  THIS IS WHAT EVERY    *
006200*    ACCUMULATION PARAGRAPH IN QCAGGR WORKS FROM.                *
006300******************************************************************
006400 01  WS-QC-CLEAN-RECORD.
006500     05  WS-ORDER-NUMBER           PIC X(10).
006600     05  WS-LOT-NUMBER             PIC X(10).
006700     05  WS-DUE-DATE               PIC 9(08).
006800     05  WS-FINISHED-DATE          PIC 9(08).
006900     05  WS-SKU                    PIC X(20).
007000     05  WS-PARENT-SKU             PIC X(20).
007100     05  WS-COLOR-CODE             PIC X(02).
007200     05  WS-QUANTITY               PIC 9(07).
007300     05  WS-REPAIRS                PIC 9(07).
007400     05  WS-SCRAP                  PIC 9(07).
007500     05  WS-FINAL-QTY              PIC 9(07).
007600     05  WS-INSPECTOR              PIC X(20).
007700     05  WS-RED-FLAG               PIC X(01).
007800         88  WS-RED-FLAG-SET           VALUE "X".
007900     05  WS-NCR-COMPLETE           PIC X(01).
008000         88  WS-NCR-COMPLETE-SET       VALUE "X".
008100     05  WS-QC-FAIL                PIC 9(07).
008200     05  WS-SEWING-FAIL            PIC 9(07).
008300     05  WS-STREAM                 PIC X(04).
008400     05  WS-NOTES                  PIC X(15).
008500     05  WS-MONTH                  PIC X(05).
008600     05  WS-MONTH-YEAR             PIC 9(04).
008700     05  WS-MONTH-NUMBER           PIC 9(02).
008750     05  FILLER                    PIC X(01) VALUE SPACE.
