000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    QCBATCH.
000300 AUTHOR.        R FABRIZIO.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  11/14/94.
000600 DATE-COMPILED. 11/14/94.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*                                                               *
001100*    QCBATCH -- SS STREAM QC INSPECTION BATCH DRIVER           *
001200*                                                               *
001300*    READS THE MONTHLY QC INSPECTION EXTRACT (SS STREAM ONLY), *
001400*    CLEANSES EACH RECORD (U1 -- DEFAULTS BAD NUMERICS TO       *
001500*    ZERO, NORMALIZES THE RED-FLAG/NCR FLAGS, PARSES THE MMMYY  *
001600*    MONTH TAG).  CALLS QCAGGR ONCE PER RECORD (WS-FN-CODE =    *
001700*    "A") TO ROLL THE RECORD INTO ITS SKU/INSPECTOR/MONTH/      *
001800*    CONCENTRATION TABLES, WHILE ACCUMULATING THE SUMMARY (U3)  *
001900*    AND ON-TIME DELIVERY (U9) TOTALS RIGHT HERE.  AT END OF    *
002000*    FILE, CALLS QCAGGR ONE FINAL TIME (WS-FN-CODE = "R") TO    *
002100*    GET BACK THE RANKED RESULT TABLES, BUILDS THE KEY-INSIGHT  *
002200*    MESSAGES (U8), AND PRINTS THE ELEVEN-SECTION QC ANALYSIS   *
002300*    REPORT.                                                    *
002400*                                                               *
002500*    IMPLEMENTS U1 (LOADER/CLEANSER), U3 (SUMMARY METRICS),     *
002600*    U8 (KEY INSIGHTS) AND U9 (ON-TIME DELIVERY).  U2, U4, U5,  *
002700*    U6, U7, U10 AND U11 ARE IMPLEMENTED IN QCAGGR -- SEE THAT  *
002800*    PROGRAM'S BANNER.                                          *
002900*                                                                *
003000*--------------------------------------------------------------*
003100*    CHANGE LOG                                                 *
003200*--------------------------------------------------------------*
003300*    11/14/94  RFB  ORIGINAL WRITE-UP FOR SS STREAM QC REPORT.  *
003400*    12/02/94  RFB  ADDED RED-FLAG COUNT TO SUMMARY SECTION.    *
003500*    03/19/95  RFB  ADDED CONCENTRATION ALERTS SECTION TO       *
003600*              REPORT PRINT, REQ #QC-0114.                      *
003700*    08/08/95  DMK  ADDED RECURRING-PROBLEM-SKU SECTION TO      *
003800*              REPORT PRINT.  REQ #QC-0139.                     *
003900*    01/22/96  RFB  CORRECTED ON-TIME DAYS-LATE MATH -- WAS     *
004000*              SUBTRACTING YYYYMMDD AS A STRAIGHT INTEGER,      *
004100*              BLEW UP ACROSS A MONTH BOUNDARY.  NOW USES THE   *
004200*              426 ORDINAL-DATE CONVERSION.  REQ #QC-0127.      *
004300*    07/03/96  DMK  SEWING-DETECTION-RATE ADDED TO SUMMARY.     *
004400*    02/11/97  RFB  RAISED WS-SEEN-ORDER-TABLE FROM 1000 TO     *
004500*              2000 -- PEAK MONTH WAS OVERFLOWING THE DISTINCT  *
004600*              ORDER COUNT.                                     *
004700*    09/30/98  DMK  Y2K REVIEW -- MONTH TAG IS MMMYY, YEAR IS    *
004800*              DERIVED AS 2000 + YY THROUGHOUT.  DUE-DATE AND    *
004900*              FINISHED-DATE ALREADY CARRY 4-DIGIT YEARS OFF     *
005000*              THE EXTRACT.  NO CHANGE REQUIRED.                 *
005100*    01/14/99  DMK  Y2K SIGN-OFF -- RERAN JAN00 TEST EXTRACT,    *
005200*              ORDINAL-DATE MATH CLEAN ACROSS THE BOUNDARY.      *
005300*              REQ #Y2K-0881.                                    *
005400*    06/05/01  RFB  KEY-INSIGHTS SECTION ADDED TO REPORT PRINT   *
005500*              (U8), REQ #QC-0188.                               *
005600*    04/17/03  JQT  ON-TIME DELIVERY SECTION ADDED, REQ #QC-0203.*
005700*    10/09/05  JQT  SUMMARY SECTION NOW SHOWS REPAIR RATE AND    *
005800*              SEWING-DETECTION RATE SIDE BY SIDE. REQ #QC-0217. *
005900*                                                                *
006000*****************************************************************
006100*
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.   IBM-390.
006500 OBJECT-COMPUTER.   IBM-390.
006600 SPECIAL-NAMES.     C01 IS NEXT-PAGE.
006700*
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000*
007100     SELECT QC-INSPECTION-FILE ASSIGN TO UT-S-QCINDATA.
007200     SELECT QC-REPORT-FILE     ASSIGN TO UT-S-QCREPORT.
007300*
007400 DATA DIVISION.
007500*
007600 FILE SECTION.
007700*
007800 FD  QC-INSPECTION-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 144 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS QC-INSPECTION-FILE-REC.
008400*
008500 01  QC-INSPECTION-FILE-REC.
008600     05  FILLER                      PIC X(144).
008700*
008800 FD  QC-REPORT-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 133 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS QC-RPT-LINE.
009400*
009500 01  QC-RPT-LINE.
009600     05  FILLER                      PIC X(133).
009700*
009800 WORKING-STORAGE SECTION.
009900*
009950 77  WS-PAGE-COUNT                   PIC S9(3) COMP VALUE ZERO.
009960*
010000 01  PROGRAM-INDICATOR-SWITCHES.
010100     05  WS-EOF-INPUT-SW             PIC X(3)   VALUE 'NO '.
010200         88  EOF-INPUT                          VALUE 'YES'.
010300     05  WS-INPUT-OK-SW              PIC X(3)   VALUE 'NO '.
010400         88  INPUT-OK                            VALUE 'YES'.
010500     05  FILLER                      PIC X(01) VALUE SPACE.
010600*
010700 01  WS-FN-CODE.
010800     05  WS-FN-CODE-VALUE            PIC X(01).
010900         88  FN-ACCUM                       VALUE "A".
011000         88  FN-RANK                        VALUE "R".
011100     05  FILLER                      PIC X(01) VALUE SPACE.
011200*
011300******************************************************************
011400*    U3 -- SUMMARY METRICS ACCUMULATORS (WHOLE-FILE TOTALS)      *
011500******************************************************************
011600 01  WS-SUMMARY-TOTALS.
011700     05  WS-SUM-QUANTITY-TL          PIC S9(09) COMP-3 VALUE 0.
011800     05  WS-SUM-FINAL-QTY-TL         PIC S9(09) COMP-3 VALUE 0.
011900     05  WS-SUM-REPAIRS-TL           PIC S9(09) COMP-3 VALUE 0.
012000     05  WS-SUM-SCRAP-TL             PIC S9(09) COMP-3 VALUE 0.
012100     05  WS-SUM-QC-FAIL-TL           PIC S9(09) COMP-3 VALUE 0.
012200     05  WS-SUM-SEWING-FAIL-TL       PIC S9(09) COMP-3 VALUE 0.
012300     05  WS-SUM-REDFLAG-CT           PIC 9(07)  COMP    VALUE 0.
012400     05  FILLER                      PIC X(01) VALUE SPACE.
012500 01  WS-SUMMARY-RATES.
012600     05  WS-SUM-PASSRATE             PIC 9(03)V9 VALUE 0.
012700         88  PASS-RATE-EXCELLENT       VALUE 98.0 THRU 100.0.
012800         88  PASS-RATE-FAIR            VALUE 95.0 THRU 97.9.
012900     05  WS-SUM-FAILRATE              PIC 9(03)V9 VALUE 0.
013000     05  WS-SUM-SCRAPRATE              PIC 9(03)V9 VALUE 0.
013100     05  WS-SUM-REPAIRRATE             PIC 9(03)V9 VALUE 0.
013200         88  REPAIR-RATE-HIGH          VALUE 5.1 THRU 999.9.
013300     05  WS-SUM-SEWDETECT-RATE         PIC 9(03)V9 VALUE 0.
013400         88  SEW-DETECT-GOOD           VALUE 70.0 THRU 100.0.
013500         88  SEW-DETECT-FAIR           VALUE 50.0 THRU 69.9.
013600     05  FILLER                      PIC X(01) VALUE SPACE.
013700*
013800******************************************************************
013900*    DISTINCT-ORDER TALLY -- ONE ENTRY PER ORDER NUMBER SEEN     *
014000*    ACROSS THE WHOLE FILE, FEEDS U3 TOTAL-ORDERS.  IF THE TABLE *
014100*    EVER FILLS, WS-SEEN-ORDER-FULL-SW IS SET AND FURTHER NEW    *
014200*    ORDER NUMBERS ARE SIMPLY NOT COUNTED -- SEE 405. 02-97 RFB.*
014300******************************************************************
014400 01  WS-SEEN-ORDER-CONTROLS.
014500     05  WS-SEEN-ORDER-COUNT         PIC 9(04) COMP VALUE 0.
014600     05  WS-SEEN-ORDER-FULL-SW       PIC X(01) VALUE "N".
014700         88  SEEN-ORDER-TABLE-FULL       VALUE "Y".
014800     05  WS-SEEN-ORD-FND-SW          PIC X(01) VALUE "N".
014900         88  SEEN-ORDER-FOUND            VALUE "Y".
015000     05  WS-SEEN-ORD-SUB              PIC 9(04) COMP VALUE 0.
015100     05  FILLER                       PIC X(01) VALUE SPACE.
015200 01  WS-SEEN-ORDER-TABLE.
015300     05  FILLER                       PIC X(01) VALUE SPACE.
015400     05  WS-SEEN-ORDER-ENTRY OCCURS 1 TO 2000 TIMES
015500                      DEPENDING ON WS-SEEN-ORDER-COUNT
015600                      INDEXED BY SEEN-ORD-IDX.
015700         10  WS-SEEN-ORDER-NO         PIC X(10).
015800*
015900******************************************************************
016000*    U9 -- ON-TIME DELIVERY ACCUMULATORS                         *
016100******************************************************************
016200 01  WS-ONTIME-TOTALS.
016300     05  WS-OT-WITH-DUE-CT            PIC 9(05) COMP VALUE 0.
016400     05  WS-OT-NO-DUE-CT              PIC 9(05) COMP VALUE 0.
016500     05  WS-OT-LATE-CT                PIC 9(05) COMP VALUE 0.
016600     05  WS-OT-TOTAL-DAYS-LATE        PIC S9(07) COMP-3 VALUE 0.
016700     05  WS-OT-ONTIME-RATE            PIC 9(03)V9 VALUE 0.
016800     05  WS-OT-AVG-DAYS-LATE          PIC 9(05)V9 VALUE 0.
016900     05  FILLER                       PIC X(01) VALUE SPACE.
017000*
017100******************************************************************
017200*    DATE-TO-ORDINAL CONVERSION WORK -- SHARED BY 420 FOR BOTH   *
017300*    THE DUE-DATE AND THE FINISHED-DATE SO "DAYS LATE" IS A TRUE *
017400*    CALENDAR DIFFERENCE, NOT A STRAIGHT YYYYMMDD SUBTRACTION.   *
017500*    SEE PARAGRAPH 426.  CORRECTED 01-96 RFB, REQ #QC-0127.      *
017600******************************************************************
017700 01  WS-DUE-DATE-WORK.
017800     05  WS-DD-RAW                    PIC 9(08).
017900     05  FILLER                       PIC X(01) VALUE SPACE.
018000 01  WS-DUE-DATE-BREAKOUT REDEFINES WS-DUE-DATE-WORK.
018100     05  WS-DD-YEAR                   PIC 9(04).
018200     05  WS-DD-MONTH                  PIC 9(02).
018300     05  WS-DD-DAY                    PIC 9(02).
018400     05  FILLER                       PIC X(01).
018500 01  WS-FIN-DATE-WORK.
018600     05  WS-FD-RAW                    PIC 9(08).
018700     05  FILLER                       PIC X(01) VALUE SPACE.
018800 01  WS-FIN-DATE-BREAKOUT REDEFINES WS-FIN-DATE-WORK.
018900     05  WS-FD-YEAR                   PIC 9(04).
019000     05  WS-FD-MONTH                  PIC 9(02).
019100     05  WS-FD-DAY                    PIC 9(02).
019200     05  FILLER                       PIC X(01).
019300 01  WS-DATE-CONVERT-WORK.
019400     05  WS-CNV-YEAR                  PIC 9(04) COMP.
019500     05  WS-CNV-MONTH                 PIC 9(02) COMP.
019600     05  WS-CNV-DAY                   PIC 9(02) COMP.
019700     05  WS-CNV-ADJ-YEAR              PIC 9(04) COMP.
019800     05  WS-CNV-ADJ-MONTH             PIC 9(02) COMP.
019900     05  WS-CNV-DAYNUM                PIC S9(09) COMP.
020000     05  FILLER                       PIC X(01) VALUE SPACE.
020100 01  WS-DAYNUM-STORE.
020200     05  WS-DD-DAYNUM                 PIC S9(09) COMP.
020300     05  WS-FD-DAYNUM                 PIC S9(09) COMP.
020400     05  WS-DAYS-LATE                 PIC S9(09) COMP.
020500     05  FILLER                       PIC X(01) VALUE SPACE.
020600*
020700******************************************************************
020800*    U1 -- MONTH-TAG (MMMYY) PARSE WORK AND ABBREVIATION TABLE.  *
020900*    UNRECOGNIZED ABBREVIATIONS DEFAULT TO MONTH-NUMBER 1 PER    *
021000*    SPEC.  TABLE FOLLOWS THE SAME FILLER/REDEFINES SHAPE AS     *
021100*    QCTABLES' WS-COLOR-CODE-TABLE.                              *
021200******************************************************************
021300 01  WS-MONTH-PARSE-WORK.
021400     05  WS-MON-ABBR                  PIC X(03).
021500     05  WS-MON-YY                    PIC 9(02).
021600     05  FILLER                       PIC X(01) VALUE SPACE.
021700 01  WS-MONTH-ABBREV-CONTROLS.
021800     05  WS-MON-TAB-FND-SW            PIC X(01) VALUE "N".
021900         88  MON-TAB-FOUND                VALUE "Y".
022000     05  FILLER                       PIC X(01) VALUE SPACE.
022100 01  WS-MONTH-ABBREV-TABLE.
022200     05  FILLER PIC X(03) VALUE "JAN".
022300     05  FILLER PIC 9(02) VALUE 01.
022400     05  FILLER PIC X(03) VALUE "FEB".
022500     05  FILLER PIC 9(02) VALUE 02.
022600     05  FILLER PIC X(03) VALUE "MAR".
022700     05  FILLER PIC 9(02) VALUE 03.
022800     05  FILLER PIC X(03) VALUE "APR".
022900     05  FILLER PIC 9(02) VALUE 04.
023000     05  FILLER PIC X(03) VALUE "MAY".
023100     05  FILLER PIC 9(02) VALUE 05.
023200     05  FILLER PIC X(03) VALUE "JUN".
023300     05  FILLER PIC 9(02) VALUE 06.
023400     05  FILLER PIC X(03) VALUE "JUL".
023500     05  FILLER PIC 9(02) VALUE 07.
023600     05  FILLER PIC X(03) VALUE "AUG".
023700     05  FILLER PIC 9(02) VALUE 08.
023800     05  FILLER PIC X(03) VALUE "SEP".
023900     05  FILLER PIC 9(02) VALUE 09.
024000     05  FILLER PIC X(03) VALUE "OCT".
024100     05  FILLER PIC 9(02) VALUE 10.
024200     05  FILLER PIC X(03) VALUE "NOV".
024300     05  FILLER PIC 9(02) VALUE 11.
024400     05  FILLER PIC X(03) VALUE "DEC".
024500     05  FILLER PIC 9(02) VALUE 12.
024600     05  FILLER PIC X(01) VALUE SPACE.
024700 01  WS-MONTH-ABBREV-REDEF REDEFINES WS-MONTH-ABBREV-TABLE.
024800     05  WS-MON-ABBR-ENTRY OCCURS 12 TIMES INDEXED BY MON-IDX.
024900         10  WS-MON-ABBR-TEXT         PIC X(03).
025000         10  WS-MON-ABBR-NUM          PIC 9(02).
025100     05  FILLER                       PIC X(01).
025200*
025300******************************************************************
025400*    U8 -- KEY-INSIGHTS MESSAGE TABLE.  910-950 EACH STRING ONE  *
025500*    LINE IN HERE WHEN THEIR RULE FIRES.  06-01 RFB, REQ #QC-0188*
025600******************************************************************
025700 01  WS-INSIGHT-CONTROLS.
025800     05  WS-INSIGHT-COUNT             PIC 9(02) COMP VALUE 0.
025900     05  FILLER                       PIC X(01) VALUE SPACE.
026000 01  WS-INSIGHT-TABLE.
026100     05  FILLER                       PIC X(01) VALUE SPACE.
026200     05  WS-INSIGHT-ENTRY OCCURS 5 TIMES INDEXED BY INS-IDX.
026300         10  WS-INSIGHT-TEXT          PIC X(80).
026400*
026500******************************************************************
026600*    INSIGHT-MESSAGE EDITED WORK FIELDS AND COUNTERS             *
026700******************************************************************
026800 01  WS-INSIGHT-EDIT-WORK.
026900     05  WS-INS-RATE-ED               PIC ZZ9.9.
027000     05  WS-INS-PCT-ED                PIC ZZ9.
027100     05  WS-INS-CT-ED                 PIC ZZZ9.
027200     05  WS-INS-HIGH-FAILRATE-CT      PIC 9(02) COMP VALUE 0.
027300     05  WS-INS-SUB                   PIC 9(02) COMP VALUE 0.
027400     05  FILLER                       PIC X(01) VALUE SPACE.
027500*
027600******************************************************************
027700*    REPORT PRINT CONTROLS -- PAGING, SECTION HEADING WORK.      *
027800******************************************************************
027900 01  WS-REPORT-CONTROLS.
028100     05  WS-LINES-PER-PAGE            PIC S9(2) COMP VALUE +50.
028200     05  WS-LINES-USED                PIC S9(2) COMP VALUE +51.
028300     05  WS-LINE-SPACING              PIC S9(1) COMP VALUE +1.
028400     05  FILLER                       PIC X(01) VALUE SPACE.
028500 01  WS-SECTION-HEADING-WORK.
028600     05  WS-SECT-NUMBER               PIC 9(02) COMP VALUE 0.
028700     05  WS-SECT-NAME                 PIC X(48) VALUE SPACES.
028800     05  FILLER                       PIC X(01) VALUE SPACE.
028900 01  WS-RUN-DATE-WORK.
029000     05  WS-RUN-DATE-RAW              PIC 9(06).
029100     05  FILLER                       PIC X(01) VALUE SPACE.
029200 01  WS-RUN-DATE-BREAKOUT REDEFINES WS-RUN-DATE-WORK.
029300     05  WS-RUN-YY                    PIC 9(02).
029400     05  WS-RUN-MM                    PIC 9(02).
029500     05  WS-RUN-DD                    PIC 9(02).
029600     05  FILLER                       PIC X(01).
029700 01  WS-LOOP-SUBSCRIPTS.
029800     05  WS-PRT-SUB                   PIC 9(04) COMP VALUE 0.
029900     05  FILLER                       PIC X(01) VALUE SPACE.
030000*
030100     COPY QCINREC.
030200*
030300     COPY QCRESULT.
030400*
030500     COPY QCRPTLIN.
030600*
030700 PROCEDURE DIVISION.
030800*
030900******************************************************************
031000*    000-MAINLINE -- OPEN, DRIVE THE READ/CLEAN/ACCUMULATE LOOP, *
031100*    RANK, PRINT THE REPORT, CLOSE.                              *
031200******************************************************************
031300 000-MAINLINE SECTION.
031400*
031500     OPEN INPUT  QC-INSPECTION-FILE
031600          OUTPUT QC-REPORT-FILE.
031700     ACCEPT WS-RUN-DATE-RAW FROM DATE.
031800     PERFORM 100-LOAD-AND-CLEAN THRU 100-EXIT.
031900     PERFORM 410-COMPUTE-SUMMARY-RATES THRU 410-EXIT.
032000     PERFORM 430-COMPUTE-ONTIME-RATES THRU 430-EXIT.
032100     MOVE "R" TO WS-FN-CODE-VALUE.
032200     CALL "QCAGGR" USING WS-FN-CODE-VALUE, WS-QC-CLEAN-RECORD,
032300                          QCAGGR-RESULT-AREA.
032400     PERFORM 900-GENERATE-INSIGHTS THRU 900-EXIT.
032500     PERFORM 500-PRINT-REPORT THRU 500-EXIT.
032600     CLOSE QC-INSPECTION-FILE
032700           QC-REPORT-FILE.
032800     MOVE ZERO TO RETURN-CODE.
032900     GOBACK.
033000*
033100 000-EXIT.
033200     EXIT.
033300*
033400******************************************************************
033500*    100-LOAD-AND-CLEAN -- READS AND CLEANSES EVERY RECORD ON    *
033600*    THE SS STREAM EXTRACT (U1), CALLING QCAGGR AND ROLLING UP   *
033700*    THE SUMMARY/ON-TIME TOTALS AS EACH ONE COMES IN.            *
033800******************************************************************
033900 100-LOAD-AND-CLEAN.
034000*
034100     MOVE 'NO ' TO WS-EOF-INPUT-SW.
034200     PERFORM 800-READ-INPUT-FILE THRU 800-EXIT.
034300     PERFORM 200-READ-AND-CLEAN-RECORD THRU 200-EXIT
034400         UNTIL EOF-INPUT.
034500*
034600 100-EXIT.
034700     EXIT.
034800*
034900 200-READ-AND-CLEAN-RECORD.
035000*
035100     PERFORM 205-TEST-BLANK-ORDER THRU 205-EXIT.
035200     IF INPUT-OK
035300         PERFORM 210-DEFAULT-NUMERIC-FIELDS THRU 210-EXIT
035400         PERFORM 220-NORMALIZE-FLAGS THRU 220-EXIT
035500         PERFORM 230-PARSE-MONTH-TAG THRU 230-EXIT
035600         PERFORM 235-CALL-AGGR-ACCUM THRU 235-EXIT
035700         PERFORM 400-ACCUMULATE-SUMMARY-TOTALS THRU 400-EXIT
035800         PERFORM 420-ACCUMULATE-ONTIME-TOTALS THRU 420-EXIT
035900     END-IF.
036000     PERFORM 800-READ-INPUT-FILE THRU 800-EXIT.
036100*
036200 200-EXIT.
036300     EXIT.
036400*
036500******************************************************************
036600*    205 -- SKIP ANY LINE WITH A BLANK ORDER NUMBER (UPSTREAM    *
036700*    EXTRACT OCCASIONALLY CARRIES A TRAILING BLANK LINE).  ALSO  *
036800*    PASSES THE PLAIN TEXT FIELDS STRAIGHT THROUGH -- THEY ARE   *
036900*    ALREADY FIXED-WIDTH AND SPACE-PADDED FROM THE EXTRACT.      *
037000******************************************************************
037100 205-TEST-BLANK-ORDER.
037200*
037300     IF QCI-ORDER-NUMBER EQUAL TO SPACES
037400         MOVE 'NO ' TO WS-INPUT-OK-SW
037500     ELSE
037600         MOVE 'YES' TO WS-INPUT-OK-SW
037700         MOVE QCI-ORDER-NUMBER   TO WS-ORDER-NUMBER
037800         MOVE QCI-LOT-NUMBER     TO WS-LOT-NUMBER
037900         MOVE QCI-SKU            TO WS-SKU
038000         MOVE QCI-INSPECTOR      TO WS-INSPECTOR
038100         MOVE QCI-STREAM         TO WS-STREAM
038200         MOVE QCI-NOTES          TO WS-NOTES
038300         MOVE QCI-MONTH          TO WS-MONTH
038400     END-IF.
038500*
038600 205-EXIT.
038700     EXIT.
038800*
038900******************************************************************
039000*    210 -- ANY QUANTITY-BEARING FIELD THAT DOES NOT TEST NUMERIC*
039100*    DEFAULTS TO ZERO RATHER THAN ABENDING THE RUN.  SEE THE     *
039200*    REDEFINES ON EACH QCI- FIELD IN QCINREC.                    *
039300******************************************************************
039400 210-DEFAULT-NUMERIC-FIELDS.
039500*
039600     IF QCI-DUE-DATE-NUM IS NUMERIC
039700         MOVE QCI-DUE-DATE-NUM TO WS-DUE-DATE
039800     ELSE
039900         MOVE ZERO TO WS-DUE-DATE
040000     END-IF.
040100     IF QCI-FINISHED-DATE-NUM IS NUMERIC
040200         MOVE QCI-FINISHED-DATE-NUM TO WS-FINISHED-DATE
040300     ELSE
040400         MOVE ZERO TO WS-FINISHED-DATE
040500     END-IF.
040600     IF QCI-QUANTITY-NUM IS NUMERIC
040700         MOVE QCI-QUANTITY-NUM TO WS-QUANTITY
040800     ELSE
040900         MOVE ZERO TO WS-QUANTITY
041000     END-IF.
041100     IF QCI-REPAIRS-NUM IS NUMERIC
041200         MOVE QCI-REPAIRS-NUM TO WS-REPAIRS
041300     ELSE
041400         MOVE ZERO TO WS-REPAIRS
041500     END-IF.
041600     IF QCI-SCRAP-NUM IS NUMERIC
041700         MOVE QCI-SCRAP-NUM TO WS-SCRAP
041800     ELSE
041900         MOVE ZERO TO WS-SCRAP
042000     END-IF.
042100     IF QCI-FINAL-QTY-NUM IS NUMERIC
042200         MOVE QCI-FINAL-QTY-NUM TO WS-FINAL-QTY
042300     ELSE
042400         MOVE ZERO TO WS-FINAL-QTY
042500     END-IF.
042600     IF QCI-QC-FAIL-NUM IS NUMERIC
042700         MOVE QCI-QC-FAIL-NUM TO WS-QC-FAIL
042800     ELSE
042900         MOVE ZERO TO WS-QC-FAIL
043000     END-IF.
043100     IF QCI-SEWING-FAIL-NUM IS NUMERIC
043200         MOVE QCI-SEWING-FAIL-NUM TO WS-SEWING-FAIL
043300     ELSE
043400         MOVE ZERO TO WS-SEWING-FAIL
043500     END-IF.
043600*
043700 210-EXIT.
043800     EXIT.
043900*
044000******************************************************************
044100*    220 -- RED-FLAG AND NCR-COMPLETE COME IN AS "X", "x" OR     *
044200*    SOMETHING ELSE.  NORMALIZE TO A PLAIN "X" OR SPACE.         *
044300******************************************************************
044400 220-NORMALIZE-FLAGS.
044500*
044600     IF QCI-RED-FLAG-RAW-X
044700         MOVE "X" TO WS-RED-FLAG
044800     ELSE
044900         MOVE SPACE TO WS-RED-FLAG
045000     END-IF.
045100     IF QCI-NCR-RAW-X
045200         MOVE "X" TO WS-NCR-COMPLETE
045300     ELSE
045400         MOVE SPACE TO WS-NCR-COMPLETE
045500     END-IF.
045600*
045700 220-EXIT.
045800     EXIT.
045900*
046000******************************************************************
046100*    230 -- MONTH TAG IS MMMYY. YEAR IS 2000 + YY. MONTH NUMBER  *
046200*    IS LOOKED UP IN WS-MONTH-ABBREV-TABLE -- AN ABBREVIATION    *
046300*    THE TABLE DOES NOT RECOGNIZE DEFAULTS TO MONTH-NUMBER 1.    *
046400******************************************************************
046500 230-PARSE-MONTH-TAG.
046600*
046700     MOVE WS-MONTH(1:3) TO WS-MON-ABBR.
046800     MOVE WS-MONTH(4:2) TO WS-MON-YY.
046900     COMPUTE WS-MONTH-YEAR = 2000 + WS-MON-YY.
047000     MOVE "N" TO WS-MON-TAB-FND-SW.
047100     SET MON-IDX TO 1.
047200     SEARCH WS-MON-ABBR-ENTRY
047300         AT END
047400             MOVE 1 TO WS-MONTH-NUMBER
047500         WHEN WS-MON-ABBR-TEXT (MON-IDX) EQUAL TO WS-MON-ABBR
047600             MOVE "Y" TO WS-MON-TAB-FND-SW
047700             MOVE WS-MON-ABBR-NUM (MON-IDX) TO WS-MONTH-NUMBER
047800     END-SEARCH.
047900*
048000 230-EXIT.
048100     EXIT.
048200*
048300******************************************************************
048400*    235 -- HAND THE CLEANSED RECORD TO QCAGGR FOR ROLL-UP INTO  *
048500*    THE SKU/INSPECTOR/MONTH/CONCENTRATION TABLES (U2/U4/U5/U6/  *
048600*    U7/U10/U11 ALL LIVE OVER THERE).                            *
048700******************************************************************
048800 235-CALL-AGGR-ACCUM.
048900*
049000     MOVE "A" TO WS-FN-CODE-VALUE.
049100     CALL "QCAGGR" USING WS-FN-CODE-VALUE, WS-QC-CLEAN-RECORD,
049200                          QCAGGR-RESULT-AREA.
049300*
049400 235-EXIT.
049500     EXIT.
049600*
049700******************************************************************
049800*    400 -- U3 PER-RECORD SUMMARY ACCUMULATION.  DISTINCT ORDER  *
049900*    COUNT IS TALLIED VIA 405 AGAINST WS-SEEN-ORDER-TABLE.       *
050000******************************************************************
050100 400-ACCUMULATE-SUMMARY-TOTALS.
050200*
050300     ADD WS-QUANTITY     TO WS-SUM-QUANTITY-TL.
050400     ADD WS-FINAL-QTY    TO WS-SUM-FINAL-QTY-TL.
050500     ADD WS-REPAIRS      TO WS-SUM-REPAIRS-TL.
050600     ADD WS-SCRAP        TO WS-SUM-SCRAP-TL.
050700     ADD WS-QC-FAIL       TO WS-SUM-QC-FAIL-TL.
050800     ADD WS-SEWING-FAIL   TO WS-SUM-SEWING-FAIL-TL.
050900     IF WS-RED-FLAG-SET
051000         ADD 1 TO WS-SUM-REDFLAG-CT
051100     END-IF.
051200     PERFORM 405-TALLY-DISTINCT-ORDER THRU 405-EXIT.
051300*
051400 400-EXIT.
051500     EXIT.
051600*
051700 405-TALLY-DISTINCT-ORDER.
051800*
051900     MOVE "N" TO WS-SEEN-ORD-FND-SW.
052000     IF WS-SEEN-ORDER-COUNT NOT EQUAL TO ZERO
052100         SET SEEN-ORD-IDX TO 1
052200         SEARCH WS-SEEN-ORDER-ENTRY
052300             AT END
052400                 MOVE "N" TO WS-SEEN-ORD-FND-SW
052500             WHEN WS-SEEN-ORDER-NO (SEEN-ORD-IDX)
052600                              EQUAL TO WS-ORDER-NUMBER
052700                 MOVE "Y" TO WS-SEEN-ORD-FND-SW
052800         END-SEARCH
052900     END-IF.
053000     IF NOT SEEN-ORDER-FOUND
053100         IF WS-SEEN-ORDER-COUNT < 2000
053200             ADD 1 TO WS-SEEN-ORDER-COUNT
053300             MOVE WS-ORDER-NUMBER TO
053400                  WS-SEEN-ORDER-NO (WS-SEEN-ORDER-COUNT)
053500         ELSE
053600             MOVE "Y" TO WS-SEEN-ORDER-FULL-SW
053700         END-IF
053800     END-IF.
053900*
054000 405-EXIT.
054100     EXIT.
054200*
054300******************************************************************
054400*    410 -- ONE-TIME RATE COMPUTATION AT END OF FILE.  EVERY     *
054500*    RATE IS ZERO WHEN ITS DENOMINATOR IS ZERO -- NO DIVISION BY *
054600*    ZERO EVER REACHES A COMPUTE STATEMENT.                      *
054700******************************************************************
054800 410-COMPUTE-SUMMARY-RATES.
054900*
055000     IF WS-SUM-QUANTITY-TL > ZERO
055100         COMPUTE WS-SUM-PASSRATE ROUNDED =
055200             WS-SUM-FINAL-QTY-TL / WS-SUM-QUANTITY-TL * 100
055300         COMPUTE WS-SUM-FAILRATE ROUNDED =
055400             WS-SUM-SCRAP-TL / WS-SUM-QUANTITY-TL * 100
055500         COMPUTE WS-SUM-REPAIRRATE ROUNDED =
055600             WS-SUM-REPAIRS-TL / WS-SUM-QUANTITY-TL * 100
055700     ELSE
055800         MOVE ZERO TO WS-SUM-PASSRATE, WS-SUM-FAILRATE,
055900                       WS-SUM-REPAIRRATE
056000     END-IF.
056100     MOVE WS-SUM-FAILRATE TO WS-SUM-SCRAPRATE.
056200     IF WS-SUM-SCRAP-TL > ZERO
056300         COMPUTE WS-SUM-SEWDETECT-RATE ROUNDED =
056400             WS-SUM-SEWING-FAIL-TL / WS-SUM-SCRAP-TL * 100
056500     ELSE
056600         MOVE ZERO TO WS-SUM-SEWDETECT-RATE
056700     END-IF.
056800*
056900 410-EXIT.
057000     EXIT.
057100*
057200******************************************************************
057300*    420 -- U9 PER-RECORD ON-TIME ACCUMULATION.  ONLY RECORDS    *
057400*    CARRYING A DUE DATE PARTICIPATE.  A RECORD WITH NO FINISHED *
057500*    DATE CANNOT BE JUDGED LATE BUT STILL COUNTS TOWARD THE      *
057600*    WITH-DUE-DATE DENOMINATOR. CORRECTED 01-96, REQ #QC-0127  *
057700******************************************************************
057800 420-ACCUMULATE-ONTIME-TOTALS.
057900*
058000     IF WS-DUE-DATE EQUAL TO ZERO
058100         ADD 1 TO WS-OT-NO-DUE-CT
058200     ELSE
058300         ADD 1 TO WS-OT-WITH-DUE-CT
058400         MOVE WS-DUE-DATE TO WS-DD-RAW
058500         MOVE WS-DD-YEAR  TO WS-CNV-YEAR
058600         MOVE WS-DD-MONTH TO WS-CNV-MONTH
058700         MOVE WS-DD-DAY   TO WS-CNV-DAY
058800         PERFORM 426-CONVERT-DATE-TO-DAYNUM THRU 426-EXIT
058900         MOVE WS-CNV-DAYNUM TO WS-DD-DAYNUM
059000         IF WS-FINISHED-DATE NOT EQUAL TO ZERO
059100             MOVE WS-FINISHED-DATE TO WS-FD-RAW
059200             MOVE WS-FD-YEAR  TO WS-CNV-YEAR
059300             MOVE WS-FD-MONTH TO WS-CNV-MONTH
059400             MOVE WS-FD-DAY   TO WS-CNV-DAY
059500             PERFORM 426-CONVERT-DATE-TO-DAYNUM THRU 426-EXIT
059600             MOVE WS-CNV-DAYNUM TO WS-FD-DAYNUM
059700             COMPUTE WS-DAYS-LATE = WS-FD-DAYNUM - WS-DD-DAYNUM
059800             IF WS-DAYS-LATE > ZERO
059900                 ADD 1 TO WS-OT-LATE-CT
060000                 ADD WS-DAYS-LATE TO WS-OT-TOTAL-DAYS-LATE
060100             END-IF
060200         END-IF
060300     END-IF.
060400*
060500 420-EXIT.
060600     EXIT.
060700*
060800******************************************************************
060900*    426 -- CONVERTS A YEAR/MONTH/DAY IN WS-CNV-YEAR/MONTH/DAY   *
061000*    TO A GREGORIAN ORDINAL DAY NUMBER IN WS-CNV-DAYNUM SO TWO   *
061100*    CALENDAR DATES CAN BE SUBTRACTED DIRECTLY.  JAN/FEB ARE     *
061200*    TREATED AS MONTHS 13/14 OF THE PRIOR YEAR PER THE STANDARD  *
061300*    CIVIL-DATE FORMULA.  NO INTRINSIC FUNCTIONS USED -- INTEGER *
061400*    COMPUTE TRUNCATES.  ADDED 01-96 RFB, REQ #QC-0127.          *
061500******************************************************************
061600 426-CONVERT-DATE-TO-DAYNUM.
061700*
061800     IF WS-CNV-MONTH > 2
061900         MOVE WS-CNV-YEAR  TO WS-CNV-ADJ-YEAR
062000         MOVE WS-CNV-MONTH TO WS-CNV-ADJ-MONTH
062100     ELSE
062200         COMPUTE WS-CNV-ADJ-YEAR  = WS-CNV-YEAR - 1
062300         COMPUTE WS-CNV-ADJ-MONTH = WS-CNV-MONTH + 12
062400     END-IF.
062500     COMPUTE WS-CNV-DAYNUM =
062600         WS-CNV-DAY
062700         + ((153 * (WS-CNV-ADJ-MONTH - 3)) + 2) / 5
062800         + (365 * WS-CNV-ADJ-YEAR)
062900         + (WS-CNV-ADJ-YEAR / 4)
063000         - (WS-CNV-ADJ-YEAR / 100)
063100         + (WS-CNV-ADJ-YEAR / 400).
063200*
063300 426-EXIT.
063400     EXIT.
063500*
063600******************************************************************
063700*    430 -- ON-TIME RATE AND AVERAGE DAYS LATE, COMPUTED ONCE    *
063800*    AT END OF FILE.  AVG-DAYS-LATE IS AMONG LATE ORDERS ONLY.   *
063900******************************************************************
064000 430-COMPUTE-ONTIME-RATES.
064100*
064200     IF WS-OT-WITH-DUE-CT > ZERO
064300         COMPUTE WS-OT-ONTIME-RATE ROUNDED =
064400             (WS-OT-WITH-DUE-CT - WS-OT-LATE-CT)
064500                 / WS-OT-WITH-DUE-CT * 100
064600     ELSE
064700         MOVE ZERO TO WS-OT-ONTIME-RATE
064800     END-IF.
064900     IF WS-OT-LATE-CT > ZERO
065000         COMPUTE WS-OT-AVG-DAYS-LATE ROUNDED =
065100             WS-OT-TOTAL-DAYS-LATE / WS-OT-LATE-CT
065200     ELSE
065300         MOVE ZERO TO WS-OT-AVG-DAYS-LATE
065400     END-IF.
065500*
065600 430-EXIT.
065700     EXIT.
065800*
065900******************************************************************
066000******************************************************************
066100*    900 -- U8 KEY-INSIGHT GENERATION.  RULES FIRE IN THE        *
066200*    EXACT ORDER BELOW, EACH APPENDING AT MOST ONE LINE.         *
066300*    06-01 RFB, REQ #QC-0188.                                    *
066400******************************************************************
066500 900-GENERATE-INSIGHTS.
066600*
066700     MOVE ZERO TO WS-INSIGHT-COUNT.
066800     PERFORM 910-INSIGHT-PASS-RATE THRU 910-EXIT.
066900     PERFORM 920-INSIGHT-SEW-DETECT THRU 920-EXIT.
067000     PERFORM 930-INSIGHT-RED-FLAGS THRU 930-EXIT.
067100     PERFORM 940-INSIGHT-HIGH-FAILRATE-SKUS THRU 940-EXIT.
067200     PERFORM 950-INSIGHT-REPAIR-RATE THRU 950-EXIT.
067300*
067400 900-EXIT.
067500     EXIT.
067600*
067700 910-INSIGHT-PASS-RATE.
067800*
067900     MOVE WS-SUM-PASSRATE TO WS-INS-RATE-ED.
068000     ADD 1 TO WS-INSIGHT-COUNT.
068100     IF PASS-RATE-EXCELLENT
068200         STRING 'OK - EXCELLENT PASS RATE OF '
068300                     DELIMITED BY SIZE
068400                WS-INS-RATE-ED DELIMITED BY SIZE
068500                '%' DELIMITED BY SIZE
068600             INTO WS-INSIGHT-TEXT (WS-INSIGHT-COUNT)
068700     ELSE
068800         IF PASS-RATE-FAIR
068900             STRING 'WARN - PASS RATE AT '
069000                         DELIMITED BY SIZE
069100                    WS-INS-RATE-ED DELIMITED BY SIZE
069200                    '% - ROOM FOR IMPROVEMENT'
069300                         DELIMITED BY SIZE
069400                 INTO WS-INSIGHT-TEXT (WS-INSIGHT-COUNT)
069500         ELSE
069600             STRING 'ALERT - PASS RATE OF '
069700                         DELIMITED BY SIZE
069800                    WS-INS-RATE-ED DELIMITED BY SIZE
069900                    '% NEEDS ATTENTION'
070000                         DELIMITED BY SIZE
070100                 INTO WS-INSIGHT-TEXT (WS-INSIGHT-COUNT)
070200         END-IF
070300     END-IF.
070400*
070500 910-EXIT.
070600     EXIT.
070700*
070800 920-INSIGHT-SEW-DETECT.
070900*
071000     MOVE WS-SUM-SEWDETECT-RATE TO WS-INS-PCT-ED.
071100     IF SEW-DETECT-GOOD
071200         CONTINUE
071300     ELSE
071400         IF SEW-DETECT-FAIR
071500             ADD 1 TO WS-INSIGHT-COUNT
071600             STRING 'WARN - ONLY '
071700                         DELIMITED BY SIZE
071800                    WS-INS-PCT-ED DELIMITED BY SIZE
071900                    '% OF DEFECTS CAUGHT AT SEWING'
072000                         DELIMITED BY SIZE
072100                 INTO WS-INSIGHT-TEXT (WS-INSIGHT-COUNT)
072200         ELSE
072300             ADD 1 TO WS-INSIGHT-COUNT
072400             STRING 'ALERT - MOST DEFECTS REACHING QC'
072500                         DELIMITED BY SIZE
072600                 INTO WS-INSIGHT-TEXT (WS-INSIGHT-COUNT)
072700         END-IF
072800     END-IF.
072900*
073000 920-EXIT.
073100     EXIT.
073200*
073300 930-INSIGHT-RED-FLAGS.
073400*
073500     IF WS-SUM-REDFLAG-CT > ZERO
073600         MOVE WS-SUM-REDFLAG-CT TO WS-INS-CT-ED
073700         ADD 1 TO WS-INSIGHT-COUNT
073800         STRING WS-INS-CT-ED DELIMITED BY SIZE
073900                ' CUSTOMER RETURNS (RED FLAGS)'
074000                         DELIMITED BY SIZE
074100                ' THIS PERIOD' DELIMITED BY SIZE
074200             INTO WS-INSIGHT-TEXT (WS-INSIGHT-COUNT)
074300     END-IF.
074400*
074500 930-EXIT.
074600     EXIT.
074700*
074800 940-INSIGHT-HIGH-FAILRATE-SKUS.
074900*
075000     MOVE ZERO TO WS-INS-HIGH-FAILRATE-CT.
075100     PERFORM 945-TALLY-HIGH-FAILRATE-SKU THRU 945-EXIT
075200         VARYING WS-INS-SUB FROM 1 BY 1
075300         UNTIL WS-INS-SUB > RES-TOP-FAILRATE-COUNT.
075400     IF WS-INS-HIGH-FAILRATE-CT > ZERO
075500         MOVE WS-INS-HIGH-FAILRATE-CT TO WS-INS-CT-ED
075600         ADD 1 TO WS-INSIGHT-COUNT
075700         STRING WS-INS-CT-ED DELIMITED BY SIZE
075800                ' SKUS HAVE >5% FAIL RATE - REVIEW'
075900                         DELIMITED BY SIZE
076000                ' MANUFACTURING' DELIMITED BY SIZE
076100             INTO WS-INSIGHT-TEXT (WS-INSIGHT-COUNT)
076200     END-IF.
076300*
076400 940-EXIT.
076500     EXIT.
076600*
076700 945-TALLY-HIGH-FAILRATE-SKU.
076800*
076900     IF RES-TFR-FAILRATE (WS-INS-SUB) > 5
077000         ADD 1 TO WS-INS-HIGH-FAILRATE-CT
077100     END-IF.
077200*
077300 945-EXIT.
077400     EXIT.
077500*
077600 950-INSIGHT-REPAIR-RATE.
077700*
077800     IF REPAIR-RATE-HIGH
077900         MOVE WS-SUM-REPAIRRATE TO WS-INS-RATE-ED
078000         ADD 1 TO WS-INSIGHT-COUNT
078100         STRING 'WARN - HIGH REPAIR RATE OF '
078200                     DELIMITED BY SIZE
078300                WS-INS-RATE-ED DELIMITED BY SIZE
078400                '% - REWORK OVERHEAD CONCERN'
078500                     DELIMITED BY SIZE
078600             INTO WS-INSIGHT-TEXT (WS-INSIGHT-COUNT)
078700     END-IF.
078800*
078900 950-EXIT.
079000     EXIT.
079100*
079200******************************************************************
079300*    500 -- DRIVES ALL ELEVEN REPORT SECTIONS IN ORDER.          *
079400******************************************************************
079500 500-PRINT-REPORT.
079600*
079700     PERFORM 510-PRINT-SUMMARY THRU 510-EXIT.
079800     PERFORM 520-PRINT-TOP-FAIL-SKUS THRU 520-EXIT.
079900     PERFORM 525-PRINT-TOP-FAILRATE-SKUS THRU 525-EXIT.
080000     PERFORM 530-PRINT-TOP-REPAIR-SKUS THRU 530-EXIT.
080100     PERFORM 540-PRINT-INSPECTOR-PERFORMANCE THRU 540-EXIT.
080200     PERFORM 545-PRINT-REDFLAG-ANALYSIS THRU 545-EXIT.
080300     PERFORM 550-PRINT-MONTHLY-TRENDS THRU 550-EXIT.
080400     PERFORM 560-PRINT-ONTIME-DELIVERY THRU 560-EXIT.
080500     PERFORM 565-PRINT-RECURRING-SKUS THRU 565-EXIT.
080600     PERFORM 570-PRINT-CONCENTRATION-ALERTS THRU 570-EXIT.
080700     PERFORM 580-PRINT-KEY-INSIGHTS THRU 580-EXIT.
080800*
080900 500-EXIT.
081000     EXIT.
081100*
081200******************************************************************
081300*    SECTION 1 -- SUMMARY METRICS                                *
081400******************************************************************
081500 510-PRINT-SUMMARY.
081600*
081700     MOVE 1 TO WS-SECT-NUMBER.
081800     MOVE 'SUMMARY METRICS' TO WS-SECT-NAME.
081900     PERFORM 590-WRITE-SECTION-HEADING THRU 590-EXIT.
082000     MOVE SPACES TO DL-SUMMARY-LINE.
082100     MOVE 'TOTAL INSPECTED' TO DL-SUM-LABEL.
082200     MOVE WS-SUM-QUANTITY-TL TO DL-SUM-COUNT.
082300     PERFORM 595-WRITE-DETAIL-LINE THRU 595-EXIT.
082400     MOVE SPACES TO DL-SUMMARY-LINE.
082500     MOVE 'TOTAL PASSED' TO DL-SUM-LABEL.
082600     MOVE WS-SUM-FINAL-QTY-TL TO DL-SUM-COUNT.
082700     PERFORM 595-WRITE-DETAIL-LINE THRU 595-EXIT.
082800     MOVE SPACES TO DL-SUMMARY-LINE.
082900     MOVE 'TOTAL ORDERS' TO DL-SUM-LABEL.
083000     MOVE WS-SEEN-ORDER-COUNT TO DL-SUM-COUNT.
083100     PERFORM 595-WRITE-DETAIL-LINE THRU 595-EXIT.
083200     MOVE SPACES TO DL-SUMMARY-LINE.
083300     MOVE 'TOTAL FAILS' TO DL-SUM-LABEL.
083400     MOVE WS-SUM-SCRAP-TL TO DL-SUM-COUNT.
083500     PERFORM 595-WRITE-DETAIL-LINE THRU 595-EXIT.
083600     MOVE SPACES TO DL-SUMMARY-LINE.
083700     MOVE 'TOTAL REPAIRS' TO DL-SUM-LABEL.
083800     MOVE WS-SUM-REPAIRS-TL TO DL-SUM-COUNT.
083900     PERFORM 595-WRITE-DETAIL-LINE THRU 595-EXIT.
084000     MOVE SPACES TO DL-SUMMARY-LINE.
084100     MOVE 'TOTAL SCRAP' TO DL-SUM-LABEL.
084200     MOVE WS-SUM-SCRAP-TL TO DL-SUM-COUNT.
084300     PERFORM 595-WRITE-DETAIL-LINE THRU 595-EXIT.
084400     MOVE SPACES TO DL-SUMMARY-LINE.
084500     MOVE 'RED FLAGS' TO DL-SUM-LABEL.
084600     MOVE WS-SUM-REDFLAG-CT TO DL-SUM-COUNT.
084700     PERFORM 595-WRITE-DETAIL-LINE THRU 595-EXIT.
084800     MOVE SPACES TO DL-SUMMARY-LINE.
084900     MOVE 'PASS RATE' TO DL-SUM-LABEL.
085000     MOVE WS-SUM-PASSRATE TO DL-SUM-RATE.
085100     PERFORM 595-WRITE-DETAIL-LINE THRU 595-EXIT.
085200     MOVE SPACES TO DL-SUMMARY-LINE.
085300     MOVE 'FAIL RATE' TO DL-SUM-LABEL.
085400     MOVE WS-SUM-FAILRATE TO DL-SUM-RATE.
085500     PERFORM 595-WRITE-DETAIL-LINE THRU 595-EXIT.
085600     MOVE SPACES TO DL-SUMMARY-LINE.
085700     MOVE 'REPAIR RATE' TO DL-SUM-LABEL.
085800     MOVE WS-SUM-REPAIRRATE TO DL-SUM-RATE.
085900     PERFORM 595-WRITE-DETAIL-LINE THRU 595-EXIT.
086000     MOVE SPACES TO DL-SUMMARY-LINE.
086100     MOVE 'SCRAP RATE' TO DL-SUM-LABEL.
086200     MOVE WS-SUM-SCRAPRATE TO DL-SUM-RATE.
086300     PERFORM 595-WRITE-DETAIL-LINE THRU 595-EXIT.
086400     MOVE SPACES TO DL-SUMMARY-LINE.
086500     MOVE 'SEWING DETECTION RATE' TO DL-SUM-LABEL.
086600     MOVE WS-SUM-SEWDETECT-RATE TO DL-SUM-RATE.
086700     PERFORM 595-WRITE-DETAIL-LINE THRU 595-EXIT.
086800*
086900 510-EXIT.
087000     EXIT.
087100*
087200 595-WRITE-DETAIL-LINE.
087300*
087400     PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT.
087500     WRITE QC-RPT-LINE FROM DL-SUMMARY-LINE
087600         AFTER ADVANCING WS-LINE-SPACING.
087700     ADD WS-LINE-SPACING TO WS-LINES-USED.
087800*
087900 595-EXIT.
088000     EXIT.
088100*
088200******************************************************************
088300*    SECTION 2 -- TOP 5 SKUS BY FAIL COUNT                       *
088400******************************************************************
088500 520-PRINT-TOP-FAIL-SKUS.
088600*
088700     MOVE 2 TO WS-SECT-NUMBER.
088800     MOVE 'TOP SKUS BY FAIL COUNT' TO WS-SECT-NAME.
088900     PERFORM 590-WRITE-SECTION-HEADING THRU 590-EXIT.
089000     IF RES-TOP-FAILCOUNT-COUNT = ZERO
089100         MOVE SPACES TO DL-NONE-LINE
089200         MOVE 'NO FAILED UNITS RECORDED THIS RUN' TO DL-NONE-TEXT
089300         PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT
089400         WRITE QC-RPT-LINE FROM DL-NONE-LINE
089500             AFTER ADVANCING WS-LINE-SPACING
089600         ADD WS-LINE-SPACING TO WS-LINES-USED
089700     ELSE
089800         MOVE SPACES TO HL-COL-SKU
089900         PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT
090000         WRITE QC-RPT-LINE FROM HL-COL-SKU
090100             AFTER ADVANCING WS-LINE-SPACING
090200         ADD WS-LINE-SPACING TO WS-LINES-USED
090300         PERFORM 522-PRINT-FAIL-SKU-ROW THRU 522-EXIT
090400             VARYING WS-PRT-SUB FROM 1 BY 1
090500             UNTIL WS-PRT-SUB > RES-TOP-FAILCOUNT-COUNT
090600     END-IF.
090700*
090800 520-EXIT.
090900     EXIT.
091000*
091100 522-PRINT-FAIL-SKU-ROW.
091200*
091300     MOVE SPACES TO DL-SKU-LINE.
091400     MOVE RES-TFC-SKU (WS-PRT-SUB) TO DL-SKU-NAME.
091500     MOVE RES-TFC-QUANTITY (WS-PRT-SUB) TO DL-SKU-QTY.
091600     MOVE RES-TFC-FAILS (WS-PRT-SUB) TO DL-SKU-FAILS.
091700     MOVE RES-TFC-FAILRATE (WS-PRT-SUB) TO DL-SKU-FAILRATE.
091800     MOVE RES-TFC-REPAIRS (WS-PRT-SUB) TO DL-SKU-REPAIRS.
091900     MOVE RES-TFC-REPAIRRATE (WS-PRT-SUB) TO DL-SKU-REPRATE.
092000     PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT.
092100     WRITE QC-RPT-LINE FROM DL-SKU-LINE
092200         AFTER ADVANCING WS-LINE-SPACING.
092300     ADD WS-LINE-SPACING TO WS-LINES-USED.
092400*
092500 522-EXIT.
092600     EXIT.
092700*
092800******************************************************************
092900*    SECTION 3 -- TOP 5 SKUS BY FAIL RATE                        *
093000******************************************************************
093100 525-PRINT-TOP-FAILRATE-SKUS.
093200*
093300     MOVE 3 TO WS-SECT-NUMBER.
093400     MOVE 'TOP SKUS BY FAIL RATE' TO WS-SECT-NAME.
093500     PERFORM 590-WRITE-SECTION-HEADING THRU 590-EXIT.
093600     IF RES-TOP-FAILRATE-COUNT = ZERO
093700         MOVE SPACES TO DL-NONE-LINE
093800         MOVE 'NO FAILED UNITS RECORDED THIS RUN' TO DL-NONE-TEXT
093900         PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT
094000         WRITE QC-RPT-LINE FROM DL-NONE-LINE
094100             AFTER ADVANCING WS-LINE-SPACING
094200         ADD WS-LINE-SPACING TO WS-LINES-USED
094300     ELSE
094400         MOVE SPACES TO HL-COL-SKU
094500         PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT
094600         WRITE QC-RPT-LINE FROM HL-COL-SKU
094700             AFTER ADVANCING WS-LINE-SPACING
094800         ADD WS-LINE-SPACING TO WS-LINES-USED
094900         PERFORM 527-PRINT-FAILRATE-SKU-ROW THRU 527-EXIT
095000             VARYING WS-PRT-SUB FROM 1 BY 1
095100             UNTIL WS-PRT-SUB > RES-TOP-FAILRATE-COUNT
095200     END-IF.
095300*
095400 525-EXIT.
095500     EXIT.
095600*
095700 527-PRINT-FAILRATE-SKU-ROW.
095800*
095900     MOVE SPACES TO DL-SKU-LINE.
096000     MOVE RES-TFR-SKU (WS-PRT-SUB) TO DL-SKU-NAME.
096100     MOVE RES-TFR-QUANTITY (WS-PRT-SUB) TO DL-SKU-QTY.
096200     MOVE RES-TFR-FAILS (WS-PRT-SUB) TO DL-SKU-FAILS.
096300     MOVE RES-TFR-FAILRATE (WS-PRT-SUB) TO DL-SKU-FAILRATE.
096400     MOVE RES-TFR-REPAIRS (WS-PRT-SUB) TO DL-SKU-REPAIRS.
096500     MOVE RES-TFR-REPAIRRATE (WS-PRT-SUB) TO DL-SKU-REPRATE.
096600     PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT.
096700     WRITE QC-RPT-LINE FROM DL-SKU-LINE
096800         AFTER ADVANCING WS-LINE-SPACING.
096900     ADD WS-LINE-SPACING TO WS-LINES-USED.
097000*
097100 527-EXIT.
097200     EXIT.
097300*
097400******************************************************************
097500*    SECTION 4 -- TOP 5 SKUS BY REPAIRS                         *
097600******************************************************************
097700 530-PRINT-TOP-REPAIR-SKUS.
097800*
097900     MOVE 4 TO WS-SECT-NUMBER.
098000     MOVE 'TOP SKUS BY REPAIRS' TO WS-SECT-NAME.
098100     PERFORM 590-WRITE-SECTION-HEADING THRU 590-EXIT.
098200     IF RES-TOP-REPAIR-COUNT = ZERO
098300         MOVE SPACES TO DL-NONE-LINE
098400         MOVE 'NO REPAIRED UNITS THIS RUN' TO DL-NONE-TEXT
098500         PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT
098600         WRITE QC-RPT-LINE FROM DL-NONE-LINE
098700             AFTER ADVANCING WS-LINE-SPACING
098800         ADD WS-LINE-SPACING TO WS-LINES-USED
098900     ELSE
099000         MOVE SPACES TO HL-COL-REPAIR
099100         PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT
099200         WRITE QC-RPT-LINE FROM HL-COL-REPAIR
099300             AFTER ADVANCING WS-LINE-SPACING
099400         ADD WS-LINE-SPACING TO WS-LINES-USED
099500         PERFORM 532-PRINT-REPAIR-SKU-ROW THRU 532-EXIT
099600             VARYING WS-PRT-SUB FROM 1 BY 1
099700             UNTIL WS-PRT-SUB > RES-TOP-REPAIR-COUNT
099800     END-IF.
099900*
100000 530-EXIT.
100100     EXIT.
100200*
100300 532-PRINT-REPAIR-SKU-ROW.
100400*
100500     MOVE SPACES TO DL-REPAIR-LINE.
100600     MOVE RES-TPR-SKU (WS-PRT-SUB) TO DL-RPR-SKU.
100700     MOVE RES-TPR-QUANTITY (WS-PRT-SUB) TO DL-RPR-QTY.
100800     MOVE RES-TPR-REPAIRS (WS-PRT-SUB) TO DL-RPR-REPAIRS.
100900     MOVE RES-TPR-REPAIRRATE (WS-PRT-SUB) TO DL-RPR-REPRATE.
101000     PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT.
101100     WRITE QC-RPT-LINE FROM DL-REPAIR-LINE
101200         AFTER ADVANCING WS-LINE-SPACING.
101300     ADD WS-LINE-SPACING TO WS-LINES-USED.
101400*
101500 532-EXIT.
101600     EXIT.
101700*
101800******************************************************************
101900*    SECTION 5 -- INSPECTOR PERFORMANCE                          *
102000******************************************************************
102100 540-PRINT-INSPECTOR-PERFORMANCE.
102200*
102300     MOVE 5 TO WS-SECT-NUMBER.
102400     MOVE 'INSPECTOR PERFORMANCE' TO WS-SECT-NAME.
102500     PERFORM 590-WRITE-SECTION-HEADING THRU 590-EXIT.
102600     MOVE SPACES TO HL-COL-INSPECTOR.
102700     PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT.
102800     WRITE QC-RPT-LINE FROM HL-COL-INSPECTOR
102900         AFTER ADVANCING WS-LINE-SPACING.
103000     ADD WS-LINE-SPACING TO WS-LINES-USED.
103100     PERFORM 542-PRINT-INSPECTOR-ROW THRU 542-EXIT
103200         VARYING WS-PRT-SUB FROM 1 BY 1
103300         UNTIL WS-PRT-SUB > RES-INSPECTOR-COUNT.
103400*
103500 540-EXIT.
103600     EXIT.
103700*
103800 542-PRINT-INSPECTOR-ROW.
103900*
104000     IF RES-INSP-ACTIVE-SW (WS-PRT-SUB) = "Y"
104100         MOVE SPACES TO DL-INSPECTOR-LINE
104200         MOVE RES-INSP-NAME (WS-PRT-SUB) TO DL-INS-NAME
104300         MOVE RES-INSP-QUANTITY (WS-PRT-SUB) TO DL-INS-QTY
104400         MOVE RES-INSP-PASSRATE (WS-PRT-SUB) TO DL-INS-PASSRATE
104500         MOVE RES-INSP-TOTALFAILS (WS-PRT-SUB) TO DL-INS-TOTFAILS
104600         MOVE RES-INSP-QC-FAIL (WS-PRT-SUB) TO DL-INS-QCFAILS
104700         MOVE RES-INSP-SEWING-FAIL (WS-PRT-SUB) TO DL-INS-SEWFAILS
104800         MOVE RES-INSP-REPAIRS (WS-PRT-SUB) TO DL-INS-REPAIRS
104900         MOVE RES-INSP-ORDERS (WS-PRT-SUB) TO DL-INS-ORDERS
105000         MOVE RES-INSP-REDFLAGS (WS-PRT-SUB) TO DL-INS-REDFLAGS
105100         PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT
105200         WRITE QC-RPT-LINE FROM DL-INSPECTOR-LINE
105300             AFTER ADVANCING WS-LINE-SPACING
105400         ADD WS-LINE-SPACING TO WS-LINES-USED
105500     END-IF.
105600*
105700 542-EXIT.
105800     EXIT.
105900*
106000******************************************************************
106100*    SECTION 6 -- RED FLAG ANALYSIS                              *
106200******************************************************************
106300 545-PRINT-REDFLAG-ANALYSIS.
106400*
106500     MOVE 6 TO WS-SECT-NUMBER.
106600     MOVE 'RED FLAG ANALYSIS' TO WS-SECT-NAME.
106700     PERFORM 590-WRITE-SECTION-HEADING THRU 590-EXIT.
106800     IF RES-REDFLAG-COUNT = ZERO
106900         MOVE SPACES TO DL-NONE-LINE
107000         MOVE 'NO RED FLAGS RECORDED THIS RUN' TO DL-NONE-TEXT
107100         PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT
107200         WRITE QC-RPT-LINE FROM DL-NONE-LINE
107300             AFTER ADVANCING WS-LINE-SPACING
107400         ADD WS-LINE-SPACING TO WS-LINES-USED
107500     ELSE
107600         MOVE SPACES TO HL-COL-REDFLAG
107700         PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT
107800         WRITE QC-RPT-LINE FROM HL-COL-REDFLAG
107900             AFTER ADVANCING WS-LINE-SPACING
108000         ADD WS-LINE-SPACING TO WS-LINES-USED
108100         PERFORM 547-PRINT-REDFLAG-ROW THRU 547-EXIT
108200             VARYING WS-PRT-SUB FROM 1 BY 1
108300             UNTIL WS-PRT-SUB > RES-REDFLAG-COUNT
108400     END-IF.
108500*
108600 545-EXIT.
108700     EXIT.
108800*
108900 547-PRINT-REDFLAG-ROW.
109000*
109100     MOVE SPACES TO DL-REDFLAG-LINE.
109200     MOVE RES-RF-SKU (WS-PRT-SUB) TO DL-RF-SKU.
109300     MOVE RES-RF-ORDERS (WS-PRT-SUB) TO DL-RF-ORDERS.
109400     MOVE RES-RF-COUNT (WS-PRT-SUB) TO DL-RF-COUNT.
109500     PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT.
109600     WRITE QC-RPT-LINE FROM DL-REDFLAG-LINE
109700         AFTER ADVANCING WS-LINE-SPACING.
109800     ADD WS-LINE-SPACING TO WS-LINES-USED.
109900*
110000 547-EXIT.
110100     EXIT.
110200*
110300******************************************************************
110400*    SECTION 7 -- MONTHLY TRENDS                                 *
110500******************************************************************
110600 550-PRINT-MONTHLY-TRENDS.
110700*
110800     MOVE 7 TO WS-SECT-NUMBER.
110900     MOVE 'MONTHLY TRENDS' TO WS-SECT-NAME.
111000     PERFORM 590-WRITE-SECTION-HEADING THRU 590-EXIT.
111100     MOVE SPACES TO HL-COL-MONTH.
111200     PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT.
111300     WRITE QC-RPT-LINE FROM HL-COL-MONTH
111400         AFTER ADVANCING WS-LINE-SPACING.
111500     ADD WS-LINE-SPACING TO WS-LINES-USED.
111600     PERFORM 552-PRINT-MONTH-ROW THRU 552-EXIT
111700         VARYING WS-PRT-SUB FROM 1 BY 1
111800         UNTIL WS-PRT-SUB > RES-MONTH-COUNT.
111900     MOVE SPACES TO TL-MONTH-CTRL-TOTAL.
112000     MOVE RES-MONTH-GRAND-QTY TO TL-MTH-QTY.
112100     MOVE RES-MONTH-GRAND-REPAIRS TO TL-MTH-REPAIRS.
112200     MOVE RES-MONTH-GRAND-SCRAP TO TL-MTH-SCRAP.
112300     PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT.
112400     WRITE QC-RPT-LINE FROM TL-MONTH-CTRL-TOTAL
112500         AFTER ADVANCING WS-LINE-SPACING.
112600     ADD WS-LINE-SPACING TO WS-LINES-USED.
112700*
112800 550-EXIT.
112900     EXIT.
113000*
113100 552-PRINT-MONTH-ROW.
113200*
113300     MOVE SPACES TO DL-MONTH-LINE.
113400     MOVE RES-MONTH-TAG (WS-PRT-SUB) TO DL-MTH-TAG.
113500     MOVE RES-MONTH-QUANTITY (WS-PRT-SUB) TO DL-MTH-QTY.
113600     MOVE RES-MONTH-PASSRATE (WS-PRT-SUB) TO DL-MTH-PASSRATE.
113700     MOVE RES-MONTH-FAILRATE (WS-PRT-SUB) TO DL-MTH-FAILRATE.
113800     MOVE RES-MONTH-REPAIRRATE (WS-PRT-SUB) TO DL-MTH-REPRATE.
113900     MOVE RES-MONTH-TOUCHRATE (WS-PRT-SUB) TO DL-MTH-TOUCHRATE.
114000     MOVE RES-MONTH-ORDERS (WS-PRT-SUB) TO DL-MTH-ORDERS.
114100     MOVE RES-MONTH-REDFLAGS (WS-PRT-SUB) TO DL-MTH-REDFLAGS.
114200     MOVE RES-MONTH-NCR (WS-PRT-SUB) TO DL-MTH-NCR.
114300     PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT.
114400     WRITE QC-RPT-LINE FROM DL-MONTH-LINE
114500         AFTER ADVANCING WS-LINE-SPACING.
114600     ADD WS-LINE-SPACING TO WS-LINES-USED.
114700*
114800 552-EXIT.
114900     EXIT.
115000*
115100******************************************************************
115200*    SECTION 8 -- ON-TIME DELIVERY                               *
115300******************************************************************
115400 560-PRINT-ONTIME-DELIVERY.
115500*
115600     MOVE 8 TO WS-SECT-NUMBER.
115700     MOVE 'ON-TIME DELIVERY' TO WS-SECT-NAME.
115800     PERFORM 590-WRITE-SECTION-HEADING THRU 590-EXIT.
115900     MOVE SPACES TO DL-ONTIME-LINE.
116000     MOVE 'ORDERS WITH A DUE DATE' TO DL-OT-LABEL.
116100     MOVE WS-OT-WITH-DUE-CT TO DL-OT-VALUE.
116200     MOVE 'ORDERS' TO DL-OT-UNITS.
116300     PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT.
116400     WRITE QC-RPT-LINE FROM DL-ONTIME-LINE
116500         AFTER ADVANCING WS-LINE-SPACING.
116600     ADD WS-LINE-SPACING TO WS-LINES-USED.
116700     MOVE SPACES TO DL-ONTIME-LINE.
116800     MOVE 'ORDERS WITH NO DUE DATE' TO DL-OT-LABEL.
116900     MOVE WS-OT-NO-DUE-CT TO DL-OT-VALUE.
117000     MOVE 'ORDERS' TO DL-OT-UNITS.
117100     PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT.
117200     WRITE QC-RPT-LINE FROM DL-ONTIME-LINE
117300         AFTER ADVANCING WS-LINE-SPACING.
117400     ADD WS-LINE-SPACING TO WS-LINES-USED.
117500     MOVE SPACES TO DL-ONTIME-LINE.
117600     MOVE 'ORDERS FINISHED LATE' TO DL-OT-LABEL.
117700     MOVE WS-OT-LATE-CT TO DL-OT-VALUE.
117800     MOVE 'ORDERS' TO DL-OT-UNITS.
117900     PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT.
118000     WRITE QC-RPT-LINE FROM DL-ONTIME-LINE
118100         AFTER ADVANCING WS-LINE-SPACING.
118200     ADD WS-LINE-SPACING TO WS-LINES-USED.
118300     MOVE SPACES TO DL-ONTIME-LINE.
118400     MOVE 'ON-TIME RATE' TO DL-OT-LABEL.
118500     MOVE WS-OT-ONTIME-RATE TO DL-OT-VALUE.
118600     MOVE 'PERCENT' TO DL-OT-UNITS.
118700     PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT.
118800     WRITE QC-RPT-LINE FROM DL-ONTIME-LINE
118900         AFTER ADVANCING WS-LINE-SPACING.
119000     ADD WS-LINE-SPACING TO WS-LINES-USED.
119100     MOVE SPACES TO DL-ONTIME-LINE.
119200     MOVE 'AVERAGE DAYS LATE' TO DL-OT-LABEL.
119300     MOVE WS-OT-AVG-DAYS-LATE TO DL-OT-VALUE.
119400     MOVE 'DAYS' TO DL-OT-UNITS.
119500     PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT.
119600     WRITE QC-RPT-LINE FROM DL-ONTIME-LINE
119700         AFTER ADVANCING WS-LINE-SPACING.
119800     ADD WS-LINE-SPACING TO WS-LINES-USED.
119900*
120000 560-EXIT.
120100     EXIT.
120200*
120300******************************************************************
120400*    SECTION 9 -- RECURRING PROBLEM SKUS                         *
120500******************************************************************
120600 565-PRINT-RECURRING-SKUS.
120700*
120800     MOVE 9 TO WS-SECT-NUMBER.
120900     MOVE 'RECURRING PROBLEM SKUS' TO WS-SECT-NAME.
121000     PERFORM 590-WRITE-SECTION-HEADING THRU 590-EXIT.
121100     IF RES-RECURRING-COUNT = ZERO
121200         MOVE SPACES TO DL-NONE-LINE
121300         MOVE 'NO RECURRING PROBLEM SKUS THIS RUN' TO DL-NONE-TEXT
121400         PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT
121500         WRITE QC-RPT-LINE FROM DL-NONE-LINE
121600             AFTER ADVANCING WS-LINE-SPACING
121700         ADD WS-LINE-SPACING TO WS-LINES-USED
121800     ELSE
121900         MOVE SPACES TO HL-COL-RECURRING
122000         PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT
122100         WRITE QC-RPT-LINE FROM HL-COL-RECURRING
122200             AFTER ADVANCING WS-LINE-SPACING
122300         ADD WS-LINE-SPACING TO WS-LINES-USED
122400         PERFORM 567-PRINT-RECURRING-ROW THRU 567-EXIT
122500             VARYING WS-PRT-SUB FROM 1 BY 1
122600             UNTIL WS-PRT-SUB > RES-RECURRING-COUNT
122700     END-IF.
122800*
122900 565-EXIT.
123000     EXIT.
123100*
123200 567-PRINT-RECURRING-ROW.
123300*
123400     MOVE SPACES TO DL-RECURRING-LINE.
123500     MOVE RES-REC-SKU (WS-PRT-SUB) TO DL-REC-SKU.
123600     MOVE RES-REC-APPEARANCES (WS-PRT-SUB) TO DL-REC-APPEAR.
123700     MOVE RES-REC-MONTH-LIST (WS-PRT-SUB) TO DL-REC-MONTHLIST.
123800     PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT.
123900     WRITE QC-RPT-LINE FROM DL-RECURRING-LINE
124000         AFTER ADVANCING WS-LINE-SPACING.
124100     ADD WS-LINE-SPACING TO WS-LINES-USED.
124200*
124300 567-EXIT.
124400     EXIT.
124500*
124600******************************************************************
124700*    SECTION 10 -- CONCENTRATION ALERTS                          *
124800******************************************************************
124900 570-PRINT-CONCENTRATION-ALERTS.
125000*
125100     MOVE 10 TO WS-SECT-NUMBER.
125200     MOVE 'CONCENTRATION ALERTS' TO WS-SECT-NAME.
125300     PERFORM 590-WRITE-SECTION-HEADING THRU 590-EXIT.
125400     IF RES-CONCENTRATION-COUNT = ZERO
125500         MOVE SPACES TO DL-NONE-LINE
125600         MOVE 'NO CONCENTRATION ALERTS THIS RUN' TO DL-NONE-TEXT
125700         PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT
125800         WRITE QC-RPT-LINE FROM DL-NONE-LINE
125900             AFTER ADVANCING WS-LINE-SPACING
126000         ADD WS-LINE-SPACING TO WS-LINES-USED
126100     ELSE
126200         MOVE SPACES TO HL-COL-CONCENTRATION
126300         PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT
126400         WRITE QC-RPT-LINE FROM HL-COL-CONCENTRATION
126500             AFTER ADVANCING WS-LINE-SPACING
126600         ADD WS-LINE-SPACING TO WS-LINES-USED
126700         PERFORM 572-PRINT-CONCENTRATION-ROW THRU 572-EXIT
126800             VARYING WS-PRT-SUB FROM 1 BY 1
126900             UNTIL WS-PRT-SUB > RES-CONCENTRATION-COUNT
127000     END-IF.
127100*
127200 570-EXIT.
127300     EXIT.
127400*
127500 572-PRINT-CONCENTRATION-ROW.
127600*
127700     MOVE SPACES TO DL-CONCENTRATION-LINE.
127800     MOVE RES-CONC-INSPECTOR (WS-PRT-SUB) TO DL-CONC-INSP.
127900     MOVE RES-CONC-SKU (WS-PRT-SUB) TO DL-CONC-SKU.
128000     MOVE RES-CONC-INSP-ORDERS (WS-PRT-SUB) TO DL-CONC-INSORD.
128100     MOVE RES-CONC-TOTAL-ORDERS (WS-PRT-SUB) TO DL-CONC-TOTORD.
128200     MOVE RES-CONC-PCT (WS-PRT-SUB) TO DL-CONC-PCT.
128300     PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT.
128400     WRITE QC-RPT-LINE FROM DL-CONCENTRATION-LINE
128500         AFTER ADVANCING WS-LINE-SPACING.
128600     ADD WS-LINE-SPACING TO WS-LINES-USED.
128700*
128800 572-EXIT.
128900     EXIT.
129000*
129100******************************************************************
129200*    SECTION 11 -- KEY INSIGHTS (SEE 900-GENERATE-INSIGHTS)      *
129300******************************************************************
129400 580-PRINT-KEY-INSIGHTS.
129500*
129600     MOVE 11 TO WS-SECT-NUMBER.
129700     MOVE 'KEY INSIGHTS' TO WS-SECT-NAME.
129800     PERFORM 590-WRITE-SECTION-HEADING THRU 590-EXIT.
129900     IF WS-INSIGHT-COUNT = ZERO
130000         MOVE SPACES TO DL-NONE-LINE
130100         MOVE 'NO NOTABLE CONDITIONS DETECTED THIS RUN' TO
130200             DL-NONE-TEXT
130300         PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT
130400         WRITE QC-RPT-LINE FROM DL-NONE-LINE
130500             AFTER ADVANCING WS-LINE-SPACING
130600         ADD WS-LINE-SPACING TO WS-LINES-USED
130700     ELSE
130800         PERFORM 582-PRINT-INSIGHT-ROW THRU 582-EXIT
130900             VARYING WS-PRT-SUB FROM 1 BY 1
131000             UNTIL WS-PRT-SUB > WS-INSIGHT-COUNT
131100     END-IF.
131200*
131300 580-EXIT.
131400     EXIT.
131500*
131600 582-PRINT-INSIGHT-ROW.
131700*
131800     MOVE SPACES TO DL-INSIGHT-LINE.
131900     MOVE WS-INSIGHT-TEXT (WS-PRT-SUB) TO DL-INSIGHT-TEXT.
132000     PERFORM 598-CHECK-PAGE-BREAK THRU 598-EXIT.
132100     WRITE QC-RPT-LINE FROM DL-INSIGHT-LINE
132200         AFTER ADVANCING WS-LINE-SPACING.
132300     ADD WS-LINE-SPACING TO WS-LINES-USED.
132400*
132500 582-EXIT.
132600     EXIT.
132700*
132800******************************************************************
132900*    590 -- WRITES THE SECTION-TITLE LINE, FORCING A NEW PAGE    *
133000*    FIRST WHEN LESS THAN 6 LINES REMAIN ON THE CURRENT ONE.     *
133100******************************************************************
133200 590-WRITE-SECTION-HEADING.
133300*
133400     IF WS-LINES-USED > WS-LINES-PER-PAGE - 6
133500         PERFORM 955-HEADINGS THRU 955-EXIT
133600     ELSE
133700         MOVE SPACES TO HL-BLANK-LINE
133800         WRITE QC-RPT-LINE FROM HL-BLANK-LINE
133900             AFTER ADVANCING 2
134000         ADD 2 TO WS-LINES-USED
134100     END-IF.
134200     MOVE SPACES TO HL-SECTION-TITLE.
134300     MOVE WS-SECT-NUMBER TO HL-SECT-NUMBER.
134400     MOVE WS-SECT-NAME TO HL-SECT-NAME.
134500     WRITE QC-RPT-LINE FROM HL-SECTION-TITLE
134600         AFTER ADVANCING 1.
134700     ADD 1 TO WS-LINES-USED.
134800*
134900 590-EXIT.
135000     EXIT.
135100*
135200******************************************************************
135300*    598 -- FORCES A NEW PAGE (WITH RUNNING HEADINGS) BEFORE A   *
135400*    DETAIL LINE WOULD OTHERWISE RUN OFF THE BOTTOM OF THE FORM. *
135500*    SAME TEST CNTRLBRK USES AT ITS 340/343 PAIR.                *
135600******************************************************************
135700 598-CHECK-PAGE-BREAK.
135800*
135900     IF WS-LINES-USED > WS-LINES-PER-PAGE
136000         OR WS-LINES-USED = WS-LINES-PER-PAGE
136100         PERFORM 955-HEADINGS THRU 955-EXIT
136200     END-IF.
136300*
136400 598-EXIT.
136500     EXIT.
136600*
136700******************************************************************
136800*    955 -- PAGE EJECT AND RUNNING-HEAD PRINT.                   *
136900******************************************************************
137000 955-HEADINGS.
137100*
137200     ADD 1 TO WS-PAGE-COUNT.
137300     MOVE SPACES TO HL-RPT-BANNER.
137400     MOVE WS-RUN-MM TO HL-RUN-DATE (1:2).
137500     MOVE '/' TO HL-RUN-DATE (3:1).
137600     MOVE WS-RUN-DD TO HL-RUN-DATE (4:2).
137700     MOVE '/' TO HL-RUN-DATE (6:1).
137800     MOVE WS-RUN-YY TO HL-RUN-DATE (7:2).
137900     MOVE WS-PAGE-COUNT TO HL-PAGE-NO.
138000     WRITE QC-RPT-LINE FROM HL-RPT-BANNER
138100         AFTER ADVANCING PAGE.
138200     MOVE 1 TO WS-LINES-USED.
138300*
138400 955-EXIT.
138500     EXIT.
138600*
138700******************************************************************
138800*    800 -- STANDARD READ-WITH-AT-END IDIOM FOR THE SS STREAM    *
138900*    EXTRACT.  SETS THE EOF SWITCH, PASSES CONTROL BACK TO       *
139000*    WHICHEVER PARAGRAPH PERFORMED THIS ONE.                     *
139100******************************************************************
139200 800-READ-INPUT-FILE.
139300*
139400     READ QC-INSPECTION-FILE INTO QC-INSPECTION-RECORD
139500         AT END
139600             MOVE 'YES' TO WS-EOF-INPUT-SW
139700             GO TO 800-EXIT
139800     END-READ.
139900*
140000 800-EXIT.
140100     EXIT.
140200*
