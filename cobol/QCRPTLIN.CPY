000100******************************************************************
000200*                                                                *
000300*    QCRPTLIN  --  QC ANALYSIS REPORT PRINT LINES                *
000400*                                                                *
000500*    ALL ELEVEN REPORT SECTIONS SHARE ONE 133-BYTE PRINT LINE    *
000600*    (CARRIAGE-CONTROL BYTE + 132 PRINT COLUMNS), THE SAME SHAPE *
000700*    CNTRLBRK USES FOR MATB-OUTPUT-REP-LINE.  EACH 01-LEVEL      *
000800*    BELOW IS MOVED INTO QC-RPT-LINE AND WRITTEN -- SEE QCBATCH  *
000900*    PARAGRAPHS 5XX AND 590-WRITE-SECTION-HEADING.               *
001000*                                                                *
001100******************************************************************
001200*
001300 01  HL-RPT-BANNER.
001400     05  FILLER            PIC X(01)  VALUE SPACES.
001500     05  FILLER         PIC X(20)  VALUE 'QC PRODUCTION REPORT'.
001600     05  FILLER            PIC X(30)  VALUE SPACES.
001700     05  FILLER            PIC X(11)  VALUE 'RUN DATE: '.
001800     05  HL-RUN-DATE       PIC X(08).
001900     05  FILLER            PIC X(32)  VALUE SPACES.
002000     05  FILLER            PIC X(05)  VALUE 'PAGE '.
002100     05  HL-PAGE-NO        PIC ZZZ.
002200     05  FILLER            PIC X(22)  VALUE SPACES.
002300*
002400 01  HL-SECTION-TITLE.
002500     05  FILLER            PIC X(01)  VALUE SPACES.
002600     05  HL-SECT-NUMBER    PIC Z9.
002700     05  FILLER            PIC X(02)  VALUE '. '.
002800     05  HL-SECT-NAME      PIC X(48).
002900     05  FILLER            PIC X(80)  VALUE SPACES.
003000*
003100 01  HL-BLANK-LINE.
003150     05  FILLER             PIC X(133) VALUE SPACES.
003200*
003300******************************************************************
003400*  SECTION 1 -- SUMMARY METRICS (LABEL/VALUE LINE)               *
003500******************************************************************
003600 01  DL-SUMMARY-LINE.
003700     05  FILLER            PIC X(03)  VALUE SPACES.
003800     05  DL-SUM-LABEL      PIC X(26).
003900     05  FILLER            PIC X(03)  VALUE SPACES.
004000     05  DL-SUM-COUNT      PIC ZZZ,ZZZ,ZZ9.
004100     05  DL-SUM-RATE       PIC ZZ9.9.
004200     05  FILLER            PIC X(01)  VALUE '%'.
004300     05  FILLER            PIC X(84)  VALUE SPACES.
004400*
004500******************************************************************
004600*  SECTIONS 2/3/4 -- PROBLEM-SKU AND REPAIR RANKINGS             *
004700******************************************************************
004800 01  HL-COL-SKU.
004900     05  FILLER            PIC X(03)  VALUE SPACES.
005000     05  FILLER            PIC X(12)  VALUE 'PARENT SKU'.
005100     05  FILLER            PIC X(03)  VALUE SPACES.
005200     05  FILLER            PIC X(11)  VALUE 'QTY INSPCT'.
005300     05  FILLER            PIC X(03)  VALUE SPACES.
005400     05  FILLER            PIC X(09)  VALUE 'TOT FAILS'.
005500     05  FILLER            PIC X(03)  VALUE SPACES.
005600     05  FILLER            PIC X(09)  VALUE 'FAIL RT %'.
005700     05  FILLER            PIC X(03)  VALUE SPACES.
005800     05  FILLER            PIC X(07)  VALUE 'REPAIRS'.
005900     05  FILLER            PIC X(03)  VALUE SPACES.
006000     05  FILLER            PIC X(09)  VALUE 'REP RT %'.
006100     05  FILLER            PIC X(42)  VALUE SPACES.
006200 01  DL-SKU-LINE.
006300     05  FILLER            PIC X(03)  VALUE SPACES.
006400     05  DL-SKU-NAME       PIC X(20).
006500     05  FILLER            PIC X(01)  VALUE SPACES.
006600     05  DL-SKU-QTY        PIC ZZZ,ZZ9.
006700     05  FILLER            PIC X(03)  VALUE SPACES.
006800     05  DL-SKU-FAILS      PIC ZZZ,ZZ9.
006900     05  FILLER            PIC X(03)  VALUE SPACES.
007000     05  DL-SKU-FAILRATE   PIC ZZ9.99.
007100     05  FILLER            PIC X(04)  VALUE SPACES.
007200     05  DL-SKU-REPAIRS    PIC ZZZ,ZZ9.
007300     05  FILLER            PIC X(03)  VALUE SPACES.
007400     05  DL-SKU-REPRATE    PIC ZZ9.99.
007500     05  FILLER            PIC X(44)  VALUE SPACES.
007600*
007700******************************************************************
007800*  SECTION 4 TOP-REPAIR VARIANT -- NO FAIL-RATE COLUMN           *
007900******************************************************************
008000 01  HL-COL-REPAIR.
008100     05  FILLER            PIC X(03)  VALUE SPACES.
008200     05  FILLER            PIC X(12)  VALUE 'PARENT SKU'.
008300     05  FILLER            PIC X(03)  VALUE SPACES.
008400     05  FILLER            PIC X(11)  VALUE 'QTY INSPCT'.
008500     05  FILLER            PIC X(03)  VALUE SPACES.
008600     05  FILLER            PIC X(07)  VALUE 'REPAIRS'.
008700     05  FILLER            PIC X(03)  VALUE SPACES.
008800     05  FILLER            PIC X(09)  VALUE 'REP RT %'.
008900     05  FILLER            PIC X(74)  VALUE SPACES.
009000 01  DL-REPAIR-LINE.
009100     05  FILLER            PIC X(03)  VALUE SPACES.
009200     05  DL-RPR-SKU        PIC X(20).
009300     05  FILLER            PIC X(01)  VALUE SPACES.
009400     05  DL-RPR-QTY        PIC ZZZ,ZZ9.
009500     05  FILLER            PIC X(03)  VALUE SPACES.
009600     05  DL-RPR-REPAIRS    PIC ZZZ,ZZ9.
009700     05  FILLER            PIC X(03)  VALUE SPACES.
009800     05  DL-RPR-REPRATE    PIC ZZ9.99.
009900     05  FILLER            PIC X(75)  VALUE SPACES.
010000*
010100******************************************************************
010200*  SECTION 5 -- INSPECTOR PERFORMANCE                            *
010300******************************************************************
010400 01  HL-COL-INSPECTOR.
010500     05  FILLER            PIC X(03)  VALUE SPACES.
010600     05  FILLER            PIC X(13)  VALUE 'INSPECTOR'.
010700     05  FILLER            PIC X(03)  VALUE SPACES.
010800     05  FILLER            PIC X(07)  VALUE 'QTY'.
010900     05  FILLER            PIC X(04)  VALUE SPACES.
011000     05  FILLER            PIC X(09)  VALUE 'PASS RT %'.
011100     05  FILLER            PIC X(03)  VALUE SPACES.
011200     05  FILLER            PIC X(09)  VALUE 'TOT FAILS'.
011300     05  FILLER            PIC X(03)  VALUE SPACES.
011400     05  FILLER            PIC X(08)  VALUE 'QC FAILS'.
011500     05  FILLER            PIC X(03)  VALUE SPACES.
011600     05  FILLER            PIC X(08)  VALUE 'SEW FAIL'.
011700     05  FILLER            PIC X(03)  VALUE SPACES.
011800     05  FILLER            PIC X(07)  VALUE 'REPAIRS'.
011900     05  FILLER            PIC X(03)  VALUE SPACES.
012000     05  FILLER            PIC X(06)  VALUE 'ORDERS'.
012100     05  FILLER            PIC X(03)  VALUE SPACES.
012200     05  FILLER            PIC X(09)  VALUE 'RED FLAGS'.
012300     05  FILLER            PIC X(11)  VALUE SPACES.
012400 01  DL-INSPECTOR-LINE.
012500     05  FILLER            PIC X(03)  VALUE SPACES.
012600     05  DL-INS-NAME       PIC X(20).
012700     05  FILLER            PIC X(01)  VALUE SPACES.
012800     05  DL-INS-QTY        PIC ZZZ,ZZ9.
012900     05  FILLER            PIC X(03)  VALUE SPACES.
013000     05  DL-INS-PASSRATE   PIC ZZ9.99.
013100     05  FILLER            PIC X(04)  VALUE SPACES.
013200     05  DL-INS-TOTFAILS   PIC ZZZ,ZZ9.
013300     05  FILLER            PIC X(03)  VALUE SPACES.
013400     05  DL-INS-QCFAILS    PIC ZZZ,ZZ9.
013500     05  FILLER            PIC X(03)  VALUE SPACES.
013600     05  DL-INS-SEWFAILS   PIC ZZZ,ZZ9.
013700     05  FILLER            PIC X(03)  VALUE SPACES.
013800     05  DL-INS-REPAIRS    PIC ZZZ,ZZ9.
013900     05  FILLER            PIC X(03)  VALUE SPACES.
014000     05  DL-INS-ORDERS     PIC ZZ,ZZ9.
014100     05  FILLER            PIC X(03)  VALUE SPACES.
014200     05  DL-INS-REDFLAGS   PIC ZZ,ZZ9.
014300     05  FILLER            PIC X(13)  VALUE SPACES.
014400*
014500******************************************************************
014600*  SECTION 6 -- RED FLAG ANALYSIS                                *
014700******************************************************************
014800 01  HL-COL-REDFLAG.
014900     05  FILLER            PIC X(03)  VALUE SPACES.
015000     05  FILLER            PIC X(12)  VALUE 'PARENT SKU'.
015100     05  FILLER            PIC X(03)  VALUE SPACES.
015200     05  FILLER            PIC X(06)  VALUE 'ORDERS'.
015300     05  FILLER            PIC X(03)  VALUE SPACES.
015400     05  FILLER            PIC X(15)  VALUE 'RED FLAG COUNT'.
015500     05  FILLER            PIC X(83)  VALUE SPACES.
015600 01  DL-REDFLAG-LINE.
015700     05  FILLER            PIC X(03)  VALUE SPACES.
015800     05  DL-RF-SKU         PIC X(20).
015900     05  FILLER            PIC X(01)  VALUE SPACES.
016000     05  DL-RF-ORDERS      PIC ZZ,ZZ9.
016100     05  FILLER            PIC X(06)  VALUE SPACES.
016200     05  DL-RF-COUNT       PIC ZZ,ZZ9.
016300     05  FILLER            PIC X(90)  VALUE SPACES.
016400*
016500******************************************************************
016600*  SECTION 7 -- MONTHLY TRENDS (PLUS CONTROL TOTAL LINE)         *
016700******************************************************************
016800 01  HL-COL-MONTH.
016900     05  FILLER            PIC X(03)  VALUE SPACES.
017000     05  FILLER            PIC X(06)  VALUE 'MONTH'.
017100     05  FILLER            PIC X(03)  VALUE SPACES.
017200     05  FILLER            PIC X(08)  VALUE 'QTY'.
017300     05  FILLER            PIC X(03)  VALUE SPACES.
017400     05  FILLER            PIC X(09)  VALUE 'PASS RT %'.
017500     05  FILLER            PIC X(03)  VALUE SPACES.
017600     05  FILLER            PIC X(09)  VALUE 'FAIL RT %'.
017700     05  FILLER            PIC X(03)  VALUE SPACES.
017800     05  FILLER            PIC X(09)  VALUE 'REP RT %'.
017900     05  FILLER            PIC X(03)  VALUE SPACES.
018000     05  FILLER            PIC X(10)  VALUE 'TOUCH RT %'.
018100     05  FILLER            PIC X(03)  VALUE SPACES.
018200     05  FILLER            PIC X(06)  VALUE 'ORDERS'.
018300     05  FILLER            PIC X(03)  VALUE SPACES.
018400     05  FILLER            PIC X(09)  VALUE 'RED FLAGS'.
018500     05  FILLER            PIC X(03)  VALUE SPACES.
018600     05  FILLER            PIC X(09)  VALUE 'NCR COUNT'.
018700     05  FILLER            PIC X(19)  VALUE SPACES.
018800 01  DL-MONTH-LINE.
018900     05  FILLER            PIC X(03)  VALUE SPACES.
019000     05  DL-MTH-TAG        PIC X(05).
019100     05  FILLER            PIC X(04)  VALUE SPACES.
019200     05  DL-MTH-QTY        PIC ZZZ,ZZ9.
019300     05  FILLER            PIC X(03)  VALUE SPACES.
019400     05  DL-MTH-PASSRATE   PIC ZZ9.99.
019500     05  FILLER            PIC X(04)  VALUE SPACES.
019600     05  DL-MTH-FAILRATE   PIC ZZ9.99.
019700     05  FILLER            PIC X(04)  VALUE SPACES.
019800     05  DL-MTH-REPRATE    PIC ZZ9.99.
019900     05  FILLER            PIC X(04)  VALUE SPACES.
020000     05  DL-MTH-TOUCHRATE  PIC ZZ9.99.
020100     05  FILLER            PIC X(05)  VALUE SPACES.
020200     05  DL-MTH-ORDERS     PIC ZZ,ZZ9.
020300     05  FILLER            PIC X(03)  VALUE SPACES.
020400     05  DL-MTH-REDFLAGS   PIC ZZ,ZZ9.
020500     05  FILLER            PIC X(03)  VALUE SPACES.
020600     05  DL-MTH-NCR        PIC ZZ,ZZ9.
020700     05  FILLER            PIC X(15)  VALUE SPACES.
020800 01  TL-MONTH-CTRL-TOTAL.
020900     05  FILLER            PIC X(03)  VALUE SPACES.
021000     05  FILLER            PIC X(16)  VALUE 'CONTROL TOTALS'.
021100     05  FILLER            PIC X(02)  VALUE SPACES.
021200     05  TL-MTH-QTY        PIC ZZZ,ZZZ,ZZ9.
021300     05  FILLER            PIC X(02)  VALUE SPACES.
021400     05  FILLER            PIC X(09)  VALUE 'REPAIRS: '.
021500     05  TL-MTH-REPAIRS    PIC ZZZ,ZZZ,ZZ9.
021600     05  FILLER            PIC X(02)  VALUE SPACES.
021700     05  FILLER            PIC X(07)  VALUE 'SCRAP: '.
021800     05  TL-MTH-SCRAP      PIC ZZZ,ZZZ,ZZ9.
021900     05  FILLER            PIC X(48)  VALUE SPACES.
022000*
022100******************************************************************
022200*  SECTION 8 -- ON-TIME DELIVERY (LABEL/VALUE LINE)              *
022300******************************************************************
022400 01  DL-ONTIME-LINE.
022500     05  FILLER            PIC X(03)  VALUE SPACES.
022600     05  DL-OT-LABEL       PIC X(30).
022700     05  FILLER            PIC X(03)  VALUE SPACES.
022800     05  DL-OT-VALUE       PIC ZZZ,ZZ9.9.
022900     05  FILLER            PIC X(01)  VALUE SPACES.
023000     05  DL-OT-UNITS       PIC X(10).
023100     05  FILLER            PIC X(77)  VALUE SPACES.
023200*
023300******************************************************************
023400*  SECTION 9 -- RECURRING PROBLEM SKUS                           *
023500******************************************************************
023600 01  HL-COL-RECURRING.
023700     05  FILLER            PIC X(03)  VALUE SPACES.
023800     05  FILLER            PIC X(12)  VALUE 'PARENT SKU'.
023900     05  FILLER            PIC X(03)  VALUE SPACES.
024000     05  FILLER            PIC X(14)  VALUE 'MONTHS IN TOP5'.
024100     05  FILLER            PIC X(03)  VALUE SPACES.
024200     05  FILLER            PIC X(10)  VALUE 'MONTH LIST'.
024300     05  FILLER            PIC X(80)  VALUE SPACES.
024400 01  DL-RECURRING-LINE.
024500     05  FILLER            PIC X(03)  VALUE SPACES.
024600     05  DL-REC-SKU        PIC X(20).
024700     05  FILLER            PIC X(03)  VALUE SPACES.
024800     05  DL-REC-APPEAR     PIC Z9.
024900     05  FILLER            PIC X(12)  VALUE SPACES.
025000     05  DL-REC-MONTHLIST  PIC X(40).
025100     05  FILLER            PIC X(35)  VALUE SPACES.
025200*
025300******************************************************************
025400*  SECTION 10 -- CONCENTRATION ALERTS                            *
025500******************************************************************
025600 01  HL-COL-CONCENTRATION.
025700     05  FILLER            PIC X(03)  VALUE SPACES.
025800     05  FILLER            PIC X(13)  VALUE 'INSPECTOR'.
025900     05  FILLER            PIC X(03)  VALUE SPACES.
026000     05  FILLER            PIC X(12)  VALUE 'PARENT SKU'.
026100     05  FILLER            PIC X(03)  VALUE SPACES.
026200     05  FILLER            PIC X(11)  VALUE 'INSP ORDRS'.
026300     05  FILLER            PIC X(03)  VALUE SPACES.
026400     05  FILLER            PIC X(11)  VALUE 'SKU ORDRS'.
026500     05  FILLER            PIC X(03)  VALUE SPACES.
026600     05  FILLER            PIC X(12)  VALUE 'CONC PCT %'.
026700     05  FILLER            PIC X(45)  VALUE SPACES.
026800 01  DL-CONCENTRATION-LINE.
026900     05  FILLER            PIC X(03)  VALUE SPACES.
027000     05  DL-CONC-INSP      PIC X(20).
027100     05  FILLER            PIC X(01)  VALUE SPACES.
027200     05  DL-CONC-SKU       PIC X(20).
027300     05  FILLER            PIC X(01)  VALUE SPACES.
027400     05  DL-CONC-INSORD    PIC ZZ,ZZ9.
027500     05  FILLER            PIC X(04)  VALUE SPACES.
027600     05  DL-CONC-TOTORD    PIC ZZ,ZZ9.
027700     05  FILLER            PIC X(04)  VALUE SPACES.
027800     05  DL-CONC-PCT       PIC ZZ9.9.
027900     05  FILLER            PIC X(01)  VALUE '%'.
028000     05  FILLER            PIC X(58)  VALUE SPACES.
028100*
028200******************************************************************
028300*  SECTION 11 -- KEY INSIGHTS                                    *
028400******************************************************************
028500 01  DL-INSIGHT-LINE.
028600     05  FILLER            PIC X(03)  VALUE SPACES.
028700     05  FILLER            PIC X(02)  VALUE '- '.
028800     05  DL-INSIGHT-TEXT   PIC X(80).
028900     05  FILLER            PIC X(48)  VALUE SPACES.
029000*
029100******************************************************************
029200*  SHARED "NONE"/EMPTY-SELECTION LINE (SECTIONS 6, 9, 10)        *
029300******************************************************************
029400 01  DL-NONE-LINE.
029500     05  FILLER            PIC X(03)  VALUE SPACES.
029600     05  DL-NONE-TEXT      PIC X(40).
029700     05  FILLER            PIC X(90)  VALUE SPACES.
