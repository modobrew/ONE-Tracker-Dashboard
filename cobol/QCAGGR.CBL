000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    QCAGGR.
000300 AUTHOR.        R FABRIZIO.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  11/14/94.
000600 DATE-COMPILED. 11/14/94.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*                                                                *
001100*    QCAGGR -- SS STREAM QC ROLL-UP / RANKING SUBPROGRAM         *
001200*                                                                *
001300*    CALLED ONCE PER CLEANSED RECORD BY QCBATCH WITH WS-FN-CODE  *
001400*    SET TO "A" (ACCUMULATE) WHILE THE INPUT FILE IS BEING READ, *
001500*    THEN ONE FINAL TIME WITH WS-FN-CODE SET TO "R" (RANK) AFTER *
001600*    QCBATCH HITS END OF FILE.  ON THE "R" CALL ALL THE RANKED   *
001700*    AND SORTED RESULT ARRAYS ARE BUILT INTO QCAGGR-RESULT-AREA  *
001800*    (LINKAGE) FOR QCBATCH'S REPORT PARAGRAPHS TO PRINT.         *
001900*                                                                *
002000*    IMPLEMENTS U2 (PARENT-SKU DERIVATION), U4 (PROBLEM-SKU      *
002100*    RANKINGS), U5 (INSPECTOR PERFORMANCE), U6 (MONTHLY TRENDS), *
002200*    U7 (RED-FLAG ROLL-UP), U10 (RECURRING-PROBLEM SKUS) AND     *
002300*    U11 (INSPECTOR/SKU CONCENTRATION).                         *
002400*                                                                *
002500*--------------------------------------------------------------- *
002600*    CHANGE LOG                                                  *
002700*--------------------------------------------------------------- *
002800*    11/14/94  RFB  ORIGINAL WRITE-UP FOR SS STREAM QC REPORT.   *
002900*    12/02/94  RFB  ADDED U7 RED-FLAG ORDER-COUNT FIELDS.        *
003000*    03/19/95  RFB  ADDED U11 INSPECTOR/SKU CONCENTRATION TABLE  *
003100*              AND RANKING PARAGRAPHS, REQ #QC-0114.            *
003200*    08/08/95  DMK  ADDED U10 MONTH X SKU RECURRING-PROBLEM      *
003300*              TABLE AND LOOKBACK-WINDOW RANKING.  REQ #QC-0139.*
003400*    01/22/96  RFB  CORRECTED FAIL-RATE GATE ON 815 -- WAS       *
003500*              TESTING SCRAP COUNT INSTEAD OF QUANTITY.         *
003600*    07/03/96  DMK  ACTIVE-INSPECTOR FLAG NOW KEYED OFF LATEST   *
003700*              SELECTED MONTH, NOT CALENDAR MONTH.  REQ #QC-0151*
003800*    02/11/97  RFB  ENLARGED SKU-ORDERS-SEEN FROM 40 TO 80 --    *
003900*              HIGH-VOLUME SKUS WERE OVERFLOWING THE TABLE.      *
004000*    09/30/98  DMK  Y2K REVIEW -- ALL DATE FIELDS ALREADY CARRY  *
004100*              4-DIGIT YEARS, MONTH TAG IS MMMYY BY DESIGN, NO   *
004200*              WINDOWING LOGIC FOUND.  NO CHANGE REQUIRED.       *
004300*    01/14/99  DMK  Y2K SIGN-OFF -- RETESTED WITH 1999/2000      *
004400*              BOUNDARY DATA, CLEAN.  REQ #Y2K-0881.             *
004500*    06/05/01  RFB  ADDED U10 RECURRING-SKU MONTH-LIST STRING.   *
004600*    04/17/03  JQT  CORRECTED CONCENTRATION EXCLUSION LIST TO    *
004700*              CATCH "PA/SEWING ASST" AS WELL AS "BRYCE".        *
004800*              REQ #QC-0203.                                     *
004900*    10/09/05  JQT  RAISED MONTH X SKU TABLE FROM A FIXED 6      *
005000*              ROWS TO A GROWING TABLE SO LOOKBACK WINDOW CAN    *
005100*              BE PICKED AT RANK TIME.  REQ #QC-0217.            *
005200*                                                                *
005300******************************************************************
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.   C01 IS NEXT-PAGE.
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400 WORKING-STORAGE SECTION.
006500*
006600 01  WS-PROGRAM-STATUS.
006700     05  WS-PROGRAM-STATUS-SW     PIC X(01) VALUE "N".
006800         88  WS-FIRST-TIME            VALUE "Y".
006900     05  FILLER                   PIC X(01) VALUE SPACE.
007000*
007100 01  WS-FIND-SWITCHES.
007200     05  WS-SKU-ENTRY-FND-SW      PIC X(01) VALUE "N".
007300         88  SKU-ENTRY-FOUND          VALUE "Y".
007400     05  WS-INSP-ENTRY-FND-SW     PIC X(01) VALUE "N".
007500         88  INSP-ENTRY-FOUND         VALUE "Y".
007600     05  WS-MONTH-ENTRY-FND-SW    PIC X(01) VALUE "N".
007700         88  MONTH-ENTRY-FOUND        VALUE "Y".
007800     05  WS-IS-ENTRY-FND-SW       PIC X(01) VALUE "N".
007900         88  IS-ENTRY-FOUND           VALUE "Y".
008000     05  WS-MS-MONTH-FND-SW       PIC X(01) VALUE "N".
008100         88  MS-MONTH-FOUND           VALUE "Y".
008200     05  WS-ORD-FND-SW            PIC X(01) VALUE "N".
008300     05  FILLER                   PIC X(01) VALUE SPACE.
008400*
008500******************************************************************
008600*    COPY -- ALL ROLL-UP TABLES AND THEIR CONTROL FIELDS         *
008700******************************************************************
008800     COPY QCTABLES.
008900*
009000******************************************************************
009100*    PARENT-SKU DERIVATION WORK AREA (U2)                        *
009200******************************************************************
009300 01  WS-SKU-DERIVE-WORK.
009400     05  WS-TRIMMED-SKU           PIC X(20).
009500     05  WS-SEG-COUNT             PIC 9(02) COMP VALUE 0.
009600     05  WS-KEEP-COUNT            PIC 9(02) COMP VALUE 0.
009700     05  WS-PARENT-PTR            PIC 9(02) COMP VALUE 1.
009800     05  WS-EXCEPTION-SW          PIC X(01) VALUE "N".
009900         88  SKU-IS-EXCEPTION         VALUE "Y".
010000     05  WS-SEG-TABLE.
010100         10  WS-SEG-ENTRY OCCURS 8 TIMES INDEXED BY SEG-IDX.
010200             15  WS-SEG-TEXT      PIC X(20).
010300             15  WS-SEG-KEEP-SW   PIC X(01) VALUE "Y".
010400     05  FILLER                   PIC X(01) VALUE SPACE.
010500*
010600******************************************************************
010700*    SKU RANKING SCRATCH TABLE -- REUSED BY 810/815/820/850      *
010800******************************************************************
010900 01  WS-SKU-RANK-CONTROLS.
011000     05  WS-SRS-COUNT             PIC 9(04) COMP VALUE 0.
011100     05  WS-SRS-SUB-I             PIC 9(04) COMP VALUE 0.
011200     05  WS-SRS-SUB-J             PIC 9(04) COMP VALUE 0.
011300     05  WS-SRS-SUB-J-START       PIC 9(04) COMP VALUE 0.
011400     05  WS-SRS-BEST-SUB          PIC 9(04) COMP VALUE 0.
011500     05  FILLER                   PIC X(01) VALUE SPACE.
011600 01  WS-SKU-RANK-SCRATCH.
011700     05  FILLER                   PIC X(01) VALUE SPACE.
011800     05  WS-SRS-ENTRY OCCURS 1 TO 200 TIMES
011900                      DEPENDING ON WS-SRS-COUNT
012000                      INDEXED BY SRS-IDX.
012100         10  SRS-SKU              PIC X(20).
012200         10  SRS-QUANTITY         PIC 9(09).
012300         10  SRS-FAILS            PIC 9(09).
012400         10  SRS-FAILRATE         PIC 9(03)V99.
012500         10  SRS-REPAIRS          PIC 9(09).
012600         10  SRS-REPAIRRATE       PIC 9(03)V99.
012700         10  SRS-SORT-KEY         PIC S9(09)V99 COMP-3.
012800 01  WS-SRS-SWAP-ENTRY.
012900     05  SWP-SKU                  PIC X(20).
013000     05  SWP-QUANTITY             PIC 9(09).
013100     05  SWP-FAILS                PIC 9(09).
013200     05  SWP-FAILRATE             PIC 9(03)V99.
013300     05  SWP-REPAIRS              PIC 9(09).
013400     05  SWP-REPAIRRATE           PIC 9(03)V99.
013500     05  SWP-SORT-KEY             PIC S9(09)V99 COMP-3.
013600     05  FILLER                   PIC X(01) VALUE SPACE.
013700*
013800******************************************************************
013900*    U10 -- RECURRING-SKU TALLY TABLE (LOCAL TO THE RANK CALL)   *
014000******************************************************************
014100 01  WS-RECUR-CONTROLS.
014200     05  WS-RECUR-COUNT           PIC 9(04) COMP VALUE 0.
014300     05  WS-RECUR-FULL-SW         PIC X(01) VALUE "N".
014400         88  RECUR-TABLE-FULL         VALUE "Y".
014500     05  WS-RECUR-FOUND-SW        PIC X(01) VALUE "N".
014600         88  RECUR-ENTRY-FOUND        VALUE "Y".
014700     05  WS-RECUR-CAND-SKU        PIC X(20).
014800     05  WS-RECUR-SUB-I           PIC 9(04) COMP VALUE 0.
014900     05  WS-RECUR-SUB-J           PIC 9(04) COMP VALUE 0.
015000     05  WS-RECUR-SUB-J-START     PIC 9(04) COMP VALUE 0.
015100     05  WS-RECUR-BEST-SUB        PIC 9(04) COMP VALUE 0.
015200     05  FILLER                   PIC X(01) VALUE SPACE.
015300 01  WS-RECUR-TABLE.
015400     05  FILLER                   PIC X(01) VALUE SPACE.
015500     05  WS-RECUR-ENTRY OCCURS 1 TO 150 TIMES
015600                      DEPENDING ON WS-RECUR-COUNT
015700                      INDEXED BY RECUR-IDX.
015800         10  RECUR-SKU            PIC X(20).
015900         10  RECUR-APPEAR-CT      PIC 9(02) COMP VALUE 0.
016000         10  RECUR-MONTH-LIST     PIC X(40) VALUE SPACES.
016100         10  RECUR-LIST-PTR       PIC 9(02) COMP VALUE 1.
016200 01  WS-RECUR-ROW-SWAP.
016300     05  SWP-REC-SKU              PIC X(20).
016400     05  SWP-REC-APPEARANCES      PIC 9(02).
016500     05  SWP-REC-MONTH-LIST       PIC X(40).
016600     05  FILLER                   PIC X(01) VALUE SPACE.
016700*
016800******************************************************************
016900*    MISCELLANEOUS SORT/SCAN WORKING FIELDS                      *
017000******************************************************************
017100 01  WS-MISC-SORT-WORK.
017200     05  WS-IR-SUB-I              PIC 9(04) COMP VALUE 0.
017300     05  WS-IR-SUB-J              PIC 9(04) COMP VALUE 0.
017400     05  WS-IR-SUB-J-START        PIC 9(04) COMP VALUE 0.
017500     05  WS-IR-BEST-SUB           PIC 9(04) COMP VALUE 0.
017600     05  WS-MT-SUB-I              PIC 9(04) COMP VALUE 0.
017700     05  WS-MT-SUB-J              PIC 9(04) COMP VALUE 0.
017800     05  WS-MT-SUB-J-START        PIC 9(04) COMP VALUE 0.
017900     05  WS-MT-BEST-SUB           PIC 9(04) COMP VALUE 0.
018000     05  WS-CR-SUB-I              PIC 9(04) COMP VALUE 0.
018100     05  WS-CR-SUB-J              PIC 9(04) COMP VALUE 0.
018200     05  WS-CR-SUB-J-START        PIC 9(04) COMP VALUE 0.
018300     05  WS-CR-BEST-SUB           PIC 9(04) COMP VALUE 0.
018400     05  WS-MSK-SUB-I             PIC 9(02) COMP VALUE 0.
018500     05  WS-MSK-SUB-J             PIC 9(02) COMP VALUE 0.
018600     05  WS-MSK-SUB-J-START       PIC 9(02) COMP VALUE 0.
018700     05  WS-MSK-BEST-SUB          PIC 9(02) COMP VALUE 0.
018800     05  WS-MS-BEST-SUB           PIC 9(04) COMP VALUE 0.
018900     05  WS-MS-BEST-SCRAP         PIC S9(09) COMP-3 VALUE 0.
019000     05  WS-MS-FOUND-SW           PIC X(01) VALUE "N".
019100     05  WS-INSP-UPPER            PIC X(20).
019200     05  WS-EXCL-CT               PIC 9(02) COMP VALUE 0.
019300     05  WS-CONC-PCT              PIC 9(03)V9 VALUE 0.
019400     05  FILLER                   PIC X(01) VALUE SPACE.
019500 01  WS-INSP-ROW-SWAP.
019600     05  SWP-INSP-NAME            PIC X(20).
019700     05  SWP-INSP-QUANTITY        PIC 9(09).
019800     05  SWP-INSP-FINAL-QTY       PIC 9(09).
019900     05  SWP-INSP-REPAIRS         PIC 9(09).
020000     05  SWP-INSP-SCRAP           PIC 9(09).
020100     05  SWP-INSP-QC-FAIL         PIC 9(09).
020200     05  SWP-INSP-SEWING-FAIL     PIC 9(09).
020300     05  SWP-INSP-ORDERS          PIC 9(05).
020400     05  SWP-INSP-REDFLAGS        PIC 9(05).
020500     05  SWP-INSP-PASSRATE        PIC 9(03)V99.
020600     05  SWP-INSP-TOTALFAILS      PIC 9(09).
020700     05  SWP-INSP-ACTIVE-SW       PIC X(01).
020800     05  FILLER                   PIC X(01) VALUE SPACE.
020900 01  WS-MONTH-ROW-SWAP.
021000     05  SWP-MONTH-TAG            PIC X(05).
021100     05  SWP-MONTH-SORT-YEAR      PIC 9(04).
021200     05  SWP-MONTH-SORT-NUM       PIC 9(02).
021300     05  SWP-MONTH-QUANTITY       PIC 9(09).
021400     05  SWP-MONTH-FINAL-QTY      PIC 9(09).
021500     05  SWP-MONTH-REPAIRS        PIC 9(09).
021600     05  SWP-MONTH-SCRAP          PIC 9(09).
021700     05  SWP-MONTH-QC-FAIL        PIC 9(09).
021800     05  SWP-MONTH-SEWING-FAIL    PIC 9(09).
021900     05  SWP-MONTH-ORDERS         PIC 9(05).
022000     05  SWP-MONTH-REDFLAGS       PIC 9(05).
022100     05  SWP-MONTH-NCR            PIC 9(05).
022200     05  SWP-MONTH-PASSRATE       PIC 9(03)V99.
022300     05  SWP-MONTH-FAILRATE       PIC 9(03)V99.
022400     05  SWP-MONTH-REPAIRRATE     PIC 9(03)V99.
022500     05  SWP-MONTH-TOUCHRATE      PIC 9(03)V99.
022600     05  FILLER                   PIC X(01) VALUE SPACE.
022700 01  WS-CONC-ROW-SWAP.
022800     05  SWP-CONC-INSPECTOR       PIC X(20).
022900     05  SWP-CONC-SKU             PIC X(20).
023000     05  SWP-CONC-INSP-ORDERS     PIC 9(05).
023100     05  SWP-CONC-TOTAL-ORDERS    PIC 9(05).
023200     05  SWP-CONC-PCT             PIC 9(03)V9.
023300     05  FILLER                   PIC X(01) VALUE SPACE.
023400 01  WS-MS-MONTH-SWAP.
023500     05  SWP-MS-MONTH-TAG         PIC X(05).
023600     05  SWP-MS-SORT-YEAR         PIC 9(04) COMP.
023700     05  SWP-MS-SORT-NUM          PIC 9(02) COMP.
023800     05  SWP-MS-SKU-COUNT         PIC 9(04) COMP.
023900     05  SWP-MS-SKU-FULL-SW       PIC X(01).
024000     05  SWP-MS-SKU-ENTRY OCCURS 150 TIMES.
024100         10  SWP-MS-SKU-KEY       PIC X(20).
024200         10  SWP-MS-SKU-QUANTITY  PIC S9(09) COMP-3.
024300         10  SWP-MS-SKU-SCRAP     PIC S9(09) COMP-3.
024400         10  SWP-MS-SKU-PICKED    PIC X(01).
024500     05  FILLER                   PIC X(01) VALUE SPACE.
024600*
024700 LINKAGE SECTION.
024800*
024900 01  LK-FN-CODE                   PIC X(01).
025000     88  FN-ACCUM                     VALUE "A".
025100     88  FN-RANK                      VALUE "R".
025200*
025300     COPY QCINREC.
025400*
025500     COPY QCRESULT.
025600*
025700 PROCEDURE DIVISION USING LK-FN-CODE, WS-QC-CLEAN-RECORD,
025800                          QCAGGR-RESULT-AREA.
025900*
026000******************************************************************
026100*    000-MAIN -- ENTRY POINT, DISPATCHES ON THE FUNCTION CODE.   *
026200******************************************************************
026300 000-MAIN.
026400     IF WS-FIRST-TIME
026500         PERFORM 050-INITIALIZE-TABLES THRU 050-EXIT
026600         MOVE "N" TO WS-PROGRAM-STATUS-SW
026700     END-IF.
026800     IF FN-ACCUM
026900         PERFORM 100-ACCUMULATE-RECORD THRU 100-EXIT
027000     ELSE
027100         IF FN-RANK
027200             PERFORM 800-BUILD-RESULTS THRU 800-EXIT
027300         END-IF
027400     END-IF.
027500     GOBACK.
027600 000-EXIT.
027700     EXIT.
027800*
027900******************************************************************
028000*    050-INITIALIZE-TABLES -- ZERO ALL CONTROL COUNTS ON THE     *
028100*    VERY FIRST CALL QCBATCH MAKES EACH RUN (GUARDS AGAINST A    *
028200*    PREVIOUS RUN'S STORAGE IF THIS PROGRAM IS EVER MADE         *
028300*    RE-ENTRANT BY A LATER RELEASE OF THE DRIVER).               *
028400******************************************************************
028500 050-INITIALIZE-TABLES.
028600     MOVE ZERO TO WS-SKU-TABLE-COUNT WS-INSPECTOR-TABLE-COUNT
028700                  WS-MONTH-TABLE-COUNT WS-INSP-SKU-TABLE-COUNT
028800                  WS-MONTH-SKU-COUNT WS-OVERALL-LATEST-YEAR
028900                  WS-OVERALL-LATEST-NUM.
029000 050-EXIT.
029100     EXIT.
029200*
029300******************************************************************
029400*    100-ACCUMULATE-RECORD -- ONE CLEANSED RECORD (FN-ACCUM).    *
029500******************************************************************
029600 100-ACCUMULATE-RECORD.
029700     PERFORM 300-DERIVE-PARENT-SKU  THRU 300-EXIT.
029800     PERFORM 330-TRACK-LATEST-MONTH THRU 330-EXIT.
029900     PERFORM 350-UPDATE-SKU-TABLE   THRU 350-EXIT.
030000     PERFORM 360-UPDATE-INSPECTOR-TABLE THRU 360-EXIT.
030100     PERFORM 365-UPDATE-INSP-SKU-TABLE  THRU 365-EXIT.
030200     PERFORM 370-UPDATE-MONTH-TABLE THRU 370-EXIT.
030300     PERFORM 390-UPDATE-MONTH-SKU-TABLE THRU 390-EXIT.
030400 100-EXIT.
030500     EXIT.
030600*
030700******************************************************************
030800*    300-DERIVE-PARENT-SKU (U2) -- TRIM, CHECK THE EXCEPTION     *
030900*    LIST, THEN SPLIT ON "-" AND DROP ANY COLOR-CODE SEGMENT.    *
031000******************************************************************
031100 300-DERIVE-PARENT-SKU.
031200     MOVE WS-SKU TO WS-TRIMMED-SKU.
031300     PERFORM 320-CHECK-EXCEPTION-LIST THRU 320-EXIT.
031400     IF SKU-IS-EXCEPTION
031500         MOVE WS-TRIMMED-SKU TO WS-PARENT-SKU
031600     ELSE
031700         PERFORM 310-STRIP-COLOR-SEGMENTS THRU 310-EXIT
031800     END-IF.
031900 300-EXIT.
032000     EXIT.
032100*
032200******************************************************************
032300*    310-STRIP-COLOR-SEGMENTS -- UNSTRING THE SKU ON "-", TEST   *
032400*    EACH SEGMENT AGAINST THE COLOR-CODE TABLE, KEEP THE REST,   *
032500*    THEN RESTRING THE KEPT SEGMENTS BACK TOGETHER.              *
032600******************************************************************
032700 310-STRIP-COLOR-SEGMENTS.
032800     MOVE ZERO TO WS-SEG-COUNT.
032900     UNSTRING WS-TRIMMED-SKU DELIMITED BY "-"
033000         INTO WS-SEG-TEXT (1) WS-SEG-TEXT (2) WS-SEG-TEXT (3)
033100              WS-SEG-TEXT (4) WS-SEG-TEXT (5) WS-SEG-TEXT (6)
033200              WS-SEG-TEXT (7) WS-SEG-TEXT (8)
033300         TALLYING IN WS-SEG-COUNT.
033400     PERFORM 314-TEST-SEGMENT-FOR-COLOR THRU 314-EXIT
033500         VARYING SEG-IDX FROM 1 BY 1 UNTIL SEG-IDX > WS-SEG-COUNT.
033600     PERFORM 316-REJOIN-KEPT-SEGMENTS THRU 316-EXIT.
033700 310-EXIT.
033800     EXIT.
033900*
034000******************************************************************
034100*    314-TEST-SEGMENT-FOR-COLOR -- ONE SEGMENT PER CALL.  DROPS  *
034200*    THE FIRST SEGMENT THAT EXACTLY MATCHES A COLOR CODE; ALL    *
034300*    OTHER SEGMENTS ARE KEPT.                                    *
034400******************************************************************
034500 314-TEST-SEGMENT-FOR-COLOR.
034600     MOVE "Y" TO WS-SEG-KEEP-SW (SEG-IDX).
034700     SET CLR-IDX TO 1.
034800     SEARCH WS-COLOR-CODE-ENTRY
034900         AT END
035000             NEXT SENTENCE
035100         WHEN WS-COLOR-CODE-ENTRY (CLR-IDX) = WS-SEG-TEXT
035200             (SEG-IDX)
035300             MOVE "N" TO WS-SEG-KEEP-SW (SEG-IDX)
035400     END-SEARCH.
035500 314-EXIT.
035600     EXIT.
035700*
035800******************************************************************
035900*    316-REJOIN-KEPT-SEGMENTS -- STRING THE KEPT SEGMENTS BACK   *
036000*    TOGETHER WITH "-" SEPARATORS, IN ORIGINAL ORDER.            *
036100******************************************************************
036200 316-REJOIN-KEPT-SEGMENTS.
036300     MOVE SPACES TO WS-PARENT-SKU.
036400     MOVE 1 TO WS-PARENT-PTR.
036500     MOVE ZERO TO WS-KEEP-COUNT.
036600     PERFORM 317-APPEND-KEPT-SEGMENT THRU 317-EXIT
036700         VARYING SEG-IDX FROM 1 BY 1 UNTIL SEG-IDX > WS-SEG-COUNT.
036800     IF WS-KEEP-COUNT = ZERO
036900         MOVE WS-TRIMMED-SKU TO WS-PARENT-SKU
037000     END-IF.
037100 316-EXIT.
037200     EXIT.
037300*
037400******************************************************************
037500*    317-APPEND-KEPT-SEGMENT -- ONE SEGMENT PER CALL.            *
037600******************************************************************
037700 317-APPEND-KEPT-SEGMENT.
037800     IF WS-SEG-KEEP-SW (SEG-IDX) = "Y"
037900         IF WS-KEEP-COUNT > ZERO
038000             STRING "-" DELIMITED BY SIZE
038100                 WS-SEG-TEXT (SEG-IDX) DELIMITED BY SPACE
038200                 INTO WS-PARENT-SKU
038300                 WITH POINTER WS-PARENT-PTR
038400             END-STRING
038500         ELSE
038600             STRING WS-SEG-TEXT (SEG-IDX) DELIMITED BY SPACE
038700                 INTO WS-PARENT-SKU
038800                 WITH POINTER WS-PARENT-PTR
038900             END-STRING
039000         END-IF
039100         ADD 1 TO WS-KEEP-COUNT
039200     END-IF.
039300 317-EXIT.
039400     EXIT.
039500*
039600******************************************************************
039700*    320-CHECK-EXCEPTION-LIST -- SKUS ON THIS LIST NEVER HAVE    *
039800*    THEIR TRAILING SEGMENT TREATED AS A COLOR CODE.             *
039900******************************************************************
040000 320-CHECK-EXCEPTION-LIST.
040100     MOVE "N" TO WS-EXCEPTION-SW.
040200     SET EXC-IDX TO 1.
040300     SEARCH WS-SKU-EXCEPTION-ENTRY
040400         AT END
040500             NEXT SENTENCE
040600         WHEN WS-SKU-EXCEPTION-ENTRY (EXC-IDX) = WS-TRIMMED-SKU
040700             MOVE "Y" TO WS-EXCEPTION-SW
040800     END-SEARCH.
040900 320-EXIT.
041000     EXIT.
041100*
041200******************************************************************
041300*    330-TRACK-LATEST-MONTH (U5) -- KEEP A RUNNING MAX OF THE    *
041400*    CHRONOLOGICALLY LATEST SELECTED MONTH SEEN SO FAR, OVERALL. *
041500******************************************************************
041600 330-TRACK-LATEST-MONTH.
041700     IF WS-MONTH-YEAR > WS-OVERALL-LATEST-YEAR
041800         MOVE WS-MONTH-YEAR   TO WS-OVERALL-LATEST-YEAR
041900         MOVE WS-MONTH-NUMBER TO WS-OVERALL-LATEST-NUM
042000     ELSE
042100         IF WS-MONTH-YEAR = WS-OVERALL-LATEST-YEAR
042200             AND WS-MONTH-NUMBER > WS-OVERALL-LATEST-NUM
042300             MOVE WS-MONTH-NUMBER TO WS-OVERALL-LATEST-NUM
042400         END-IF
042500     END-IF.
042600 330-EXIT.
042700     EXIT.
042800*
042900******************************************************************
043000*    350-UPDATE-SKU-TABLE (U2/U4/U7) -- FIND OR ADD THE PARENT-  *
043100*    SKU ROW AND FOLD THIS RECORD'S VALUES INTO IT.              *
043200******************************************************************
043300 350-UPDATE-SKU-TABLE.
043400     PERFORM 351-FIND-SKU-ENTRY THRU 351-EXIT.
043500     IF NOT SKU-ENTRY-FOUND
043600         PERFORM 352-ADD-SKU-ENTRY THRU 352-EXIT
043700     END-IF.
043800     IF SKU-ENTRY-FOUND OR WS-SKU-SUB > ZERO
043900         ADD WS-QUANTITY     TO SKU-QUANTITY-TL (WS-SKU-SUB)
044000         ADD WS-FINAL-QTY    TO SKU-FINAL-QTY-TL (WS-SKU-SUB)
044100         ADD WS-REPAIRS      TO SKU-REPAIRS-TL (WS-SKU-SUB)
044200         ADD WS-SCRAP        TO SKU-SCRAP-TL (WS-SKU-SUB)
044300         ADD WS-QC-FAIL      TO SKU-QC-FAIL-TL (WS-SKU-SUB)
044400         ADD WS-SEWING-FAIL  TO SKU-SEWING-FAIL-TL (WS-SKU-SUB)
044500         PERFORM 353-TRACK-SKU-ORDER THRU 353-EXIT
044600         IF WS-RED-FLAG-SET
044700             ADD 1 TO SKU-REDFLAG-CT (WS-SKU-SUB)
044800             PERFORM 354-TRACK-SKU-RF-ORDER THRU 354-EXIT
044900         END-IF
045000     END-IF.
045100 350-EXIT.
045200     EXIT.
045300*
045400******************************************************************
045500*    351-FIND-SKU-ENTRY -- SEARCH THE (ODO-BOUNDED) SKU TABLE.   *
045600******************************************************************
045700 351-FIND-SKU-ENTRY.
045800     MOVE "N" TO WS-SKU-ENTRY-FND-SW.
045900     MOVE ZERO TO WS-SKU-SUB.
046000     IF WS-SKU-TABLE-COUNT > ZERO
046100         SET SKU-IDX TO 1
046200         SEARCH WS-SKU-ENTRY
046300             AT END
046400                 NEXT SENTENCE
046500             WHEN SKU-KEY (SKU-IDX) = WS-PARENT-SKU
046600                 SET WS-SKU-SUB TO SKU-IDX
046700                 MOVE "Y" TO WS-SKU-ENTRY-FND-SW
046800         END-SEARCH
046900     END-IF.
047000 351-EXIT.
047100     EXIT.
047200*
047300******************************************************************
047400*    352-ADD-SKU-ENTRY -- APPEND A NEW ZEROED ROW, IF ROOM.      *
047500******************************************************************
047600 352-ADD-SKU-ENTRY.
047700     IF WS-SKU-TABLE-COUNT < 200
047800         ADD 1 TO WS-SKU-TABLE-COUNT
047900         MOVE WS-SKU-TABLE-COUNT TO WS-SKU-SUB
048000         MOVE WS-PARENT-SKU      TO SKU-KEY (WS-SKU-SUB)
048100         MOVE ZERO TO SKU-QUANTITY-TL (WS-SKU-SUB)
048200                      SKU-FINAL-QTY-TL (WS-SKU-SUB)
048300                      SKU-REPAIRS-TL (WS-SKU-SUB)
048400                      SKU-SCRAP-TL (WS-SKU-SUB)
048500                      SKU-QC-FAIL-TL (WS-SKU-SUB)
048600                      SKU-SEWING-FAIL-TL (WS-SKU-SUB)
048700                      SKU-REDFLAG-CT (WS-SKU-SUB)
048800                      SKU-ORDERS-CT (WS-SKU-SUB)
048900                      SKU-RF-ORDERS-CT (WS-SKU-SUB)
049000         MOVE "N" TO SKU-ORDERS-FULL-SW (WS-SKU-SUB)
049100                     SKU-RF-ORDERS-FULL-SW (WS-SKU-SUB)
049200     ELSE
049300         SET SKU-TABLE-FULL TO TRUE
049400         MOVE ZERO TO WS-SKU-SUB
049500     END-IF.
049600 352-EXIT.
049700     EXIT.
049800*
049900******************************************************************
050000*    353-TRACK-SKU-ORDER -- DISTINCT ORDER-NUMBER COUNT FOR U4/  *
050100*    U7/U11.  PLAIN FIXED TABLE, SCANNED MANUALLY (NOT SEARCH)   *
050200*    BECAUSE IT NESTS INSIDE THE ODO-BOUNDED SKU-ENTRY ROW.      *
050300******************************************************************
050400 353-TRACK-SKU-ORDER.
050500     MOVE "N" TO WS-ORD-FND-SW.
050600     IF SKU-ORDERS-CT (WS-SKU-SUB) > ZERO
050700         PERFORM 3531-SCAN-SKU-ORDER THRU 3531-EXIT
050800             VARYING SKU-ORD-IDX FROM 1 BY 1
050900             UNTIL SKU-ORD-IDX > SKU-ORDERS-CT (WS-SKU-SUB)
051000     END-IF.
051100     IF WS-ORD-FND-SW = "N"
051200         IF SKU-ORDERS-CT (WS-SKU-SUB) < 80
051300             ADD 1 TO SKU-ORDERS-CT (WS-SKU-SUB)
051400             SET SKU-ORD-IDX TO SKU-ORDERS-CT (WS-SKU-SUB)
051500             MOVE WS-ORDER-NUMBER TO
051600                 SKU-ORDERS-SEEN (WS-SKU-SUB, SKU-ORD-IDX)
051700         ELSE
051800             MOVE "Y" TO SKU-ORDERS-FULL-SW (WS-SKU-SUB)
051900         END-IF
052000     END-IF.
052100 353-EXIT.
052200     EXIT.
052300*
052400 3531-SCAN-SKU-ORDER.
052500     IF SKU-ORDERS-SEEN (WS-SKU-SUB, SKU-ORD-IDX) =
052600         WS-ORDER-NUMBER
052700         MOVE "Y" TO WS-ORD-FND-SW
052800     END-IF.
052900 3531-EXIT.
053000     EXIT.
053100*
053200******************************************************************
053300*    354-TRACK-SKU-RF-ORDER (U7) -- DISTINCT ORDER COUNT AMONG   *
053400*    THIS SKU'S RED-FLAGGED RECORDS ONLY.                        *
053500******************************************************************
053600 354-TRACK-SKU-RF-ORDER.
053700     MOVE "N" TO WS-ORD-FND-SW.
053800     IF SKU-RF-ORDERS-CT (WS-SKU-SUB) > ZERO
053900         PERFORM 3541-SCAN-SKU-RF-ORDER THRU 3541-EXIT
054000             VARYING SKU-RF-IDX FROM 1 BY 1
054100             UNTIL SKU-RF-IDX > SKU-RF-ORDERS-CT (WS-SKU-SUB)
054200     END-IF.
054300     IF WS-ORD-FND-SW = "N"
054400         IF SKU-RF-ORDERS-CT (WS-SKU-SUB) < 40
054500             ADD 1 TO SKU-RF-ORDERS-CT (WS-SKU-SUB)
054600             SET SKU-RF-IDX TO SKU-RF-ORDERS-CT (WS-SKU-SUB)
054700             MOVE WS-ORDER-NUMBER TO
054800                 SKU-RF-ORDERS-SEEN (WS-SKU-SUB, SKU-RF-IDX)
054900         ELSE
055000             MOVE "Y" TO SKU-RF-ORDERS-FULL-SW (WS-SKU-SUB)
055100         END-IF
055200     END-IF.
055300 354-EXIT.
055400     EXIT.
055500*
055600 3541-SCAN-SKU-RF-ORDER.
055700     IF SKU-RF-ORDERS-SEEN (WS-SKU-SUB, SKU-RF-IDX) =
055800         WS-ORDER-NUMBER
055900         MOVE "Y" TO WS-ORD-FND-SW
056000     END-IF.
056100 3541-EXIT.
056200     EXIT.
056300*
056400******************************************************************
056500*    360-UPDATE-INSPECTOR-TABLE (U5) -- SAME PATTERN AS 350.     *
056600******************************************************************
056700 360-UPDATE-INSPECTOR-TABLE.
056800     PERFORM 361-FIND-INSPECTOR-ENTRY THRU 361-EXIT.
056900     IF NOT INSP-ENTRY-FOUND
057000         PERFORM 362-ADD-INSPECTOR-ENTRY THRU 362-EXIT
057100     END-IF.
057200     IF INSP-ENTRY-FOUND OR WS-INSPECTOR-SUB > ZERO
057300         ADD WS-QUANTITY     TO INSP-QUANTITY-TL
057400             (WS-INSPECTOR-SUB)
057500         ADD WS-FINAL-QTY    TO INSP-FINAL-QTY-TL
057600             (WS-INSPECTOR-SUB)
057700         ADD WS-REPAIRS      TO INSP-REPAIRS-TL (WS-INSPECTOR-SUB)
057800         ADD WS-SCRAP        TO INSP-SCRAP-TL (WS-INSPECTOR-SUB)
057900         ADD WS-QC-FAIL      TO INSP-QC-FAIL-TL (WS-INSPECTOR-SUB)
058000         ADD WS-SEWING-FAIL  TO INSP-SEWING-FAIL-TL
058100             (WS-INSPECTOR-SUB)
058200         IF WS-RED-FLAG-SET
058300             ADD 1 TO INSP-REDFLAG-CT (WS-INSPECTOR-SUB)
058400         END-IF
058500         IF WS-MONTH-YEAR > INSP-LATEST-YEAR (WS-INSPECTOR-SUB)
058600             MOVE WS-MONTH-YEAR TO INSP-LATEST-YEAR
058700                 (WS-INSPECTOR-SUB)
058800             MOVE WS-MONTH-NUMBER TO INSP-LATEST-NUM
058900                 (WS-INSPECTOR-SUB)
059000         ELSE
059100             IF WS-MONTH-YEAR = INSP-LATEST-YEAR
059200                 (WS-INSPECTOR-SUB)
059300                 AND WS-MONTH-NUMBER > INSP-LATEST-NUM
059400                     (WS-INSPECTOR-SUB)
059500                 MOVE WS-MONTH-NUMBER TO
059600                     INSP-LATEST-NUM (WS-INSPECTOR-SUB)
059700             END-IF
059800         END-IF
059900         PERFORM 363-TRACK-INSP-ORDER THRU 363-EXIT
060000     END-IF.
060100 360-EXIT.
060200     EXIT.
060300*
060400 361-FIND-INSPECTOR-ENTRY.
060500     MOVE "N" TO WS-INSP-ENTRY-FND-SW.
060600     MOVE ZERO TO WS-INSPECTOR-SUB.
060700     IF WS-INSPECTOR-TABLE-COUNT > ZERO
060800         SET INSP-IDX TO 1
060900         SEARCH WS-INSPECTOR-ENTRY
061000             AT END
061100                 NEXT SENTENCE
061200             WHEN INSP-KEY (INSP-IDX) = WS-INSPECTOR
061300                 SET WS-INSPECTOR-SUB TO INSP-IDX
061400                 MOVE "Y" TO WS-INSP-ENTRY-FND-SW
061500         END-SEARCH
061600     END-IF.
061700 361-EXIT.
061800     EXIT.
061900*
062000 362-ADD-INSPECTOR-ENTRY.
062100     IF WS-INSPECTOR-TABLE-COUNT < 60
062200         ADD 1 TO WS-INSPECTOR-TABLE-COUNT
062300         MOVE WS-INSPECTOR-TABLE-COUNT TO WS-INSPECTOR-SUB
062400         MOVE WS-INSPECTOR TO INSP-KEY (WS-INSPECTOR-SUB)
062500         MOVE ZERO TO INSP-QUANTITY-TL (WS-INSPECTOR-SUB)
062600                      INSP-FINAL-QTY-TL (WS-INSPECTOR-SUB)
062700                      INSP-REPAIRS-TL (WS-INSPECTOR-SUB)
062800                      INSP-SCRAP-TL (WS-INSPECTOR-SUB)
062900                      INSP-QC-FAIL-TL (WS-INSPECTOR-SUB)
063000                      INSP-SEWING-FAIL-TL (WS-INSPECTOR-SUB)
063100                      INSP-REDFLAG-CT (WS-INSPECTOR-SUB)
063200                      INSP-ORDERS-CT (WS-INSPECTOR-SUB)
063300                      INSP-LATEST-YEAR (WS-INSPECTOR-SUB)
063400                      INSP-LATEST-NUM (WS-INSPECTOR-SUB)
063500         MOVE "N" TO INSP-ORDERS-FULL-SW (WS-INSPECTOR-SUB)
063600                     INSP-ACTIVE-SW (WS-INSPECTOR-SUB)
063700     ELSE
063800         SET INSPECTOR-TABLE-FULL TO TRUE
063900         MOVE ZERO TO WS-INSPECTOR-SUB
064000     END-IF.
064100 362-EXIT.
064200     EXIT.
064300*
064400******************************************************************
064500*    363-TRACK-INSP-ORDER -- DISTINCT ORDER COUNT PER INSPECTOR. *
064600******************************************************************
064700 363-TRACK-INSP-ORDER.
064800     MOVE "N" TO WS-ORD-FND-SW.
064900     IF INSP-ORDERS-CT (WS-INSPECTOR-SUB) > ZERO
065000         PERFORM 3631-SCAN-INSP-ORDER THRU 3631-EXIT
065100             VARYING INSP-ORD-IDX FROM 1 BY 1
065200             UNTIL INSP-ORD-IDX > INSP-ORDERS-CT
065300                 (WS-INSPECTOR-SUB)
065400     END-IF.
065500     IF WS-ORD-FND-SW = "N"
065600         IF INSP-ORDERS-CT (WS-INSPECTOR-SUB) < 400
065700             ADD 1 TO INSP-ORDERS-CT (WS-INSPECTOR-SUB)
065800             SET INSP-ORD-IDX TO INSP-ORDERS-CT (WS-INSPECTOR-SUB)
065900             MOVE WS-ORDER-NUMBER TO
066000                 INSP-ORDERS-SEEN (WS-INSPECTOR-SUB, INSP-ORD-IDX)
066100         ELSE
066200             MOVE "Y" TO INSP-ORDERS-FULL-SW (WS-INSPECTOR-SUB)
066300         END-IF
066400     END-IF.
066500 363-EXIT.
066600     EXIT.
066700*
066800 3631-SCAN-INSP-ORDER.
066900     IF INSP-ORDERS-SEEN (WS-INSPECTOR-SUB, INSP-ORD-IDX)
067000         = WS-ORDER-NUMBER
067100         MOVE "Y" TO WS-ORD-FND-SW
067200     END-IF.
067300 3631-EXIT.
067400     EXIT.
067500*
067600******************************************************************
067700*    365-UPDATE-INSP-SKU-TABLE (U11) -- INSPECTOR X PARENT-SKU   *
067800*    CROSS TABLE, DISTINCT ORDER COUNT PER PAIR.                 *
067900******************************************************************
068000 365-UPDATE-INSP-SKU-TABLE.
068100     PERFORM 366-FIND-IS-ENTRY THRU 366-EXIT.
068200     IF NOT IS-ENTRY-FOUND
068300         PERFORM 367-ADD-IS-ENTRY THRU 367-EXIT
068400     END-IF.
068500     IF IS-ENTRY-FOUND OR WS-INSP-SKU-SUB > ZERO
068600         PERFORM 368-TRACK-IS-ORDER THRU 368-EXIT
068700     END-IF.
068800 365-EXIT.
068900     EXIT.
069000*
069100 366-FIND-IS-ENTRY.
069200     MOVE "N" TO WS-IS-ENTRY-FND-SW.
069300     MOVE ZERO TO WS-INSP-SKU-SUB.
069400     IF WS-INSP-SKU-TABLE-COUNT > ZERO
069500         SET INSP-SKU-IDX TO 1
069600         SEARCH WS-INSP-SKU-ENTRY
069700             AT END
069800                 NEXT SENTENCE
069900             WHEN IS-INSPECTOR (INSP-SKU-IDX) = WS-INSPECTOR
070000                 AND IS-PARENT-SKU (INSP-SKU-IDX) = WS-PARENT-SKU
070100                 SET WS-INSP-SKU-SUB TO INSP-SKU-IDX
070200                 MOVE "Y" TO WS-IS-ENTRY-FND-SW
070300         END-SEARCH
070400     END-IF.
070500 366-EXIT.
070600     EXIT.
070700*
070800 367-ADD-IS-ENTRY.
070900     IF WS-INSP-SKU-TABLE-COUNT < 500
071000         ADD 1 TO WS-INSP-SKU-TABLE-COUNT
071100         MOVE WS-INSP-SKU-TABLE-COUNT TO WS-INSP-SKU-SUB
071200         MOVE WS-INSPECTOR  TO IS-INSPECTOR (WS-INSP-SKU-SUB)
071300         MOVE WS-PARENT-SKU TO IS-PARENT-SKU (WS-INSP-SKU-SUB)
071400         MOVE ZERO TO IS-ORDERS-CT (WS-INSP-SKU-SUB)
071500         MOVE "N" TO IS-ORDERS-FULL-SW (WS-INSP-SKU-SUB)
071600     ELSE
071700         SET INSP-SKU-TABLE-FULL TO TRUE
071800         MOVE ZERO TO WS-INSP-SKU-SUB
071900     END-IF.
072000 367-EXIT.
072100     EXIT.
072200*
072300 368-TRACK-IS-ORDER.
072400     MOVE "N" TO WS-ORD-FND-SW.
072500     IF IS-ORDERS-CT (WS-INSP-SKU-SUB) > ZERO
072600         PERFORM 3681-SCAN-IS-ORDER THRU 3681-EXIT
072700             VARYING IS-ORD-IDX FROM 1 BY 1
072800             UNTIL IS-ORD-IDX > IS-ORDERS-CT (WS-INSP-SKU-SUB)
072900     END-IF.
073000     IF WS-ORD-FND-SW = "N"
073100         IF IS-ORDERS-CT (WS-INSP-SKU-SUB) < 60
073200             ADD 1 TO IS-ORDERS-CT (WS-INSP-SKU-SUB)
073300             SET IS-ORD-IDX TO IS-ORDERS-CT (WS-INSP-SKU-SUB)
073400             MOVE WS-ORDER-NUMBER TO
073500                 IS-ORDERS-SEEN (WS-INSP-SKU-SUB, IS-ORD-IDX)
073600         ELSE
073700             MOVE "Y" TO IS-ORDERS-FULL-SW (WS-INSP-SKU-SUB)
073800         END-IF
073900     END-IF.
074000 368-EXIT.
074100     EXIT.
074200*
074300 3681-SCAN-IS-ORDER.
074400     IF IS-ORDERS-SEEN (WS-INSP-SKU-SUB, IS-ORD-IDX) =
074500         WS-ORDER-NUMBER
074600         MOVE "Y" TO WS-ORD-FND-SW
074700     END-IF.
074800 3681-EXIT.
074900     EXIT.
075000*
075100******************************************************************
075200*    370-UPDATE-MONTH-TABLE (U6) -- SAME PATTERN AS 350/360.     *
075300******************************************************************
075400 370-UPDATE-MONTH-TABLE.
075500     PERFORM 371-FIND-MONTH-ENTRY THRU 371-EXIT.
075600     IF NOT MONTH-ENTRY-FOUND
075700         PERFORM 372-ADD-MONTH-ENTRY THRU 372-EXIT
075800     END-IF.
075900     IF MONTH-ENTRY-FOUND OR WS-MONTH-SUB > ZERO
076000         ADD WS-QUANTITY     TO MONTH-QUANTITY-TL (WS-MONTH-SUB)
076100         ADD WS-FINAL-QTY    TO MONTH-FINAL-QTY-TL (WS-MONTH-SUB)
076200         ADD WS-REPAIRS      TO MONTH-REPAIRS-TL (WS-MONTH-SUB)
076300         ADD WS-SCRAP        TO MONTH-SCRAP-TL (WS-MONTH-SUB)
076400         ADD WS-QC-FAIL      TO MONTH-QC-FAIL-TL (WS-MONTH-SUB)
076500         ADD WS-SEWING-FAIL  TO MONTH-SEWING-FAIL-TL
076600             (WS-MONTH-SUB)
076700         IF WS-RED-FLAG-SET
076800             ADD 1 TO MONTH-REDFLAG-CT (WS-MONTH-SUB)
076900         END-IF
077000         IF WS-NCR-COMPLETE-SET
077100             ADD 1 TO MONTH-NCR-CT (WS-MONTH-SUB)
077200         END-IF
077300         PERFORM 373-TRACK-MONTH-ORDER THRU 373-EXIT
077400     END-IF.
077500 370-EXIT.
077600     EXIT.
077700*
077800 371-FIND-MONTH-ENTRY.
077900     MOVE "N" TO WS-MONTH-ENTRY-FND-SW.
078000     MOVE ZERO TO WS-MONTH-SUB.
078100     IF WS-MONTH-TABLE-COUNT > ZERO
078200         SET MONTH-IDX TO 1
078300         SEARCH WS-MONTH-ENTRY
078400             AT END
078500                 NEXT SENTENCE
078600             WHEN MONTH-KEY (MONTH-IDX) = WS-MONTH
078700                 SET WS-MONTH-SUB TO MONTH-IDX
078800                 MOVE "Y" TO WS-MONTH-ENTRY-FND-SW
078900         END-SEARCH
079000     END-IF.
079100 371-EXIT.
079200     EXIT.
079300*
079400 372-ADD-MONTH-ENTRY.
079500     IF WS-MONTH-TABLE-COUNT < 36
079600         ADD 1 TO WS-MONTH-TABLE-COUNT
079700         MOVE WS-MONTH-TABLE-COUNT TO WS-MONTH-SUB
079800         MOVE WS-MONTH        TO MONTH-KEY (WS-MONTH-SUB)
079900         MOVE WS-MONTH-YEAR   TO MONTH-SORT-YEAR (WS-MONTH-SUB)
080000         MOVE WS-MONTH-NUMBER TO MONTH-SORT-NUMBER (WS-MONTH-SUB)
080100         MOVE ZERO TO MONTH-QUANTITY-TL (WS-MONTH-SUB)
080200                      MONTH-FINAL-QTY-TL (WS-MONTH-SUB)
080300                      MONTH-REPAIRS-TL (WS-MONTH-SUB)
080400                      MONTH-SCRAP-TL (WS-MONTH-SUB)
080500                      MONTH-QC-FAIL-TL (WS-MONTH-SUB)
080600                      MONTH-SEWING-FAIL-TL (WS-MONTH-SUB)
080700                      MONTH-REDFLAG-CT (WS-MONTH-SUB)
080800                      MONTH-NCR-CT (WS-MONTH-SUB)
080900                      MONTH-ORDERS-CT (WS-MONTH-SUB)
081000         MOVE "N" TO MONTH-ORDERS-FULL-SW (WS-MONTH-SUB)
081100     ELSE
081200         SET MONTH-TABLE-FULL TO TRUE
081300         MOVE ZERO TO WS-MONTH-SUB
081400     END-IF.
081500 372-EXIT.
081600     EXIT.
081700*
081800 373-TRACK-MONTH-ORDER.
081900     MOVE "N" TO WS-ORD-FND-SW.
082000     IF MONTH-ORDERS-CT (WS-MONTH-SUB) > ZERO
082100         PERFORM 3731-SCAN-MONTH-ORDER THRU 3731-EXIT
082200             VARYING MONTH-ORD-IDX FROM 1 BY 1
082300             UNTIL MONTH-ORD-IDX > MONTH-ORDERS-CT (WS-MONTH-SUB)
082400     END-IF.
082500     IF WS-ORD-FND-SW = "N"
082600         IF MONTH-ORDERS-CT (WS-MONTH-SUB) < 600
082700             ADD 1 TO MONTH-ORDERS-CT (WS-MONTH-SUB)
082800             SET MONTH-ORD-IDX TO MONTH-ORDERS-CT (WS-MONTH-SUB)
082900             MOVE WS-ORDER-NUMBER TO
083000                 MONTH-ORDERS-SEEN (WS-MONTH-SUB, MONTH-ORD-IDX)
083100         ELSE
083200             MOVE "Y" TO MONTH-ORDERS-FULL-SW (WS-MONTH-SUB)
083300         END-IF
083400     END-IF.
083500 373-EXIT.
083600     EXIT.
083700*
083800 3731-SCAN-MONTH-ORDER.
083900     IF MONTH-ORDERS-SEEN (WS-MONTH-SUB, MONTH-ORD-IDX)
084000         = WS-ORDER-NUMBER
084100         MOVE "Y" TO WS-ORD-FND-SW
084200     END-IF.
084300 3731-EXIT.
084400     EXIT.
084500*
084600******************************************************************
084700*    390-UPDATE-MONTH-SKU-TABLE (U10) -- ONE BUCKET PER SELECTED *
084800*    MONTH, ONE SKU ROW PER BUCKET.  INDEPENDENT OF WS-SKU-TABLE.*
084900******************************************************************
085000 390-UPDATE-MONTH-SKU-TABLE.
085100     PERFORM 391-FIND-MONTH-SKU-MONTH THRU 391-EXIT.
085200     IF NOT MS-MONTH-FOUND
085300         PERFORM 392-ADD-MONTH-SKU-MONTH THRU 392-EXIT
085400     END-IF.
085500     IF MS-MONTH-FOUND OR WS-MS-SUB > ZERO
085600         PERFORM 393-FIND-MS-SKU-ENTRY THRU 393-EXIT
085700         IF NOT MS-SKU-ENTRY-FOUND
085800             PERFORM 394-ADD-MS-SKU-ENTRY THRU 394-EXIT
085900         END-IF
086000         IF MS-SKU-ENTRY-FOUND OR WS-MS-SKU-SUB > ZERO
086100             ADD WS-QUANTITY TO MS-SKU-QUANTITY (WS-MS-SUB,
086200                 WS-MS-SKU-SUB)
086300             ADD WS-SCRAP    TO MS-SKU-SCRAP (WS-MS-SUB,
086400                 WS-MS-SKU-SUB)
086500         END-IF
086600     END-IF.
086700 390-EXIT.
086800     EXIT.
086900*
087000 391-FIND-MONTH-SKU-MONTH.
087100     MOVE "N" TO WS-MS-MONTH-FND-SW.
087200     MOVE ZERO TO WS-MS-SUB.
087300     IF WS-MONTH-SKU-COUNT > ZERO
087400         SET MS-IDX TO 1
087500         SEARCH WS-MONTH-SKU-MONTH
087600             AT END
087700                 NEXT SENTENCE
087800             WHEN MS-MONTH-TAG (MS-IDX) = WS-MONTH
087900                 SET WS-MS-SUB TO MS-IDX
088000                 MOVE "Y" TO WS-MS-MONTH-FND-SW
088100         END-SEARCH
088200     END-IF.
088300 391-EXIT.
088400     EXIT.
088500*
088600 392-ADD-MONTH-SKU-MONTH.
088700     IF WS-MONTH-SKU-COUNT < 36
088800         ADD 1 TO WS-MONTH-SKU-COUNT
088900         MOVE WS-MONTH-SKU-COUNT TO WS-MS-SUB
089000         MOVE WS-MONTH        TO MS-MONTH-TAG (WS-MS-SUB)
089100         MOVE WS-MONTH-YEAR   TO MS-SORT-YEAR (WS-MS-SUB)
089200         MOVE WS-MONTH-NUMBER TO MS-SORT-NUM (WS-MS-SUB)
089300         MOVE ZERO TO MS-SKU-COUNT (WS-MS-SUB)
089400         MOVE "N" TO MS-SKU-FULL-SW (WS-MS-SUB)
089500     ELSE
089600         SET MONTH-SKU-TABLE-FULL TO TRUE
089700         MOVE ZERO TO WS-MS-SUB
089800     END-IF.
089900 392-EXIT.
090000     EXIT.
090100*
090200 393-FIND-MS-SKU-ENTRY.
090300     MOVE "N" TO WS-MS-SKU-FND-SW.
090400     MOVE ZERO TO WS-MS-SKU-SUB.
090500     IF MS-SKU-COUNT (WS-MS-SUB) > ZERO
090600         PERFORM 3931-SCAN-MS-SKU THRU 3931-EXIT
090700             VARYING MS-SKU-IDX FROM 1 BY 1
090800             UNTIL MS-SKU-IDX > MS-SKU-COUNT (WS-MS-SUB)
090900     END-IF.
091000 393-EXIT.
091100     EXIT.
091200*
091300 3931-SCAN-MS-SKU.
091400     IF MS-SKU-KEY (WS-MS-SUB, MS-SKU-IDX) = WS-PARENT-SKU
091500         SET WS-MS-SKU-SUB TO MS-SKU-IDX
091600         MOVE "Y" TO WS-MS-SKU-FND-SW
091700     END-IF.
091800 3931-EXIT.
091900     EXIT.
092000*
092100 394-ADD-MS-SKU-ENTRY.
092200     IF MS-SKU-COUNT (WS-MS-SUB) < 150
092300         ADD 1 TO MS-SKU-COUNT (WS-MS-SUB)
092400         MOVE MS-SKU-COUNT (WS-MS-SUB) TO WS-MS-SKU-SUB
092500         MOVE WS-PARENT-SKU TO MS-SKU-KEY (WS-MS-SUB,
092600             WS-MS-SKU-SUB)
092700         MOVE ZERO TO MS-SKU-QUANTITY (WS-MS-SUB, WS-MS-SKU-SUB)
092800                      MS-SKU-SCRAP (WS-MS-SUB, WS-MS-SKU-SUB)
092900         MOVE "N" TO MS-SKU-PICKED (WS-MS-SUB, WS-MS-SKU-SUB)
093000     ELSE
093100         SET MS-SKU-FULL-SW (WS-MS-SUB) TO "Y"
093200         MOVE ZERO TO WS-MS-SKU-SUB
093300     END-IF.
093400 394-EXIT.
093500     EXIT.
093600*
093700******************************************************************
093800*    800-BUILD-RESULTS -- THE "R" CALL.  BUILDS EVERY RANKED/    *
093900*    SORTED ARRAY IN QCAGGR-RESULT-AREA FOR QCBATCH TO PRINT.    *
094000******************************************************************
094100 800-BUILD-RESULTS.
094200     MOVE ZERO TO RES-TOP-FAILCOUNT-COUNT RES-TOP-FAILRATE-COUNT
094300                  RES-TOP-REPAIR-COUNT
094400                  RES-INSPECTOR-COUNT RES-MONTH-COUNT
094500                  RES-REDFLAG-COUNT RES-RECURRING-COUNT
094600                  RES-CONCENTRATION-COUNT
094700                  RES-MONTH-GRAND-QTY RES-MONTH-GRAND-REPAIRS
094800                  RES-MONTH-GRAND-SCRAP.
094900     PERFORM 805-FLAG-ACTIVE-INSPECTORS THRU 805-EXIT.
095000     PERFORM 810-RANK-SKU-BY-FAILCOUNT  THRU 810-EXIT.
095100     PERFORM 815-RANK-SKU-BY-FAILRATE   THRU 815-EXIT.
095200     PERFORM 820-RANK-SKU-BY-REPAIRS    THRU 820-EXIT.
095400     PERFORM 830-BUILD-INSPECTOR-ROWS   THRU 830-EXIT.
095500     PERFORM 840-BUILD-MONTH-ROWS       THRU 840-EXIT.
095600     PERFORM 850-BUILD-REDFLAG-ROWS     THRU 850-EXIT.
095700     PERFORM 860-BUILD-RECURRING-ROWS   THRU 860-EXIT.
095800     PERFORM 870-BUILD-CONCENTRATION-ROWS THRU 870-EXIT.
095900 800-EXIT.
096000     EXIT.
096100*
096200******************************************************************
096300*    805-FLAG-ACTIVE-INSPECTORS (U5) -- ACTIVE = LATEST SELECTED *
096400*    MONTH SEEN FOR THIS INSPECTOR EQUALS THE OVERALL LATEST.    *
096500******************************************************************
096600 805-FLAG-ACTIVE-INSPECTORS.
096700     PERFORM 806-TEST-ONE-INSPECTOR THRU 806-EXIT
096800         VARYING INSP-IDX FROM 1 BY 1
096900         UNTIL INSP-IDX > WS-INSPECTOR-TABLE-COUNT.
097000 805-EXIT.
097100     EXIT.
097200*
097300 806-TEST-ONE-INSPECTOR.
097400     IF INSP-LATEST-YEAR (INSP-IDX) = WS-OVERALL-LATEST-YEAR
097500         AND INSP-LATEST-NUM (INSP-IDX) = WS-OVERALL-LATEST-NUM
097600         SET INSP-ACTIVE (INSP-IDX) TO TRUE
097700     ELSE
097800         MOVE "N" TO INSP-ACTIVE-SW (INSP-IDX)
097900     END-IF.
098000 806-EXIT.
098100     EXIT.
098200*
098300******************************************************************
098400*    827-COMPUTE-SKU-RATES -- SHARED RATE COMPUTATION FOR THE    *
098500*    SCRATCH SLOT JUST FILLED BY ANY OF 811/816/821/8241.        *
098600******************************************************************
098700 827-COMPUTE-SKU-RATES.
098800     MOVE SKU-REPAIRS-TL (SKU-IDX) TO SRS-REPAIRS (WS-SRS-COUNT).
098900     IF SKU-QUANTITY-TL (SKU-IDX) = ZERO
099000         MOVE ZERO TO SRS-FAILRATE (WS-SRS-COUNT)
099100         MOVE ZERO TO SRS-REPAIRRATE (WS-SRS-COUNT)
099200     ELSE
099300         COMPUTE SRS-FAILRATE (WS-SRS-COUNT) ROUNDED =
099400             SKU-SCRAP-TL (SKU-IDX) / SKU-QUANTITY-TL (SKU-IDX) *
099500                 100
099600         COMPUTE SRS-REPAIRRATE (WS-SRS-COUNT) ROUNDED =
099700             SKU-REPAIRS-TL (SKU-IDX) / SKU-QUANTITY-TL (SKU-IDX)
099800                 * 100
099900     END-IF.
100000 827-EXIT.
100100     EXIT.
100200*
100300******************************************************************
100400*    829-SORT-SKU-SCRATCH-DESC -- SELECTION SORT, DESCENDING ON  *
100500*    SRS-SORT-KEY.  SHARED BY EVERY SKU RANKING PARAGRAPH.       *
100600******************************************************************
100700 829-SORT-SKU-SCRATCH-DESC.
100800     IF WS-SRS-COUNT > 1
100900         PERFORM 8291-SORT-OUTER THRU 8291-EXIT
101000             VARYING WS-SRS-SUB-I FROM 1 BY 1
101100             UNTIL WS-SRS-SUB-I > WS-SRS-COUNT - 1
101200     END-IF.
101300 829-EXIT.
101400     EXIT.
101500*
101600 8291-SORT-OUTER.
101700     MOVE WS-SRS-SUB-I TO WS-SRS-BEST-SUB.
101800     COMPUTE WS-SRS-SUB-J-START = WS-SRS-SUB-I + 1.
101900     PERFORM 8292-SORT-INNER THRU 8292-EXIT
102000         VARYING WS-SRS-SUB-J FROM WS-SRS-SUB-J-START BY 1
102100         UNTIL WS-SRS-SUB-J > WS-SRS-COUNT.
102200     IF WS-SRS-BEST-SUB NOT = WS-SRS-SUB-I
102300         MOVE WS-SRS-ENTRY (WS-SRS-SUB-I) TO WS-SRS-SWAP-ENTRY
102400         MOVE WS-SRS-ENTRY (WS-SRS-BEST-SUB) TO WS-SRS-ENTRY
102500             (WS-SRS-SUB-I)
102600         MOVE WS-SRS-SWAP-ENTRY TO WS-SRS-ENTRY (WS-SRS-BEST-SUB)
102700     END-IF.
102800 8291-EXIT.
102900     EXIT.
103000*
103100 8292-SORT-INNER.
103200     IF SRS-SORT-KEY (WS-SRS-SUB-J) > SRS-SORT-KEY
103300         (WS-SRS-BEST-SUB)
103400         MOVE WS-SRS-SUB-J TO WS-SRS-BEST-SUB
103500     END-IF.
103600 8292-EXIT.
103700     EXIT.
103800*
104000******************************************************************
104200*    810-RANK-SKU-BY-FAILCOUNT (U4) -- TOP 5 BY SCRAP COUNT, NO  *
104400*    VOLUME GATE.  USES THE SHARED SRS SCRATCH TABLE/SORT.       *
104600******************************************************************
104800 810-RANK-SKU-BY-FAILCOUNT.
104900     MOVE ZERO TO WS-SRS-COUNT.
105000     IF WS-SKU-TABLE-COUNT > ZERO
105100         PERFORM 811-COLLECT-FAILCOUNT-CANDIDATE THRU 811-EXIT
105200             VARYING SKU-IDX FROM 1 BY 1
105300             UNTIL SKU-IDX > WS-SKU-TABLE-COUNT
105400     END-IF.
105500     PERFORM 829-SORT-SKU-SCRATCH-DESC THRU 829-EXIT.
105600     PERFORM 812-COPY-SCRATCH-TO-FAILCOUNT THRU 812-EXIT
105700         VARYING SRS-IDX FROM 1 BY 1
105800         UNTIL SRS-IDX > WS-SRS-COUNT
105900         OR RES-TOP-FAILCOUNT-COUNT > 4.
106000 810-EXIT.
106100     EXIT.
106200*
106300 811-COLLECT-FAILCOUNT-CANDIDATE.
106400     ADD 1 TO WS-SRS-COUNT.
106500     MOVE SKU-KEY (SKU-IDX) TO SRS-SKU (WS-SRS-COUNT).
106600     MOVE SKU-QUANTITY-TL (SKU-IDX) TO SRS-QUANTITY
106700         (WS-SRS-COUNT).
106800     MOVE SKU-SCRAP-TL (SKU-IDX) TO SRS-FAILS (WS-SRS-COUNT).
106900     MOVE SKU-SCRAP-TL (SKU-IDX) TO SRS-SORT-KEY (WS-SRS-COUNT).
107000     PERFORM 827-COMPUTE-SKU-RATES THRU 827-EXIT.
107100 811-EXIT.
107200     EXIT.
107300*
107400 812-COPY-SCRATCH-TO-FAILCOUNT.
107500     ADD 1 TO RES-TOP-FAILCOUNT-COUNT.
107600     MOVE SRS-SKU (SRS-IDX)
107700         TO RES-TFC-SKU (RES-TOP-FAILCOUNT-COUNT).
107800     MOVE SRS-QUANTITY (SRS-IDX)
107900         TO RES-TFC-QUANTITY (RES-TOP-FAILCOUNT-COUNT).
108000     MOVE SRS-FAILS (SRS-IDX)
108100         TO RES-TFC-FAILS (RES-TOP-FAILCOUNT-COUNT).
108200     MOVE SRS-FAILRATE (SRS-IDX)
108300         TO RES-TFC-FAILRATE (RES-TOP-FAILCOUNT-COUNT).
108400     MOVE SRS-REPAIRS (SRS-IDX)
108500         TO RES-TFC-REPAIRS (RES-TOP-FAILCOUNT-COUNT).
108600     MOVE SRS-REPAIRRATE (SRS-IDX)
108700         TO RES-TFC-REPAIRRATE (RES-TOP-FAILCOUNT-COUNT).
108800 812-EXIT.
108900     EXIT.
109000*
109100******************************************************************
109300*    815-RANK-SKU-BY-FAILRATE (U4) -- TOP 5 BY FAIL RATE, GATED  *
109500*    TO QUANTITY >= 10 UNITS.                                    *
109700******************************************************************
109900 815-RANK-SKU-BY-FAILRATE.
110000     MOVE ZERO TO WS-SRS-COUNT.
110100     IF WS-SKU-TABLE-COUNT > ZERO
110200         PERFORM 816-COLLECT-FAILRATE-CANDIDATE THRU 816-EXIT
110300             VARYING SKU-IDX FROM 1 BY 1
110400             UNTIL SKU-IDX > WS-SKU-TABLE-COUNT
110500     END-IF.
110600     PERFORM 829-SORT-SKU-SCRATCH-DESC THRU 829-EXIT.
110700     PERFORM 817-COPY-SCRATCH-TO-FAILRATE THRU 817-EXIT
110800         VARYING SRS-IDX FROM 1 BY 1
110900         UNTIL SRS-IDX > WS-SRS-COUNT
111000         OR RES-TOP-FAILRATE-COUNT > 4.
111100 815-EXIT.
111200     EXIT.
111300*
111400 816-COLLECT-FAILRATE-CANDIDATE.
111500     IF SKU-QUANTITY-TL (SKU-IDX) NOT < 10
111600         ADD 1 TO WS-SRS-COUNT
111700         MOVE SKU-KEY (SKU-IDX) TO SRS-SKU (WS-SRS-COUNT)
111800         MOVE SKU-QUANTITY-TL (SKU-IDX) TO SRS-QUANTITY
111900             (WS-SRS-COUNT)
112000         MOVE SKU-SCRAP-TL (SKU-IDX) TO SRS-FAILS (WS-SRS-COUNT)
112100         PERFORM 827-COMPUTE-SKU-RATES THRU 827-EXIT
112200         MOVE SRS-FAILRATE (WS-SRS-COUNT) TO SRS-SORT-KEY
112300             (WS-SRS-COUNT)
112400     END-IF.
112500 816-EXIT.
112600     EXIT.
112700*
112800 817-COPY-SCRATCH-TO-FAILRATE.
112900     ADD 1 TO RES-TOP-FAILRATE-COUNT.
113000     MOVE SRS-SKU (SRS-IDX)
113100         TO RES-TFR-SKU (RES-TOP-FAILRATE-COUNT).
113200     MOVE SRS-QUANTITY (SRS-IDX)
113300         TO RES-TFR-QUANTITY (RES-TOP-FAILRATE-COUNT).
113400     MOVE SRS-FAILS (SRS-IDX)
113500         TO RES-TFR-FAILS (RES-TOP-FAILRATE-COUNT).
113600     MOVE SRS-FAILRATE (SRS-IDX)
113700         TO RES-TFR-FAILRATE (RES-TOP-FAILRATE-COUNT).
113800     MOVE SRS-REPAIRS (SRS-IDX)
113900         TO RES-TFR-REPAIRS (RES-TOP-FAILRATE-COUNT).
114000     MOVE SRS-REPAIRRATE (SRS-IDX)
114100         TO RES-TFR-REPAIRRATE (RES-TOP-FAILRATE-COUNT).
114200 817-EXIT.
114300     EXIT.
114400*
114500******************************************************************
114700*    820-RANK-SKU-BY-REPAIRS (U4) -- TOP 5 BY REPAIR COUNT, GATED*
114900*    TO QUANTITY >= 10 UNITS.                                    *
115100******************************************************************
115300 820-RANK-SKU-BY-REPAIRS.
115400     MOVE ZERO TO WS-SRS-COUNT.
115500     IF WS-SKU-TABLE-COUNT > ZERO
115600         PERFORM 821-COLLECT-REPAIR-CANDIDATE THRU 821-EXIT
115700             VARYING SKU-IDX FROM 1 BY 1
115800             UNTIL SKU-IDX > WS-SKU-TABLE-COUNT
115900     END-IF.
116000     PERFORM 829-SORT-SKU-SCRATCH-DESC THRU 829-EXIT.
116100     PERFORM 822-COPY-SCRATCH-TO-REPAIR THRU 822-EXIT
116200         VARYING SRS-IDX FROM 1 BY 1
116300         UNTIL SRS-IDX > WS-SRS-COUNT
116400         OR RES-TOP-REPAIR-COUNT > 4.
116500 820-EXIT.
116600     EXIT.
116700*
116800 821-COLLECT-REPAIR-CANDIDATE.
116900     IF SKU-QUANTITY-TL (SKU-IDX) NOT < 10
117000         ADD 1 TO WS-SRS-COUNT
117100         MOVE SKU-KEY (SKU-IDX) TO SRS-SKU (WS-SRS-COUNT)
117200         MOVE SKU-QUANTITY-TL (SKU-IDX) TO SRS-QUANTITY
117300             (WS-SRS-COUNT)
117400         MOVE SKU-SCRAP-TL (SKU-IDX) TO SRS-FAILS (WS-SRS-COUNT)
117500         PERFORM 827-COMPUTE-SKU-RATES THRU 827-EXIT
117600         MOVE SRS-REPAIRS (WS-SRS-COUNT) TO SRS-SORT-KEY
117700             (WS-SRS-COUNT)
117800     END-IF.
117900 821-EXIT.
118000     EXIT.
118100*
118200 822-COPY-SCRATCH-TO-REPAIR.
118300     ADD 1 TO RES-TOP-REPAIR-COUNT.
118400     MOVE SRS-SKU (SRS-IDX)
118500         TO RES-TPR-SKU (RES-TOP-REPAIR-COUNT).
118600     MOVE SRS-QUANTITY (SRS-IDX)
118700         TO RES-TPR-QUANTITY (RES-TOP-REPAIR-COUNT).
118800     MOVE SRS-REPAIRS (SRS-IDX)
118900         TO RES-TPR-REPAIRS (RES-TOP-REPAIR-COUNT).
119000     MOVE SRS-REPAIRRATE (SRS-IDX)
119100         TO RES-TPR-REPAIRRATE (RES-TOP-REPAIR-COUNT).
119200 822-EXIT.
119300     EXIT.
119400*
124500******************************************************************
124700*    830-BUILD-INSPECTOR-ROWS (U5) -- COPY EVERY INSPECTOR INTO  *
124900*    THE FLAT RESULT ARRAY, THEN SORT DESCENDING BY QUANTITY.    *
125100******************************************************************
125300 830-BUILD-INSPECTOR-ROWS.
125400     IF WS-INSPECTOR-TABLE-COUNT > ZERO
125500         PERFORM 831-COPY-INSPECTOR-ROW THRU 831-EXIT
125600             VARYING INSP-IDX FROM 1 BY 1
125700             UNTIL INSP-IDX > WS-INSPECTOR-TABLE-COUNT
125800     END-IF.
125900     PERFORM 839-SORT-INSPECTOR-ROWS-DESC THRU 839-EXIT.
126000 830-EXIT.
126100     EXIT.
126200*
126300 831-COPY-INSPECTOR-ROW.
126400     ADD 1 TO RES-INSPECTOR-COUNT.
126500     MOVE INSP-KEY (INSP-IDX)
126600         TO RES-INSP-NAME (RES-INSPECTOR-COUNT).
126700     MOVE INSP-QUANTITY-TL (INSP-IDX)
126800         TO RES-INSP-QUANTITY (RES-INSPECTOR-COUNT).
126900     MOVE INSP-FINAL-QTY-TL (INSP-IDX)
127000         TO RES-INSP-FINAL-QTY (RES-INSPECTOR-COUNT).
127100     MOVE INSP-REPAIRS-TL (INSP-IDX)
127200         TO RES-INSP-REPAIRS (RES-INSPECTOR-COUNT).
127300     MOVE INSP-SCRAP-TL (INSP-IDX)
127400         TO RES-INSP-SCRAP (RES-INSPECTOR-COUNT).
127500     MOVE INSP-QC-FAIL-TL (INSP-IDX)
127600         TO RES-INSP-QC-FAIL (RES-INSPECTOR-COUNT).
127700     MOVE INSP-SEWING-FAIL-TL (INSP-IDX)
127800         TO RES-INSP-SEWING-FAIL (RES-INSPECTOR-COUNT).
127900     MOVE INSP-ORDERS-CT (INSP-IDX)
128000         TO RES-INSP-ORDERS (RES-INSPECTOR-COUNT).
128100     MOVE INSP-REDFLAG-CT (INSP-IDX)
128200         TO RES-INSP-REDFLAGS (RES-INSPECTOR-COUNT).
128300     MOVE INSP-ACTIVE-SW (INSP-IDX)
128400         TO RES-INSP-ACTIVE-SW (RES-INSPECTOR-COUNT).
128500     MOVE INSP-SCRAP-TL (INSP-IDX)
128600         TO RES-INSP-TOTALFAILS (RES-INSPECTOR-COUNT).
128700     IF INSP-QUANTITY-TL (INSP-IDX) = ZERO
128800         MOVE ZERO TO RES-INSP-PASSRATE (RES-INSPECTOR-COUNT)
128900     ELSE
129000         COMPUTE RES-INSP-PASSRATE (RES-INSPECTOR-COUNT) ROUNDED =
129100             INSP-FINAL-QTY-TL (INSP-IDX) /
129200             INSP-QUANTITY-TL (INSP-IDX) * 100
129300     END-IF.
129400 831-EXIT.
129500     EXIT.
129600*
129700 839-SORT-INSPECTOR-ROWS-DESC.
129800     IF RES-INSPECTOR-COUNT > 1
129900         PERFORM 8391-SORT-OUTER THRU 8391-EXIT
130000             VARYING WS-IR-SUB-I FROM 1 BY 1
130100             UNTIL WS-IR-SUB-I > RES-INSPECTOR-COUNT - 1
130200     END-IF.
130300 839-EXIT.
130400     EXIT.
130500*
130600 8391-SORT-OUTER.
130700     MOVE WS-IR-SUB-I TO WS-IR-BEST-SUB.
130800     COMPUTE WS-IR-SUB-J-START = WS-IR-SUB-I + 1.
130900     PERFORM 8392-SORT-INNER THRU 8392-EXIT
131000         VARYING WS-IR-SUB-J FROM WS-IR-SUB-J-START BY 1
131100         UNTIL WS-IR-SUB-J > RES-INSPECTOR-COUNT.
131200     IF WS-IR-BEST-SUB NOT = WS-IR-SUB-I
131300         MOVE RES-INSPECTOR-ROW (WS-IR-SUB-I) TO WS-INSP-ROW-SWAP
131400         MOVE RES-INSPECTOR-ROW (WS-IR-BEST-SUB)
131500             TO RES-INSPECTOR-ROW (WS-IR-SUB-I)
131600         MOVE WS-INSP-ROW-SWAP TO RES-INSPECTOR-ROW
131700             (WS-IR-BEST-SUB)
131800     END-IF.
131900 8391-EXIT.
132000     EXIT.
132100*
132200 8392-SORT-INNER.
132300     IF RES-INSP-QUANTITY (WS-IR-SUB-J) > RES-INSP-QUANTITY
132400         (WS-IR-BEST-SUB)
132500         MOVE WS-IR-SUB-J TO WS-IR-BEST-SUB
132600     END-IF.
132700 8392-EXIT.
132800     EXIT.
132900*
133000******************************************************************
133200*    840-BUILD-MONTH-ROWS (U6) -- COPY EVERY MONTH INTO THE FLAT *
133400*    RESULT ARRAY WITH RATES/GRAND TOTALS, THEN SORT ASCENDING   *
133600*    CHRONOLOGICALLY.                                            *
133800******************************************************************
134000 840-BUILD-MONTH-ROWS.
134100     IF WS-MONTH-TABLE-COUNT > ZERO
134200         PERFORM 841-COPY-MONTH-ROW THRU 841-EXIT
134300             VARYING MONTH-IDX FROM 1 BY 1
134400             UNTIL MONTH-IDX > WS-MONTH-TABLE-COUNT
134500     END-IF.
134600     PERFORM 849-SORT-MONTH-ROWS-CHRON THRU 849-EXIT.
134700 840-EXIT.
134800     EXIT.
134900*
135000 841-COPY-MONTH-ROW.
135100     ADD 1 TO RES-MONTH-COUNT.
135200     MOVE MONTH-KEY (MONTH-IDX)
135300         TO RES-MONTH-TAG (RES-MONTH-COUNT).
135400     MOVE MONTH-SORT-YEAR (MONTH-IDX)
135500         TO RES-MONTH-SORT-YEAR (RES-MONTH-COUNT).
135600     MOVE MONTH-SORT-NUMBER (MONTH-IDX)
135700         TO RES-MONTH-SORT-NUM (RES-MONTH-COUNT).
135800     MOVE MONTH-QUANTITY-TL (MONTH-IDX)
135900         TO RES-MONTH-QUANTITY (RES-MONTH-COUNT).
136000     MOVE MONTH-FINAL-QTY-TL (MONTH-IDX)
136100         TO RES-MONTH-FINAL-QTY (RES-MONTH-COUNT).
136200     MOVE MONTH-REPAIRS-TL (MONTH-IDX)
136300         TO RES-MONTH-REPAIRS (RES-MONTH-COUNT).
136400     MOVE MONTH-SCRAP-TL (MONTH-IDX)
136500         TO RES-MONTH-SCRAP (RES-MONTH-COUNT).
136600     MOVE MONTH-QC-FAIL-TL (MONTH-IDX)
136700         TO RES-MONTH-QC-FAIL (RES-MONTH-COUNT).
136800     MOVE MONTH-SEWING-FAIL-TL (MONTH-IDX)
136900         TO RES-MONTH-SEWING-FAIL (RES-MONTH-COUNT).
137000     MOVE MONTH-ORDERS-CT (MONTH-IDX)
137100         TO RES-MONTH-ORDERS (RES-MONTH-COUNT).
137200     MOVE MONTH-REDFLAG-CT (MONTH-IDX)
137300         TO RES-MONTH-REDFLAGS (RES-MONTH-COUNT).
137400     MOVE MONTH-NCR-CT (MONTH-IDX)
137500         TO RES-MONTH-NCR (RES-MONTH-COUNT).
137600     ADD MONTH-QUANTITY-TL (MONTH-IDX) TO RES-MONTH-GRAND-QTY.
137700     ADD MONTH-REPAIRS-TL (MONTH-IDX) TO RES-MONTH-GRAND-REPAIRS.
137800     ADD MONTH-SCRAP-TL (MONTH-IDX) TO RES-MONTH-GRAND-SCRAP.
137900     IF MONTH-QUANTITY-TL (MONTH-IDX) = ZERO
138000         MOVE ZERO TO RES-MONTH-PASSRATE (RES-MONTH-COUNT)
138100         MOVE ZERO TO RES-MONTH-FAILRATE (RES-MONTH-COUNT)
138200         MOVE ZERO TO RES-MONTH-REPAIRRATE (RES-MONTH-COUNT)
138300         MOVE ZERO TO RES-MONTH-TOUCHRATE (RES-MONTH-COUNT)
138400     ELSE
138500         COMPUTE RES-MONTH-PASSRATE (RES-MONTH-COUNT) ROUNDED =
138600             MONTH-FINAL-QTY-TL (MONTH-IDX) /
138700             MONTH-QUANTITY-TL (MONTH-IDX) * 100
138800         COMPUTE RES-MONTH-FAILRATE (RES-MONTH-COUNT) ROUNDED =
138900             MONTH-SCRAP-TL (MONTH-IDX) /
139000             MONTH-QUANTITY-TL (MONTH-IDX) * 100
139100         COMPUTE RES-MONTH-REPAIRRATE (RES-MONTH-COUNT) ROUNDED =
139200             MONTH-REPAIRS-TL (MONTH-IDX) /
139300             MONTH-QUANTITY-TL (MONTH-IDX) * 100
139400         COMPUTE RES-MONTH-TOUCHRATE (RES-MONTH-COUNT) ROUNDED =
139500             (MONTH-REPAIRS-TL (MONTH-IDX) + MONTH-SCRAP-TL
139600                 (MONTH-IDX))
139700                 / MONTH-QUANTITY-TL (MONTH-IDX) * 100
139800     END-IF.
139900 841-EXIT.
140000     EXIT.
140100*
140200 849-SORT-MONTH-ROWS-CHRON.
140300     IF RES-MONTH-COUNT > 1
140400         PERFORM 8491-SORT-OUTER THRU 8491-EXIT
140500             VARYING WS-MT-SUB-I FROM 1 BY 1
140600             UNTIL WS-MT-SUB-I > RES-MONTH-COUNT - 1
140700     END-IF.
140800 849-EXIT.
140900     EXIT.
141000*
141100 8491-SORT-OUTER.
141200     MOVE WS-MT-SUB-I TO WS-MT-BEST-SUB.
141300     COMPUTE WS-MT-SUB-J-START = WS-MT-SUB-I + 1.
141400     PERFORM 8492-SORT-INNER THRU 8492-EXIT
141500         VARYING WS-MT-SUB-J FROM WS-MT-SUB-J-START BY 1
141600         UNTIL WS-MT-SUB-J > RES-MONTH-COUNT.
141700     IF WS-MT-BEST-SUB NOT = WS-MT-SUB-I
141800         MOVE RES-MONTH-ROW (WS-MT-SUB-I) TO WS-MONTH-ROW-SWAP
141900         MOVE RES-MONTH-ROW (WS-MT-BEST-SUB) TO RES-MONTH-ROW
142000             (WS-MT-SUB-I)
142100         MOVE WS-MONTH-ROW-SWAP TO RES-MONTH-ROW (WS-MT-BEST-SUB)
142200     END-IF.
142300 8491-EXIT.
142400     EXIT.
142500*
142600 8492-SORT-INNER.
142700     IF RES-MONTH-SORT-YEAR (WS-MT-SUB-J) <
142800             RES-MONTH-SORT-YEAR (WS-MT-BEST-SUB)
142900         OR (RES-MONTH-SORT-YEAR (WS-MT-SUB-J) =
143000                 RES-MONTH-SORT-YEAR (WS-MT-BEST-SUB)
143100             AND RES-MONTH-SORT-NUM (WS-MT-SUB-J) <
143200                 RES-MONTH-SORT-NUM (WS-MT-BEST-SUB))
143300         MOVE WS-MT-SUB-J TO WS-MT-BEST-SUB
143400     END-IF.
143500 8492-EXIT.
143600     EXIT.
143700*
143800******************************************************************
144000*    850-BUILD-REDFLAG-ROWS (U7) -- SKUS WITH AT LEAST ONE RED   *
144200*    FLAG ORDER, SORTED DESCENDING BY RED-FLAG COUNT.  REUSES THE*
144400*    SRS SCRATCH TABLE/SORT.                                     *
144600******************************************************************
144800 850-BUILD-REDFLAG-ROWS.
144900     MOVE ZERO TO WS-SRS-COUNT.
145000     IF WS-SKU-TABLE-COUNT > ZERO
145100         PERFORM 851-COLLECT-REDFLAG-CANDIDATE THRU 851-EXIT
145200             VARYING SKU-IDX FROM 1 BY 1
145300             UNTIL SKU-IDX > WS-SKU-TABLE-COUNT
145400     END-IF.
145500     PERFORM 829-SORT-SKU-SCRATCH-DESC THRU 829-EXIT.
145600     IF WS-SRS-COUNT > ZERO
145700         PERFORM 852-COPY-SCRATCH-TO-REDFLAG THRU 852-EXIT
145800             VARYING SRS-IDX FROM 1 BY 1
145900             UNTIL SRS-IDX > WS-SRS-COUNT
146000     END-IF.
146100 850-EXIT.
146200     EXIT.
146300*
146400 851-COLLECT-REDFLAG-CANDIDATE.
146500     IF SKU-REDFLAG-CT (SKU-IDX) > ZERO
146600         ADD 1 TO WS-SRS-COUNT
146700         MOVE SKU-KEY (SKU-IDX) TO SRS-SKU (WS-SRS-COUNT)
146800         MOVE SKU-RF-ORDERS-CT (SKU-IDX) TO SRS-QUANTITY
146900             (WS-SRS-COUNT)
147000         MOVE SKU-REDFLAG-CT (SKU-IDX) TO SRS-FAILS (WS-SRS-COUNT)
147100         MOVE SKU-REDFLAG-CT (SKU-IDX) TO SRS-SORT-KEY
147200             (WS-SRS-COUNT)
147300     END-IF.
147400 851-EXIT.
147500     EXIT.
147600*
147700 852-COPY-SCRATCH-TO-REDFLAG.
147800     ADD 1 TO RES-REDFLAG-COUNT.
147900     MOVE SRS-SKU (SRS-IDX) TO RES-RF-SKU (RES-REDFLAG-COUNT).
148000     MOVE SRS-QUANTITY (SRS-IDX) TO RES-RF-ORDERS
148100         (RES-REDFLAG-COUNT).
148200     MOVE SRS-FAILS (SRS-IDX) TO RES-RF-COUNT (RES-REDFLAG-COUNT).
148300 852-EXIT.
148400     EXIT.
148500*
148600******************************************************************
148800*    860-BUILD-RECURRING-ROWS (U10) -- SORT THE MONTH X PARENT-  *
149000*    SKU TABLE CHRONOLOGICALLY, PICK THE TRAILING LOOKBACK WINDOW*
149200*    (UP TO 6 MONTHS), RANK EACH WINDOW MONTH'S TOP 5 BY SCRAP,  *
149400*    TALLY APPEARANCES, KEEP SKUS WITH >= 3 APPEARANCES.         *
149600******************************************************************
149800 860-BUILD-RECURRING-ROWS.
149900     MOVE ZERO TO WS-RECUR-COUNT.
150000     PERFORM 862-SORT-MONTH-SKU-CHRON THRU 862-EXIT.
150100     PERFORM 861-SELECT-LOOKBACK-WINDOW THRU 861-EXIT.
150200     IF WS-RECUR-COUNT > ZERO
150300         PERFORM 866-FILTER-RECURRING-GE-3 THRU 866-EXIT
150400             VARYING RECUR-IDX FROM 1 BY 1
150500             UNTIL RECUR-IDX > WS-RECUR-COUNT
150600     END-IF.
150700     PERFORM 869-SORT-RECURRING-ROWS-DESC THRU 869-EXIT.
150800 860-EXIT.
150900     EXIT.
151000*
151100 861-SELECT-LOOKBACK-WINDOW.
151200     COMPUTE WS-MS-WINDOW-START = WS-MONTH-SKU-COUNT - 6 + 1.
151300     IF WS-MS-WINDOW-START < 1
151400         MOVE 1 TO WS-MS-WINDOW-START
151500     END-IF.
151600     IF WS-MONTH-SKU-COUNT > ZERO
151700         PERFORM 863-RANK-MONTH-TOP5-BY-SCRAP THRU 863-EXIT
151800             VARYING MS-IDX FROM WS-MS-WINDOW-START BY 1
151900             UNTIL MS-IDX > WS-MONTH-SKU-COUNT
152000     END-IF.
152100 861-EXIT.
152200     EXIT.
152300*
152400 862-SORT-MONTH-SKU-CHRON.
152500     IF WS-MONTH-SKU-COUNT > 1
152600         PERFORM 8621-SORT-OUTER THRU 8621-EXIT
152700             VARYING WS-MSK-SUB-I FROM 1 BY 1
152800             UNTIL WS-MSK-SUB-I > WS-MONTH-SKU-COUNT - 1
152900     END-IF.
153000 862-EXIT.
153100     EXIT.
153200*
153300 8621-SORT-OUTER.
153400     MOVE WS-MSK-SUB-I TO WS-MSK-BEST-SUB.
153500     COMPUTE WS-MSK-SUB-J-START = WS-MSK-SUB-I + 1.
153600     PERFORM 8622-SORT-INNER THRU 8622-EXIT
153700         VARYING WS-MSK-SUB-J FROM WS-MSK-SUB-J-START BY 1
153800         UNTIL WS-MSK-SUB-J > WS-MONTH-SKU-COUNT.
153900     IF WS-MSK-BEST-SUB NOT = WS-MSK-SUB-I
154000         MOVE WS-MONTH-SKU-MONTH (WS-MSK-SUB-I) TO
154100             WS-MS-MONTH-SWAP
154200         MOVE WS-MONTH-SKU-MONTH (WS-MSK-BEST-SUB)
154300             TO WS-MONTH-SKU-MONTH (WS-MSK-SUB-I)
154400         MOVE WS-MS-MONTH-SWAP TO WS-MONTH-SKU-MONTH
154500             (WS-MSK-BEST-SUB)
154600     END-IF.
154700 8621-EXIT.
154800     EXIT.
154900*
155000 8622-SORT-INNER.
155100     IF MS-SORT-YEAR (WS-MSK-SUB-J) < MS-SORT-YEAR
155200         (WS-MSK-BEST-SUB)
155300         OR (MS-SORT-YEAR (WS-MSK-SUB-J) = MS-SORT-YEAR
155400             (WS-MSK-BEST-SUB)
155500             AND MS-SORT-NUM (WS-MSK-SUB-J) < MS-SORT-NUM
155600                 (WS-MSK-BEST-SUB))
155700         MOVE WS-MSK-SUB-J TO WS-MSK-BEST-SUB
155800     END-IF.
155900 8622-EXIT.
156000     EXIT.
156100*
156200 863-RANK-MONTH-TOP5-BY-SCRAP.
156300     IF MS-SKU-COUNT (MS-IDX) > ZERO
156400         PERFORM 8635-RESET-PICKED THRU 8635-EXIT
156500             VARYING MS-SKU-IDX FROM 1 BY 1
156600             UNTIL MS-SKU-IDX > MS-SKU-COUNT (MS-IDX)
156700     END-IF.
156800     PERFORM 864-PICK-NEXT-TOP5 THRU 864-EXIT
156900         VARYING WS-MS-WIN-SUB FROM 1 BY 1
157000         UNTIL WS-MS-WIN-SUB > 5.
157100 863-EXIT.
157200     EXIT.
157300*
157400 8635-RESET-PICKED.
157500     MOVE "N" TO MS-SKU-PICKED (MS-IDX, MS-SKU-IDX).
157600 8635-EXIT.
157700     EXIT.
157800*
157900 864-PICK-NEXT-TOP5.
158000     MOVE "N" TO WS-MS-FOUND-SW.
158100     MOVE ZERO TO WS-MS-BEST-SCRAP.
158200     IF MS-SKU-COUNT (MS-IDX) > ZERO
158300         PERFORM 8645-SCAN-FOR-MS-MAX THRU 8645-EXIT
158400             VARYING MS-SKU-IDX FROM 1 BY 1
158500             UNTIL MS-SKU-IDX > MS-SKU-COUNT (MS-IDX)
158600     END-IF.
158700     IF WS-MS-FOUND-SW = "Y"
158800         MOVE "Y" TO MS-SKU-PICKED (MS-IDX, WS-MS-BEST-SUB)
158900         MOVE MS-SKU-KEY (MS-IDX, WS-MS-BEST-SUB) TO
159000             WS-RECUR-CAND-SKU
159100         PERFORM 865-TALLY-RECURRING-APPEARANCE THRU 865-EXIT
159200     END-IF.
159300 864-EXIT.
159400     EXIT.
159500*
159600 8645-SCAN-FOR-MS-MAX.
159700     IF MS-SKU-PICKED (MS-IDX, MS-SKU-IDX) = "N"
159800         IF WS-MS-FOUND-SW = "N"
159900             OR MS-SKU-SCRAP (MS-IDX, MS-SKU-IDX) >
160000                 WS-MS-BEST-SCRAP
160100             MOVE MS-SKU-SCRAP (MS-IDX, MS-SKU-IDX) TO
160200                 WS-MS-BEST-SCRAP
160300             MOVE MS-SKU-IDX TO WS-MS-BEST-SUB
160400             MOVE "Y" TO WS-MS-FOUND-SW
160500         END-IF
160600     END-IF.
160700 8645-EXIT.
160800     EXIT.
160900*
161000 865-TALLY-RECURRING-APPEARANCE.
161100     MOVE "N" TO WS-RECUR-FOUND-SW.
161200     IF WS-RECUR-COUNT > ZERO
161300         SET RECUR-IDX TO 1
161400         SEARCH WS-RECUR-ENTRY
161500             AT END
161600                 NEXT SENTENCE
161700             WHEN RECUR-SKU (RECUR-IDX) = WS-RECUR-CAND-SKU
161800                 MOVE "Y" TO WS-RECUR-FOUND-SW
161900         END-SEARCH
162000     END-IF.
162100     IF WS-RECUR-FOUND-SW = "N"
162200         IF WS-RECUR-COUNT < 150
162300             ADD 1 TO WS-RECUR-COUNT
162400             SET RECUR-IDX TO WS-RECUR-COUNT
162500             MOVE WS-RECUR-CAND-SKU TO RECUR-SKU (RECUR-IDX)
162600             MOVE ZERO TO RECUR-APPEAR-CT (RECUR-IDX)
162700             MOVE SPACES TO RECUR-MONTH-LIST (RECUR-IDX)
162800             MOVE 1 TO RECUR-LIST-PTR (RECUR-IDX)
162900         ELSE
163000             SET RECUR-TABLE-FULL TO TRUE
163100             GO TO 865-EXIT
163200         END-IF
163300     END-IF.
163400     ADD 1 TO RECUR-APPEAR-CT (RECUR-IDX).
163500     IF RECUR-APPEAR-CT (RECUR-IDX) > 1
163600         STRING "," DELIMITED BY SIZE
163700                MS-MONTH-TAG (MS-IDX) DELIMITED BY SPACE
163800             INTO RECUR-MONTH-LIST (RECUR-IDX)
163900             WITH POINTER RECUR-LIST-PTR (RECUR-IDX)
164000         END-STRING
164100     ELSE
164200         STRING MS-MONTH-TAG (MS-IDX) DELIMITED BY SPACE
164300             INTO RECUR-MONTH-LIST (RECUR-IDX)
164400             WITH POINTER RECUR-LIST-PTR (RECUR-IDX)
164500         END-STRING
164600     END-IF.
164700 865-EXIT.
164800     EXIT.
164900*
165000 866-FILTER-RECURRING-GE-3.
165100     IF RECUR-APPEAR-CT (RECUR-IDX) NOT < 3
165200         ADD 1 TO RES-RECURRING-COUNT
165300         MOVE RECUR-SKU (RECUR-IDX) TO RES-REC-SKU
165400             (RES-RECURRING-COUNT)
165500         MOVE RECUR-APPEAR-CT (RECUR-IDX)
165600             TO RES-REC-APPEARANCES (RES-RECURRING-COUNT)
165700         MOVE RECUR-MONTH-LIST (RECUR-IDX)
165800             TO RES-REC-MONTH-LIST (RES-RECURRING-COUNT)
165900     END-IF.
166000 866-EXIT.
166100     EXIT.
166200*
166300 869-SORT-RECURRING-ROWS-DESC.
166400     IF RES-RECURRING-COUNT > 1
166500         PERFORM 8691-SORT-OUTER THRU 8691-EXIT
166600             VARYING WS-RECUR-SUB-I FROM 1 BY 1
166700             UNTIL WS-RECUR-SUB-I > RES-RECURRING-COUNT - 1
166800     END-IF.
166900 869-EXIT.
167000     EXIT.
167100*
167200 8691-SORT-OUTER.
167300     MOVE WS-RECUR-SUB-I TO WS-RECUR-BEST-SUB.
167400     COMPUTE WS-RECUR-SUB-J-START = WS-RECUR-SUB-I + 1.
167500     PERFORM 8692-SORT-INNER THRU 8692-EXIT
167600         VARYING WS-RECUR-SUB-J FROM WS-RECUR-SUB-J-START BY 1
167700         UNTIL WS-RECUR-SUB-J > RES-RECURRING-COUNT.
167800     IF WS-RECUR-BEST-SUB NOT = WS-RECUR-SUB-I
167900         MOVE RES-RECURRING-ROW (WS-RECUR-SUB-I) TO
168000             WS-RECUR-ROW-SWAP
168100         MOVE RES-RECURRING-ROW (WS-RECUR-BEST-SUB)
168200             TO RES-RECURRING-ROW (WS-RECUR-SUB-I)
168300         MOVE WS-RECUR-ROW-SWAP TO RES-RECURRING-ROW
168400             (WS-RECUR-BEST-SUB)
168500     END-IF.
168600 8691-EXIT.
168700     EXIT.
168800*
168900 8692-SORT-INNER.
169000     IF RES-REC-APPEARANCES (WS-RECUR-SUB-J) >
169100             RES-REC-APPEARANCES (WS-RECUR-BEST-SUB)
169200         MOVE WS-RECUR-SUB-J TO WS-RECUR-BEST-SUB
169300     END-IF.
169400 8692-EXIT.
169500     EXIT.
169600*
169700******************************************************************
169900*    870-BUILD-CONCENTRATION-ROWS (U11) -- FOR EVERY PARENT-SKU  *
170100*    WITH >= 10 DISTINCT ORDERS, EMIT AN ALERT FOR EACH NON-     *
170300*    EXCLUDED INSPECTOR WHOSE SHARE OF THAT SKU'S ORDERS EXCEEDS *
170500*    50 PERCENT.  SORTED DESCENDING BY CONCENTRATION PERCENT.    *
170700******************************************************************
170900 870-BUILD-CONCENTRATION-ROWS.
171000     IF WS-SKU-TABLE-COUNT > ZERO
171100         PERFORM 871-PROCESS-SKU-FOR-CONCENTRATION THRU 871-EXIT
171200             VARYING SKU-IDX FROM 1 BY 1
171300             UNTIL SKU-IDX > WS-SKU-TABLE-COUNT
171400     END-IF.
171500     PERFORM 879-SORT-CONCENTRATION-ROWS-DESC THRU 879-EXIT.
171600 870-EXIT.
171700     EXIT.
171800*
171900 871-PROCESS-SKU-FOR-CONCENTRATION.
172000     IF SKU-ORDERS-CT (SKU-IDX) NOT < 10
172100         AND WS-INSP-SKU-TABLE-COUNT > ZERO
172200         PERFORM 872-SCAN-INSP-SKU-FOR-THIS-SKU THRU 872-EXIT
172300             VARYING INSP-SKU-IDX FROM 1 BY 1
172400             UNTIL INSP-SKU-IDX > WS-INSP-SKU-TABLE-COUNT
172500     END-IF.
172600 871-EXIT.
172700     EXIT.
172800*
172900 872-SCAN-INSP-SKU-FOR-THIS-SKU.
173000     IF IS-PARENT-SKU (INSP-SKU-IDX) = SKU-KEY (SKU-IDX)
173100         PERFORM 873-EMIT-CONCENTRATION-CANDIDATE THRU 873-EXIT
173200     END-IF.
173300 872-EXIT.
173400     EXIT.
173500*
173600 873-EMIT-CONCENTRATION-CANDIDATE.
173700     MOVE IS-INSPECTOR (INSP-SKU-IDX) TO WS-INSP-UPPER.
173800     INSPECT WS-INSP-UPPER CONVERTING
173900         "abcdefghijklmnopqrstuvwxyz" TO
174000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
174100     MOVE ZERO TO WS-EXCL-CT.
174200     INSPECT WS-INSP-UPPER TALLYING WS-EXCL-CT FOR ALL "BRYCE".
174300     IF WS-EXCL-CT = ZERO
174400         INSPECT WS-INSP-UPPER TALLYING WS-EXCL-CT
174500             FOR ALL "PA/SEWING ASST"
174600     END-IF.
174700     IF WS-EXCL-CT = ZERO
174800         AND RES-CONCENTRATION-COUNT < 400
174900         COMPUTE WS-CONC-PCT ROUNDED =
175000             IS-ORDERS-CT (INSP-SKU-IDX) / SKU-ORDERS-CT (SKU-IDX)
175100                 * 100
175200         IF WS-CONC-PCT > 50.0
175300             ADD 1 TO RES-CONCENTRATION-COUNT
175400             MOVE IS-INSPECTOR (INSP-SKU-IDX)
175500                 TO RES-CONC-INSPECTOR (RES-CONCENTRATION-COUNT)
175600             MOVE SKU-KEY (SKU-IDX)
175700                 TO RES-CONC-SKU (RES-CONCENTRATION-COUNT)
175800             MOVE IS-ORDERS-CT (INSP-SKU-IDX)
175900                 TO RES-CONC-INSP-ORDERS (RES-CONCENTRATION-COUNT)
176000             MOVE SKU-ORDERS-CT (SKU-IDX)
176100                 TO RES-CONC-TOTAL-ORDERS
176200                     (RES-CONCENTRATION-COUNT)
176300             MOVE WS-CONC-PCT TO RES-CONC-PCT
176400                 (RES-CONCENTRATION-COUNT)
176500         END-IF
176600     END-IF.
176700 873-EXIT.
176800     EXIT.
176900*
177000 879-SORT-CONCENTRATION-ROWS-DESC.
177100     IF RES-CONCENTRATION-COUNT > 1
177200         PERFORM 8791-SORT-OUTER THRU 8791-EXIT
177300             VARYING WS-CR-SUB-I FROM 1 BY 1
177400             UNTIL WS-CR-SUB-I > RES-CONCENTRATION-COUNT - 1
177500     END-IF.
177600 879-EXIT.
177700     EXIT.
177800*
177900 8791-SORT-OUTER.
178000     MOVE WS-CR-SUB-I TO WS-CR-BEST-SUB.
178100     COMPUTE WS-CR-SUB-J-START = WS-CR-SUB-I + 1.
178200     PERFORM 8792-SORT-INNER THRU 8792-EXIT
178300         VARYING WS-CR-SUB-J FROM WS-CR-SUB-J-START BY 1
178400         UNTIL WS-CR-SUB-J > RES-CONCENTRATION-COUNT.
178500     IF WS-CR-BEST-SUB NOT = WS-CR-SUB-I
178600         MOVE RES-CONCENTRATION-ROW (WS-CR-SUB-I) TO
178700             WS-CONC-ROW-SWAP
178800         MOVE RES-CONCENTRATION-ROW (WS-CR-BEST-SUB)
178900             TO RES-CONCENTRATION-ROW (WS-CR-SUB-I)
179000         MOVE WS-CONC-ROW-SWAP TO RES-CONCENTRATION-ROW
179100             (WS-CR-BEST-SUB)
179200     END-IF.
179300 8791-EXIT.
179400     EXIT.
179500*
179600 8792-SORT-INNER.
179700     IF RES-CONC-PCT (WS-CR-SUB-J) > RES-CONC-PCT (WS-CR-BEST-SUB)
179800         MOVE WS-CR-SUB-J TO WS-CR-BEST-SUB
179900     END-IF.
180000 8792-EXIT.
180100     EXIT.
