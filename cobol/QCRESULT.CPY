000100******************************************************************
000200*                                                                *
000300*    QCRESULT  --  QCAGGR CALL RESULT AREA                       *
000400*                                                                *
000500*    THE ONE CALL PARAMETER PASSED BACK FROM QCAGGR TO QCBATCH.  *
000600*    QCBATCH COPIES THIS INTO WORKING-STORAGE (IT OWNS THE       *
000700*    STORAGE) AND PASSES IT BY REFERENCE ON THE FN-RANK CALL;    *
000800*    QCAGGR COPIES THE SAME LAYOUT INTO ITS LINKAGE SECTION AND  *
000900*    BUILDS IT THERE IN THE 8XX RANKING PARAGRAPHS.  KEPT OUT OF *
001000*    QCTABLES SO THE RAW WORK TABLES NEVER HAVE TO CROSS A CALL  *
001100*    BOUNDARY.  00-00 RFB.                                       *
001200*                                                                *
001300******************************************************************
001400*
001500 01  QCAGGR-RESULT-AREA.
001600     05  RES-TOP-FAILCOUNT-COUNT  PIC 9(02) COMP VALUE 0.
001700     05  RES-TOP-FAILCOUNT OCCURS 5 TIMES.
001800         10  RES-TFC-SKU          PIC X(20).
001900         10  RES-TFC-QUANTITY     PIC 9(09).
002000         10  RES-TFC-FAILS        PIC 9(09).
002100         10  RES-TFC-FAILRATE     PIC 9(03)V99.
002200         10  RES-TFC-REPAIRS      PIC 9(09).
002300         10  RES-TFC-REPAIRRATE   PIC 9(03)V99.
002400     05  RES-TOP-FAILRATE-COUNT   PIC 9(02) COMP VALUE 0.
002500     05  RES-TOP-FAILRATE OCCURS 5 TIMES.
002600         10  RES-TFR-SKU          PIC X(20).
002700         10  RES-TFR-QUANTITY     PIC 9(09).
002800         10  RES-TFR-FAILS        PIC 9(09).
002900         10  RES-TFR-FAILRATE     PIC 9(03)V99.
003000         10  RES-TFR-REPAIRS      PIC 9(09).
003100         10  RES-TFR-REPAIRRATE   PIC 9(03)V99.
003200     05  RES-TOP-REPAIR-COUNT     PIC 9(02) COMP VALUE 0.
003300     05  RES-TOP-REPAIR OCCURS 5 TIMES.
003400         10  RES-TPR-SKU          PIC X(20).
003500         10  RES-TPR-QUANTITY     PIC 9(09).
003600         10  RES-TPR-REPAIRS      PIC 9(09).
003700         10  RES-TPR-REPAIRRATE   PIC 9(03)V99.
004500     05  RES-INSPECTOR-COUNT      PIC 9(04) COMP VALUE 0.
004600     05  RES-INSPECTOR-ROW OCCURS 60 TIMES.
004700         10  RES-INSP-NAME        PIC X(20).
004800         10  RES-INSP-QUANTITY    PIC 9(09).
004900         10  RES-INSP-FINAL-QTY   PIC 9(09).
005000         10  RES-INSP-REPAIRS     PIC 9(09).
005100         10  RES-INSP-SCRAP       PIC 9(09).
005200         10  RES-INSP-QC-FAIL     PIC 9(09).
005300         10  RES-INSP-SEWING-FAIL PIC 9(09).
005400         10  RES-INSP-ORDERS      PIC 9(05).
005500         10  RES-INSP-REDFLAGS    PIC 9(05).
005600         10  RES-INSP-PASSRATE    PIC 9(03)V99.
005700         10  RES-INSP-TOTALFAILS  PIC 9(09).
005800         10  RES-INSP-ACTIVE-SW   PIC X(01).
005900     05  RES-MONTH-COUNT          PIC 9(02) COMP VALUE 0.
006000     05  RES-MONTH-GRAND-QTY      PIC 9(09) VALUE 0.
006100     05  RES-MONTH-GRAND-REPAIRS  PIC 9(09) VALUE 0.
006200     05  RES-MONTH-GRAND-SCRAP    PIC 9(09) VALUE 0.
006300     05  RES-MONTH-ROW OCCURS 36 TIMES.
006400         10  RES-MONTH-TAG        PIC X(05).
006410         10  RES-MONTH-SORT-YEAR  PIC 9(04).
006420         10  RES-MONTH-SORT-NUM   PIC 9(02).
006500         10  RES-MONTH-QUANTITY   PIC 9(09).
006600         10  RES-MONTH-FINAL-QTY  PIC 9(09).
006700         10  RES-MONTH-REPAIRS    PIC 9(09).
006800         10  RES-MONTH-SCRAP      PIC 9(09).
006900         10  RES-MONTH-QC-FAIL    PIC 9(09).
007000         10  RES-MONTH-SEWING-FAIL PIC 9(09).
007100         10  RES-MONTH-ORDERS     PIC 9(05).
007200         10  RES-MONTH-REDFLAGS   PIC 9(05).
007300         10  RES-MONTH-NCR        PIC 9(05).
007400         10  RES-MONTH-PASSRATE   PIC 9(03)V99.
007500         10  RES-MONTH-FAILRATE   PIC 9(03)V99.
007600         10  RES-MONTH-REPAIRRATE PIC 9(03)V99.
007700         10  RES-MONTH-TOUCHRATE  PIC 9(03)V99.
007800     05  RES-REDFLAG-COUNT        PIC 9(03) COMP VALUE 0.
007900     05  RES-REDFLAG-ROW OCCURS 200 TIMES.
008000         10  RES-RF-SKU           PIC X(20).
008100         10  RES-RF-ORDERS        PIC 9(05).
008200         10  RES-RF-COUNT         PIC 9(05).
008300     05  RES-RECURRING-COUNT      PIC 9(03) COMP VALUE 0.
008400     05  RES-RECURRING-ROW OCCURS 150 TIMES.
008500         10  RES-REC-SKU          PIC X(20).
008600         10  RES-REC-APPEARANCES  PIC 9(02).
008700         10  RES-REC-MONTH-LIST   PIC X(40).
008800     05  RES-CONCENTRATION-COUNT  PIC 9(04) COMP VALUE 0.
008900     05  RES-CONCENTRATION-ROW OCCURS 400 TIMES.
009000         10  RES-CONC-INSPECTOR   PIC X(20).
009100         10  RES-CONC-SKU         PIC X(20).
009200         10  RES-CONC-INSP-ORDERS PIC 9(05).
009300         10  RES-CONC-TOTAL-ORDERS PIC 9(05).
009400         10  RES-CONC-PCT         PIC 9(03)V9.
009500     05  FILLER                       PIC X(01) VALUE SPACE.
